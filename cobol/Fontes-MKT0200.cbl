000100******************************************************************
000110* Author: J.C. SOARES
000120* Installation: MARKETPLACE BATCH - NUCLEO DE VENDAS
000130* Date-Written: 19/09/1985
000140* Date-Compiled:
000150* Security: USO INTERNO - SUBMENU DE BUSCA NO CATALOGO
000160******************************************************************
000170* Purpose: SUBMENU DE BUSCA NO CATALOGO. PERGUNTA O TIPO DE BUSCA
000180*          (NOME, PRECO, LOJA, DESCRICAO, CATEGORIA, EM ESTOQUE OU
000190*          TODOS) E O VALOR PROCURADO, MONTA A AREA DE LINKAGE DE
000200*          MKT0210 E CHAMA O LOTE DE BUSCA. NAO LE NENHUM ARQUIVO
000210*          DIRETAMENTE - TODA A BUSCA E FEITA POR MKT0210.
000220******************************************************************
000230* Change-Log:
000240* 19/09/1985 JCS CHAM0032  VERSAO INICIAL.
000250* 19/09/1999 JCS CHAM0051  REVISAO FIM-DE-SECULO. NENHUM CAMPO DE
000260*                          DATA NESTE SUBMENU, SEM IMPACTO.
000270* 11/02/2013 MPR CHAM0120  INCLUSAO DO FILTRO OPCIONAL DE
000280*                          CATEGORIA NA BUSCA POR NOME (OPCAO 1).
000290* 08/11/2017 RVA CHAM0214  TROCA DO PERFORM INLINE POR PARAGRAFO
000300*                          PROPRIO DE LACO, PARA PADRONIZAR COM
000310*                          O RESTO DO LOTE MARKETPLACE.
000320* 29/03/2024 RVA CHAM0246  MKT0000 JA PASSAVA WS-COM-AREA NA
000330*                          CHAMADA (CALL "MKT0200" USING WS-COM-
000340*                          AREA) MAS ESTE PROGRAMA NAO TINHA
000350*                          LINKAGE SECTION NEM PROCEDURE DIVISION
000360*                          USING PARA RECEBER A AREA - SO TINHA UM
000370*                          WS-COM-AREA MORTO NA WORKING-STORAGE,
000380*                          NUNCA USADO. REMOVIDO O CAMPO MORTO E
000390*                          INCLUIDA LKS-COM-AREA NA LINKAGE, NO
000400*                          MESMO PADRAO JA USADO EM MKT0210/
000410A*                          MKT0901/MKT0902/MKT0903.
000420******************************************************************
000430*-----------------------------------------------------------------
000440 IDENTIFICATION DIVISION.
000450*-----------------------------------------------------------------
000460 PROGRAM-ID.    MKT0200.
000470 AUTHOR.        J.C. SOARES.
000480 INSTALLATION.  MARKETPLACE BATCH - NUCLEO DE VENDAS.
000490 DATE-WRITTEN.  19/09/1985.
000500 DATE-COMPILED.
000510 SECURITY.      USO INTERNO - SUBMENU DE BUSCA NO CATALOGO.
000520*-----------------------------------------------------------------
000530 ENVIRONMENT DIVISION.
000540*-----------------------------------------------------------------
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580*-----------------------------------------------------------------
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610*-----------------------------------------------------------------
000620 DATA DIVISION.
000630*-----------------------------------------------------------------
000640 FILE SECTION.
000650 WORKING-STORAGE SECTION.
000660*
000670*    AREA DE CHAMADA DE MKT0210 - MONTADA AQUI E PASSADA INTEIRA
000680*    NA LINKAGE DO LOTE DE BUSCA.
000690*
000700 01  WS-LKS-PARAMETRO-BUSCA.
000710     05  WS-LKS-TIPO-BUSCA            PIC 9(01).
000720     05  WS-LKS-VALOR-BUSCA-TEXTO     PIC X(80).
000730     05  WS-LKS-VALOR-BUSCA-PRECO     PIC 9(07)V99.
000740     05  WS-LKS-FILTRO-CATEGORIA      PIC X(20).
000750     05  FILLER                       PIC X(10).
000760*
000770 01  WS-LKS-PARAMETRO-BUSCA-TEXTO REDEFINES WS-LKS-PARAMETRO-BUSCA.
000780     05  FILLER                       PIC X(120).
000790*
000800 01  WS-CONTADORES.
000810     05  WS-QTD-BUSCAS                PIC 9(05) COMP.
000820     05  FILLER                       PIC X(10).
000830*
000840 01  WS-CONTADORES-TRACE REDEFINES WS-CONTADORES.
000850     05  FILLER                       PIC X(07).
000860*
000870 01  WS-AREA-OPCAO.
000880     05  WS-OPCAO-MENU                PIC X(01).
000890     05  WS-PROMPT                    PIC X(01).
000900     05  WS-EXIT                      PIC X(01).
000910         88  EXIT-OK                  VALUE "S" FALSE "N".
000920     05  FILLER                       PIC X(07).
000930*
000940 01  WS-AREA-OPCAO-R REDEFINES WS-AREA-OPCAO.
000950     05  FILLER                       PIC X(10).
000960*-----------------------------------------------------------------
000970 LINKAGE SECTION.
000980*-----------------------------------------------------------------
000990 01  LKS-COM-AREA.
001000     05  LKS-MENSAGEM                 PIC X(20).
001010     05  FILLER                       PIC X(10).
001020*
001030 01  LKS-COM-AREA-TRACE REDEFINES LKS-COM-AREA.
001040     05  FILLER                       PIC X(30).
001050*-----------------------------------------------------------------
001060 SCREEN SECTION.
001070 01  SS-CLEAR-SCREEN.
001080     05  BLANK SCREEN.
001090*
001100 01  SS-MENU-SCREEN.
001110     05  LINE 02 COL 05 VALUE "MARKETPLACE - LOTE NOTURNO".
001120     05  LINE 03 COL 05 VALUE
001130             "MKT0200 - Submenu de Busca no Catalogo".
001140     05  LINE 04 COL 05 VALUE
001150     "------------------------------------------------------------
001160-    "--------------".
001170     05  LINE 06 COL 05 VALUE
001180                       "<1> - BUSCA POR NOME DO PRODUTO".
001190     05  LINE 07 COL 05 VALUE
001200                       "<2> - BUSCA POR PRECO".
001210     05  LINE 08 COL 05 VALUE
001220                       "<3> - BUSCA POR LOJA".
001230     05  LINE 09 COL 05 VALUE
001240                       "<4> - BUSCA POR DESCRICAO".
001250     05  LINE 10 COL 05 VALUE
001260                       "<5> - BUSCA POR CATEGORIA".
001270     05  LINE 11 COL 05 VALUE
001280                       "<6> - BUSCA DE PRODUTOS EM ESTOQUE".
001290     05  LINE 12 COL 05 VALUE
001300                       "<7> - LISTAR TODOS OS PRODUTOS".
001310     05  LINE 13 COL 05 VALUE
001320                       "<Q> - RETORNAR MENU PRINCIPAL".
001330     05  LINE 15 COL 05 VALUE
001340     "------------------------------------------------------------
001350-    "--------------".
001360     05  LINE 16 COL 05 VALUE
001370                     "DIGITE A OPCAO DESEJADA: ".
001380     05  SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)
001390                     USING WS-OPCAO-MENU.
001400     05  LINE 17 COL 05 VALUE
001410     "------------------------------------------------------------
001420-    "--------------".
001430*
001440 01  SS-PROMPT-VALOR-TEXTO.
001450     05  LINE 19 COL 05 VALUE "VALOR PROCURADO: ".
001460     05  SS-VALOR-TEXTO REVERSE-VIDEO PIC X(80)
001470                     USING WS-LKS-VALOR-BUSCA-TEXTO.
001480*
001490 01  SS-PROMPT-FILTRO-CATEGORIA.
001500     05  LINE 20 COL 05 VALUE
001510                 "CATEGORIA (BRANCO = SEM FILTRO): ".
001520     05  SS-FILTRO-CATEGORIA REVERSE-VIDEO PIC X(20)
001530                     USING WS-LKS-FILTRO-CATEGORIA.
001540*
001550 01  SS-PROMPT-VALOR-PRECO.
001560     05  LINE 19 COL 05 VALUE
001570                 "PRECO PROCURADO (SEM PONTO, 2 DECIMAIS): ".
001580     05  SS-VALOR-PRECO REVERSE-VIDEO PIC 9(07)V99
001590                     USING WS-LKS-VALOR-BUSCA-PRECO.
001600*-----------------------------------------------------------------
001610 PROCEDURE DIVISION USING LKS-COM-AREA.
001620*-----------------------------------------------------------------
001630 MAIN-PROCEDURE.
001640
001650     PERFORM P100-INICIALIZA        THRU P100-FIM.
001660
001670     PERFORM P200-PROCESSA-OPCAO    THRU P200-FIM
001680         UNTIL EXIT-OK.
001690
001700     PERFORM P900-FIM.
001710*
001720 P100-INICIALIZA.
001730*
001740     SET EXIT-OK TO FALSE.
001750     MOVE ZERO TO WS-QTD-BUSCAS.
001760*
001770 P100-FIM.
001780*
001790 P200-PROCESSA-OPCAO.
001800*
001810     MOVE SPACES TO WS-OPCAO-MENU.
001820
001830     DISPLAY SS-CLEAR-SCREEN.
001840     DISPLAY SS-MENU-SCREEN.
001850     ACCEPT  SS-MENU-SCREEN.
001860
001870     EVALUATE WS-OPCAO-MENU
001880         WHEN "1" THRU "7"
001890             MOVE WS-OPCAO-MENU TO WS-LKS-TIPO-BUSCA
001900             PERFORM P300-MONTA-PARAMETRO THRU P300-FIM
001910             ADD 1 TO WS-QTD-BUSCAS
001920             CALL "MKT0210" USING WS-LKS-PARAMETRO-BUSCA
001930         WHEN "Q"
001940             SET EXIT-OK TO TRUE
001950         WHEN "q"
001960             SET EXIT-OK TO TRUE
001970         WHEN OTHER
001980             SET EXIT-OK TO FALSE
001990             DISPLAY "OPCAO INVALIDA" AT 1805
002000             ACCEPT WS-PROMPT AT 1827
002010     END-EVALUATE.
002020*
002030 P200-FIM.
002040*
002050 P300-MONTA-PARAMETRO.
002060*
002070     MOVE SPACES TO WS-LKS-VALOR-BUSCA-TEXTO.
002080     MOVE SPACES TO WS-LKS-FILTRO-CATEGORIA.
002090     MOVE ZERO   TO WS-LKS-VALOR-BUSCA-PRECO.
002100
002110     EVALUATE TRUE
002120         WHEN WS-LKS-TIPO-BUSCA = 2
002130             DISPLAY SS-PROMPT-VALOR-PRECO
002140             ACCEPT  SS-PROMPT-VALOR-PRECO
002150         WHEN WS-LKS-TIPO-BUSCA = 6 OR WS-LKS-TIPO-BUSCA = 7
002160             CONTINUE
002170         WHEN WS-LKS-TIPO-BUSCA = 1
002180             DISPLAY SS-PROMPT-VALOR-TEXTO
002190             ACCEPT  SS-PROMPT-VALOR-TEXTO
002200             DISPLAY SS-PROMPT-FILTRO-CATEGORIA
002210             ACCEPT  SS-PROMPT-FILTRO-CATEGORIA
002220         WHEN OTHER
002230             DISPLAY SS-PROMPT-VALOR-TEXTO
002240             ACCEPT  SS-PROMPT-VALOR-TEXTO
002250     END-EVALUATE.
002260*
002270 P300-FIM.
002280*
002290 P900-FIM.
002300*
002310     GOBACK.
002320*
002330 END PROGRAM MKT0200.
