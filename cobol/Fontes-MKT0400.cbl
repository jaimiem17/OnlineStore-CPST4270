000100******************************************************************
000110* Author: R. VASCONCELOS
000120* Installation: MARKETPLACE BATCH - NUCLEO DE VENDAS
000130* Date-Written: 03/06/1989
000140* Date-Compiled:
000150* Security: USO INTERNO - RELATORIO DE DESEMPENHO POR CATEGORIA
000160******************************************************************
000170* Purpose: RELATORIO DE DESEMPENHO POR CATEGORIA DE PRODUTO. CARREGA
000180*          O CATALOGO (SELLERS-FILE) EM MEMORIA E, PARA CADA LOJA
000190*          DE CADA VENDEDOR, LE O LOG DE VENDAS DA LOJA (GRAVADO
000200*          PELO FECHAMENTO DE PEDIDO - MKT0300), CLASSIFICA CADA
000210*          VENDA PELA CATEGORIA ATUAL DO PRODUTO E ACUMULA
000220*          QUANTIDADE/RECEITA POR CATEGORIA. EMITE UM BLOCO POR
000230*          LOJA, UM RESUMO "OVERALL" POR VENDEDOR E O GRAND TOTAL
000240*          DO VENDEDOR.
000250******************************************************************
000260* Change-Log:
000270* 03/06/1989 RVA CHAM0067  VERSAO INICIAL.
000280* 22/12/1998 RVA CHAM0102  REVISAO FIM-DE-SECULO. NENHUM CAMPO DE
000290*                          DATA NESTE RELATORIO, SEM IMPACTO.
000300* 04/06/2010 JCS CHAM0166  VENDA DE PRODUTO REMOVIDO/RENOMEADO
000310*                          DEPOIS DA VENDA PASSA A SER DESCARTADA
000320*                          DO RELATORIO, EM VEZ DE CONTAR COMO ERRO.
000330* 12/01/2017 RVA CHAM0212  LOJA SEM NENHUMA VENDA (LOG INEXISTENTE)
000340*                          PASSA A ENTRAR NO RELATORIO SEM LINHA DE
000350*                          CATEGORIA, EM VEZ DE ABORTAR O LOTE.
000360* 14/03/2024 RVA CHAM0243  LINHA SO-DE-VENDEDOR (1 CAMPO, SEM
000370*                          LOJA) NAO CHAMA MAIS P210 - ESTAVA
000380*                          ABRINDO UMA LOJA FANTASMA DE NOME
000390*                          BRANCO NA TABELA, QUE SAIA NO RELATORIO
000400*                          COMO BLOCO DE LOJA COM "Total: 0 sales,
000410*                          $0.00 revenue" PARA VENDEDOR SEM LOJA.
000420* 29/03/2024 RVA CHAM0248  MKT0000 JA PASSAVA WS-COM-AREA NA
000430*                          CHAMADA (CALL "MKT0400" USING WS-COM-
000440*                          AREA) MAS ESTE PROGRAMA NAO TINHA
000450*                          LINKAGE SECTION NEM PROCEDURE DIVISION
000460*                          USING PARA RECEBER A AREA. INCLUIDA
000470*                          LKS-COM-AREA, NO MESMO PADRAO JA USADO
000480*                          EM MKT0210/MKT0901/MKT0902/MKT0903.
000490******************************************************************
000500*-----------------------------------------------------------------
000510 IDENTIFICATION DIVISION.
000520*-----------------------------------------------------------------
000530 PROGRAM-ID.    MKT0400.
000540 AUTHOR.        R. VASCONCELOS.
000550 INSTALLATION.  MARKETPLACE BATCH - NUCLEO DE VENDAS.
000560 DATE-WRITTEN.  03/06/1989.
000570 DATE-COMPILED.
000580 SECURITY.      USO INTERNO - RELATORIO DE DESEMPENHO POR CATEGORIA.
000590*-----------------------------------------------------------------
000600 ENVIRONMENT DIVISION.
000610*-----------------------------------------------------------------
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     CLASS CLASSE-MINUSCULAS IS "a" THRU "z".
000650*-----------------------------------------------------------------
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT SELLERS-FILE      ASSIGN TO "SELLERS"
000690          ORGANIZATION   IS LINE SEQUENTIAL
000700          ACCESS         IS SEQUENTIAL
000710          FILE STATUS    IS WS-FS-SELLERS.
000720
000730     SELECT VENDASLOG-FILE    ASSIGN TO WS-NOME-VENDAS
000740          ORGANIZATION   IS LINE SEQUENTIAL
000750          ACCESS         IS SEQUENTIAL
000760          FILE STATUS    IS WS-FS-VENDAS.
000770
000780     SELECT RELATORIO-FILE    ASSIGN TO "RELCATEG"
000790          ORGANIZATION   IS LINE SEQUENTIAL
000800          ACCESS         IS SEQUENTIAL.
000810*-----------------------------------------------------------------
000820 DATA DIVISION.
000830*-----------------------------------------------------------------
000840 FILE SECTION.
000850*
000860 FD  SELLERS-FILE.
000870     COPY "F:\MARKETPLACE-BATCH\Copybooks\CatLine.cpy".
000880*
000890 FD  VENDASLOG-FILE.
000900 01  REG-VENDA                            PIC X(200).
000910*
000920 FD  RELATORIO-FILE.
000930 01  REG-RELATORIO                        PIC X(132).
000940*
000950 WORKING-STORAGE SECTION.
000960*-----------------------------------------------------------------
000970*
000980*    TABELA EM MEMORIA DO CATALOGO COMPLETO, CARREGADA UMA VEZ NO
000990*    INICIO (P200). ESTE RELATORIO NUNCA REGRAVA O SELLERS-FILE -
001000*    SO LE, PARA SABER A CATEGORIA ATUAL DE CADA PRODUTO.
001010*
001020     COPY "F:\MARKETPLACE-BATCH\Copybooks\CatTab.cpy".
001030*
001040*    AREA DE CHAMADA DO SUBPROGRAMA MKT0901 (QUEBRA DE CAMPOS E
001050*    CLASSIFICACAO DE FORMATO DE UMA LINHA DO CATALOGO).
001060*
001070 01  WS-LKS-QUEBRA-CATALOGO.
001080     05  WS-LKS-LINHA-CATALOGO        PIC X(2000).
001090     05  WS-LKS-COD-FORMATO           PIC 9(01).
001100         88  WS-FORMATO-INCOMPLETO    VALUE 1.
001110         88  WS-FORMATO-LEGADO        VALUE 2.
001120         88  WS-FORMATO-ATUAL         VALUE 3.
001130     05  WS-LKS-EMAIL-VENDEDOR        PIC X(60).
001140     05  WS-LKS-NOME-LOJA             PIC X(40).
001150     05  WS-LKS-QTD-PRODUTOS          PIC 9(04).
001160     05  WS-LKS-TABELA-PRODUTOS.
001170         10  WS-LKS-PRODUTO OCCURS 300 TIMES.
001180             15  WS-LKS-PROD-NOME     PIC X(40).
001190             15  WS-LKS-PROD-QTDE     PIC 9(07).
001200             15  WS-LKS-PROD-PRECO    PIC 9(07)V99.
001210             15  WS-LKS-PROD-DESCRICAO PIC X(80).
001220             15  WS-LKS-PROD-CATEGORIA PIC X(20).
001230     05  FILLER                       PIC X(10).
001240*
001250*    AREA DE CHAMADA DO SUBPROGRAMA MKT0903 (QUEBRA DE UMA LINHA
001260*    DO SALES-LOG NOS SEUS QUATRO CAMPOS).
001270*
001280 01  WS-LKS-QUEBRA-VENDA.
001290     05  WS-LKS-LINHA-LOG             PIC X(200).
001300     05  WS-LKS-EMAIL-CLIENTE         PIC X(60).
001310     05  WS-LKS-QTDE-VENDIDA          PIC 9(07).
001320     05  WS-LKS-NOME-PRODUTO          PIC X(40).
001330     05  WS-LKS-RECEITA               PIC 9(07)V99.
001340     05  WS-LKS-COD-RETORNO           PIC 9(01).
001350         88  WS-QUEBRA-OK             VALUE 0.
001360         88  WS-QUEBRA-COM-ERRO       VALUE 1.
001370     05  FILLER                       PIC X(10).
001380*
001390*    AREA DE CHAMADA DO SUBPROGRAMA MKT0902 (TEXTO DE CATEGORIA
001400*    PARA CODIGO NUMERICO 1-7).
001410*
001420 01  WS-LKS-CLASSIFICA-CATEGORIA.
001430     05  WS-LKS-CATEGORIA-TEXTO       PIC X(20).
001440     05  WS-LKS-COD-CATEGORIA         PIC 9(02).
001450     05  FILLER                       PIC X(08).
001460*
001470*    TABELA DOS NOMES DE EXIBICAO DAS 7 CATEGORIAS, NA MESMA ORDEM
001480*    DO CODIGO INTERNO DO MKT0902 (1=SHOES ... 7=BOOKS_MEDIA).
001490*
001500 01  WS-TABELA-NOMES-CATEGORIA.
001510     05  WS-NOME-CATEGORIA OCCURS 7 TIMES PIC X(20).
001520     05  FILLER                       PIC X(10).
001530*
001540 01  WS-TABELA-NOMES-CATEGORIA-R REDEFINES WS-TABELA-NOMES-CATEGORIA.
001550     05  WS-CARGA-NOMES-CATEGORIA     PIC X(140) VALUE
001560         "SHOES               CLOTHING            ACCESSORIES         E
001570-        "LECTRONICS         HOME_GARDEN         SPORTS_OUTDOORS     B
001580-        "OOKS_MEDIA         ".
001590     05  FILLER                       PIC X(10).
001600*
001610*    MARCA QUAIS POSICOES DA TABELA DE LOJAS JA FORAM VISITADAS NO
001620*    LACO DE VENDEDORES (P310/P330) - CADA LOJA E PROCESSADA UMA
001630*    SO VEZ, NO BLOCO DO SEU VENDEDOR.
001640*
001650 01  WS-TABELA-PROCESSADAS.
001660     05  WS-SW-PROCESSADA OCCURS 50 TIMES PIC 9(01) COMP.
001670         88  LOJA-PROCESSADA          VALUE 1.
001680     05  FILLER                       PIC X(10).
001690*
001700*    ACUMULADORES DE QUANTIDADE/RECEITA POR CATEGORIA - UM JOGO
001710*    PARA A LOJA CORRENTE, OUTRO PARA O TOTAL DO VENDEDOR (QUEBRA
001720*    DE CONTROLE EM DOIS NIVEIS - LOJA E VENDEDOR).
001730*
001740 01  WS-ACUM-LOJA.
001750     05  WS-AC-LOJA-CAT OCCURS 7 TIMES.
001760         10  WS-AC-LOJA-QTD           PIC 9(07) COMP.
001770         10  WS-AC-LOJA-REV           PIC 9(09)V99.
001780*
001790 01  WS-ACUM-VENDEDOR.
001800     05  WS-AC-VEND-CAT OCCURS 7 TIMES.
001810         10  WS-AC-VEND-QTD           PIC 9(07) COMP.
001820         10  WS-AC-VEND-REV           PIC 9(09)V99.
001830*
001840*    AREAS DE COMPARACAO MAIUSCULA USADAS NA BUSCA DE PRODUTO POR
001850*    NOME DENTRO DA LOJA CORRENTE (SEM CASE - MESMA REGRA DE BUSCA
001860*    DO MKT0210/MKT0300).
001870*
001880 01  WS-AREAS-DE-BUSCA.
001890     05  WS-PRODUTO-PROCURADO-MAI     PIC X(40).
001900     05  WS-PRODUTO-TABELA-MAI        PIC X(40).
001910*
001920 01  WS-BUSCA-TRACE REDEFINES WS-AREAS-DE-BUSCA.
001930     05  FILLER                       PIC X(80).
001940*
001950*    NOME DO VENDEDOR-ALVO DO BLOCO CORRENTE E NOME DINAMICO DO
001960*    LOG DE VENDAS DA LOJA CORRENTE (MESMA CONVENCAO DO MKT0300 -
001970*    E-MAIL DO VENDEDOR + "_" + NOME DA LOJA + ".LOG").
001980*
001990 01  WS-EMAIL-VENDEDOR-ATUAL          PIC X(60).
002000 01  WS-NOME-VENDAS                   PIC X(120).
002010*
002020*    AREA GENERICA DE TRABALHO PARA ACHAR O TAMANHO SEM BRANCO DE
002030*    UM CAMPO ANTES DE MONTAR UMA LINHA DE TEXTO (MESMA ROTINA
002040*    GENERICA DO MKT0300 - VER P870).
002050*
002060 01  WS-CAMPO-GENERICO                PIC X(80).
002070 01  WS-TAM-GENERICO                  PIC 9(04) COMP.
002080*
002090*    LINHA DE SAIDA DO RELATORIO E SEU PONTEIRO DE STRING.
002100*
002110 01  WS-LINHA-RELATORIO               PIC X(132).
002120 01  WS-PONTEIRO-SAIDA                PIC 9(04) COMP.
002130*
002140*    CAMPOS NUMERICOS EDITADOS PARA MONTAGEM DE TEXTO (LARGURA
002150*    FIXA, SEM SUPRESSAO DE ZEROS - MESMA SIMPLIFICACAO DO
002160*    MKT0300, PARA NAO PRECISAR DE ROTINA DE SUPRESSAO).
002170*
002180 01  WS-QTDE-EDITADA                  PIC 9(07).
002190 01  WS-RECEITA-EDITADA               PIC 9(09).99.
002200*
002210 01  WS-CONTADORES.
002220     05  WS-IX-LOJA                   PIC 9(04) COMP.
002230     05  WS-IX-PRODUTO                PIC 9(04) COMP.
002240     05  WS-IX-LOJA-BASE              PIC 9(04) COMP.
002250     05  WS-IX-LOJA-VARRE             PIC 9(04) COMP.
002260     05  WS-IX-LOJA-ATUAL             PIC 9(04) COMP.
002270     05  WS-IX-CATEGORIA              PIC 9(02) COMP.
002280     05  WS-SW-FIM-CATALOGO           PIC 9(01) COMP.
002290         88  FIM-DO-CATALOGO          VALUE 1.
002300     05  WS-SW-TODOS-PROCESSADOS      PIC 9(01) COMP.
002310         88  TODOS-PROCESSADOS        VALUE 1.
002320     05  WS-SW-FIM-LOG                PIC 9(01) COMP.
002330         88  FIM-DO-LOG               VALUE 1.
002340     05  WS-SW-LOJA-ACHADA            PIC 9(01) COMP.
002350         88  LOJA-ACHADA              VALUE 1.
002360     05  WS-SW-PRODUTO-ACHADO         PIC 9(01) COMP.
002370         88  PRODUTO-ACHADO           VALUE 1.
002380     05  FILLER                       PIC X(10).
002390*
002400*    REDEFINICAO SO PARA O TRACE DE ERRO DOS CONTADORES.
002410*
002420 01  WS-CONTADORES-TEXTO REDEFINES WS-CONTADORES.
002430     05  FILLER                       PIC X(32).
002440*
002450 77  WS-FS-SELLERS                    PIC X(02).
002460     88  WS-FS-SELLERS-OK             VALUE "00".
002470     88  WS-FS-SELLERS-FIM            VALUE "10".
002480*
002490 77  WS-FS-VENDAS                     PIC X(02).
002500     88  WS-FS-VENDAS-OK              VALUE "00".
002510     88  WS-FS-VENDAS-NAO-EXISTE      VALUE "35".
002520*-----------------------------------------------------------------
002530 LINKAGE SECTION.
002540*-----------------------------------------------------------------
002550 01  LKS-COM-AREA.
002560     05  LKS-MENSAGEM                 PIC X(20).
002570     05  FILLER                       PIC X(10).
002580*
002590 01  LKS-COM-AREA-TRACE REDEFINES LKS-COM-AREA.
002600     05  FILLER                       PIC X(30).
002610*-----------------------------------------------------------------
002620 PROCEDURE DIVISION USING LKS-COM-AREA.
002630*-----------------------------------------------------------------
002640 MAIN-PROCEDURE.
002650
002660     PERFORM P100-INICIALIZA           THRU P100-FIM.
002670
002680     PERFORM P200-CARREGA-CATALOGO     THRU P200-FIM
002690         UNTIL FIM-DO-CATALOGO.
002700
002710     PERFORM P300-PROCESSA-VENDEDOR    THRU P300-FIM
002720         UNTIL TODOS-PROCESSADOS.
002730
002740     PERFORM P900-FIM.
002750*
002760 P100-INICIALIZA.
002770*
002780     SET WS-FS-SELLERS-OK TO TRUE.
002790     OPEN INPUT SELLERS-FILE.
002800     IF NOT WS-FS-SELLERS-OK
002810         DISPLAY "MKT0400 - ERRO NA ABERTURA DO SELLERS-FILE. "
002820                 "FS: " WS-FS-SELLERS
002830         PERFORM P900-FIM
002840     END-IF.
002850
002860     OPEN OUTPUT RELATORIO-FILE.
002870
002880     MOVE ZERO TO TAB-QTD-LOJAS.
002890     MOVE ZERO TO WS-SW-FIM-CATALOGO.
002900     MOVE ZERO TO WS-SW-TODOS-PROCESSADOS.
002910     MOVE ZERO TO WS-SW-PROCESSADA (ALL).
002920*
002930 P100-FIM.
002940*
002950 P200-CARREGA-CATALOGO.
002960*
002970*    MESMA CARGA EM MEMORIA DO MKT0100/MKT0300 - UMA LINHA POR
002980*    LOJA, DEDUP POR VENDEDOR+LOJA SEM CASE (VER P210/P215).
002990*
003000     READ SELLERS-FILE INTO WS-LKS-LINHA-CATALOGO
003010         AT END
003020             SET FIM-DO-CATALOGO TO TRUE
003030         NOT AT END
003040             CALL "MKT0901" USING WS-LKS-QUEBRA-CATALOGO
003050
003060             IF WS-LKS-EMAIL-VENDEDOR NOT = SPACES
003070                AND WS-LKS-NOME-LOJA NOT = SPACES
003080                 PERFORM P210-LOCALIZA-LOJA THRU P210-FIM
003090
003100                 MOVE WS-LKS-NOME-LOJA
003110                                  TO TAB-NOME-LOJA(WS-IX-LOJA)
003120
003130                 PERFORM P220-COPIA-PRODUTOS THRU P220-FIM
003140                     VARYING WS-IX-PRODUTO FROM 1 BY 1
003150                     UNTIL WS-IX-PRODUTO > WS-LKS-QTD-PRODUTOS
003160             END-IF
003170     END-READ.
003180*
003190 P200-FIM.
003200*
003210 P210-LOCALIZA-LOJA.
003220*
003230*    PROCURA O PAR VENDEDOR+LOJA NA TABELA (NOME DA LOJA SEM CASE
003240*    - MESMA REGRA DE DEDUP DO MKT0100/MKT0300). SE JA EXISTE, USA
003250*    A MESMA POSICAO; SE NAO, ABRE UMA NOVA LOJA NO FIM.
003260     MOVE ZERO TO WS-SW-LOJA-ACHADA.
003270     MOVE ZERO TO WS-IX-LOJA.
003280
003290     MOVE SPACES TO WS-PRODUTO-PROCURADO-MAI.
003300     MOVE WS-LKS-NOME-LOJA TO WS-PRODUTO-PROCURADO-MAI.
003310     INSPECT WS-PRODUTO-PROCURADO-MAI
003320         CONVERTING
003330         "abcdefghijklmnopqrstuvwxyz"
003340         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003350
003360     PERFORM P215-COMPARA-LOJA THRU P215-FIM
003370         UNTIL LOJA-ACHADA OR WS-IX-LOJA = TAB-QTD-LOJAS.
003380
003390     IF NOT LOJA-ACHADA
003400         IF TAB-QTD-LOJAS = 50
003410             DISPLAY "MKT0400 - LIMITE DE 50 LOJAS ULTRAPASSADO"
003420         ELSE
003430             ADD 1 TO TAB-QTD-LOJAS
003440             MOVE TAB-QTD-LOJAS TO WS-IX-LOJA
003450             MOVE WS-LKS-EMAIL-VENDEDOR
003460                              TO TAB-EMAIL-VENDEDOR(WS-IX-LOJA)
003470         END-IF
003480     END-IF.
003490*
003500 P210-FIM.
003510*
003520 P215-COMPARA-LOJA.
003530*
003540     ADD 1 TO WS-IX-LOJA.
003550
003560     MOVE SPACES TO WS-PRODUTO-TABELA-MAI.
003570     MOVE TAB-NOME-LOJA(WS-IX-LOJA) TO WS-PRODUTO-TABELA-MAI.
003580     INSPECT WS-PRODUTO-TABELA-MAI
003590         CONVERTING
003600         "abcdefghijklmnopqrstuvwxyz"
003610         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003620
003630     IF TAB-EMAIL-VENDEDOR(WS-IX-LOJA) = WS-LKS-EMAIL-VENDEDOR
003640        AND WS-PRODUTO-TABELA-MAI = WS-PRODUTO-PROCURADO-MAI
003650         MOVE 1 TO WS-SW-LOJA-ACHADA
003660     END-IF.
003670*
003680 P215-FIM.
003690*
003700 P220-COPIA-PRODUTOS.
003710*
003720     IF TAB-QTD-PRODUTOS(WS-IX-LOJA) < 60
003730         ADD 1 TO TAB-QTD-PRODUTOS(WS-IX-LOJA)
003740         MOVE WS-LKS-PROD-NOME(WS-IX-PRODUTO)
003750             TO TAB-PROD-NOME(WS-IX-LOJA,
003760                              TAB-QTD-PRODUTOS(WS-IX-LOJA))
003770         MOVE WS-LKS-PROD-QTDE(WS-IX-PRODUTO)
003780             TO TAB-PROD-QTDE(WS-IX-LOJA,
003790                              TAB-QTD-PRODUTOS(WS-IX-LOJA))
003800         MOVE WS-LKS-PROD-PRECO(WS-IX-PRODUTO)
003810             TO TAB-PROD-PRECO(WS-IX-LOJA,
003820                              TAB-QTD-PRODUTOS(WS-IX-LOJA))
003830         MOVE WS-LKS-PROD-DESCRICAO(WS-IX-PRODUTO)
003840             TO TAB-PROD-DESCRICAO(WS-IX-LOJA,
003850                              TAB-QTD-PRODUTOS(WS-IX-LOJA))
003860         MOVE WS-LKS-PROD-CATEGORIA(WS-IX-PRODUTO)
003870             TO TAB-PROD-CATEGORIA(WS-IX-LOJA,
003880                              TAB-QTD-PRODUTOS(WS-IX-LOJA))
003890     ELSE
003900         DISPLAY "MKT0400 - LIMITE DE 60 PRODUTOS ULTRAPASSADO "
003910                 "PARA " WS-LKS-NOME-LOJA
003920     END-IF.
003930*
003940 P220-FIM.
003950*
003960 P300-PROCESSA-VENDEDOR.
003970*
003980*    QUEBRA DE CONTROLE POR VENDEDOR SOBRE A TABELA EM MEMORIA -
003990*    AS LOJAS DE UM MESMO VENDEDOR NAO SAO NECESSARIAMENTE
004000*    CONTIGUAS NA TABELA (DEPENDE DA ORDEM DAS LINHAS NO SELLERS-
004010*    FILE), ENTAO CADA RODADA PROCURA A PRIMEIRA LOJA AINDA NAO
004020*    VISITADA E DEPOIS VARRE A TABELA TODA ATRAS DAS OUTRAS LOJAS
004030*    DO MESMO VENDEDOR.
004040     PERFORM P310-ACHA-PROXIMO-VENDEDOR THRU P310-FIM.
004050
004060     IF NOT TODOS-PROCESSADOS
004070         PERFORM P320-EMITE-VENDEDOR THRU P320-FIM
004080     END-IF.
004090*
004100 P300-FIM.
004110*
004120 P310-ACHA-PROXIMO-VENDEDOR.
004130*
004140     MOVE ZERO TO WS-IX-LOJA-BASE.
004150     MOVE ZERO TO WS-IX-LOJA-VARRE.
004160
004170     PERFORM P315-PROCURA-NAO-PROCESSADA THRU P315-FIM
004180         UNTIL WS-IX-LOJA-BASE > 0
004190            OR WS-IX-LOJA-VARRE = TAB-QTD-LOJAS.
004200
004210     IF WS-IX-LOJA-BASE = 0
004220         MOVE 1 TO WS-SW-TODOS-PROCESSADOS
004230     ELSE
004240         MOVE TAB-EMAIL-VENDEDOR(WS-IX-LOJA-BASE)
004250                                   TO WS-EMAIL-VENDEDOR-ATUAL
004260     END-IF.
004270*
004280 P310-FIM.
004290*
004300 P315-PROCURA-NAO-PROCESSADA.
004310*
004320     ADD 1 TO WS-IX-LOJA-VARRE.
004330
004340     IF NOT LOJA-PROCESSADA (WS-IX-LOJA-VARRE)
004350         MOVE WS-IX-LOJA-VARRE TO WS-IX-LOJA-BASE
004360     END-IF.
004370*
004380 P315-FIM.
004390*
004400 P320-EMITE-VENDEDOR.
004410*
004420     MOVE ZERO TO WS-ACUM-VENDEDOR.
004430
004440     MOVE "Category-Based Performance Summary" TO WS-LINHA-RELATORIO.
004450     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
004460
004470     PERFORM P330-PROCESSA-LOJA THRU P330-FIM
004480         VARYING WS-IX-LOJA-ATUAL FROM 1 BY 1
004490         UNTIL WS-IX-LOJA-ATUAL > TAB-QTD-LOJAS.
004500
004510     PERFORM P390-EMITE-OVERALL THRU P390-FIM.
004520*
004530 P320-FIM.
004540*
004550 P330-PROCESSA-LOJA.
004560*
004570     IF TAB-EMAIL-VENDEDOR(WS-IX-LOJA-ATUAL) = WS-EMAIL-VENDEDOR-ATUAL
004580        AND NOT LOJA-PROCESSADA (WS-IX-LOJA-ATUAL)
004590         MOVE 1 TO WS-SW-PROCESSADA (WS-IX-LOJA-ATUAL)
004600         MOVE WS-IX-LOJA-ATUAL TO WS-IX-LOJA
004610         MOVE ZERO TO WS-ACUM-LOJA
004620         PERFORM P350-MONTA-NOME-LOG THRU P350-FIM
004630         PERFORM P360-LE-LOG-DA-LOJA THRU P360-FIM
004640         PERFORM P380-EMITE-BLOCO-LOJA THRU P380-FIM
004650     END-IF.
004660*
004670 P330-FIM.
004680*
004690 P350-MONTA-NOME-LOG.
004700*
004710*    MESMA CONVENCAO DO MKT0300 (P600-GRAVA-VENDA) PARA O NOME DO
004720*    ARQUIVO DO LOG DE VENDAS - E-MAIL DO VENDEDOR, "_", NOME DA
004730*    LOJA, ".LOG", TUDO SEM O BRANCO DE PREENCHIMENTO FIXO.
004740     MOVE SPACES TO WS-CAMPO-GENERICO.
004750     MOVE TAB-EMAIL-VENDEDOR(WS-IX-LOJA) TO WS-CAMPO-GENERICO.
004760     MOVE 60 TO WS-TAM-GENERICO.
004770     PERFORM P870-ACHA-TAMANHO-CAMPO THRU P870-FIM
004780         UNTIL WS-CAMPO-GENERICO(WS-TAM-GENERICO:1) NOT = SPACE
004790            OR WS-TAM-GENERICO = 0.
004800     MOVE SPACES TO WS-NOME-VENDAS.
004810     MOVE 1 TO WS-PONTEIRO-SAIDA.
004820     STRING WS-CAMPO-GENERICO(1:WS-TAM-GENERICO) DELIMITED BY SIZE
004830            "_"                                  DELIMITED BY SIZE
004840            INTO WS-NOME-VENDAS
004850         WITH POINTER WS-PONTEIRO-SAIDA.
004860
004870     MOVE SPACES TO WS-CAMPO-GENERICO.
004880     MOVE TAB-NOME-LOJA(WS-IX-LOJA) TO WS-CAMPO-GENERICO.
004890     MOVE 40 TO WS-TAM-GENERICO.
004900     PERFORM P870-ACHA-TAMANHO-CAMPO THRU P870-FIM
004910         UNTIL WS-CAMPO-GENERICO(WS-TAM-GENERICO:1) NOT = SPACE
004920            OR WS-TAM-GENERICO = 0.
004930     STRING WS-CAMPO-GENERICO(1:WS-TAM-GENERICO) DELIMITED BY SIZE
004940            ".LOG"                               DELIMITED BY SIZE
004950            INTO WS-NOME-VENDAS
004960         WITH POINTER WS-PONTEIRO-SAIDA.
004970*
004980 P350-FIM.
004990*
005000 P360-LE-LOG-DA-LOJA.
005010*
005020*    SE A LOJA NUNCA TEVE VENDA POSTADA O ARQUIVO NAO EXISTE (FS
005030*    "35") - A LOJA ENTRA NO RELATORIO SEM NENHUMA LINHA DE
005040*    CATEGORIA (TODOS OS ACUMULADORES FICAM ZERADOS).
005050     SET WS-FS-VENDAS-OK TO TRUE.
005060     MOVE ZERO TO WS-SW-FIM-LOG.
005070
005080     OPEN INPUT VENDASLOG-FILE.
005090
005100     IF WS-FS-VENDAS-NAO-EXISTE
005110         CONTINUE
005120     ELSE
005130         IF NOT WS-FS-VENDAS-OK
005140             DISPLAY "MKT0400 - ERRO AO ABRIR O LOG. FS: "
005150                     WS-FS-VENDAS
005160         ELSE
005170             PERFORM P365-PROCESSA-LINHA-LOG THRU P365-FIM
005180                 UNTIL FIM-DO-LOG
005190             CLOSE VENDASLOG-FILE
005200         END-IF
005210     END-IF.
005220*
005230 P360-FIM.
005240*
005250 P365-PROCESSA-LINHA-LOG.
005260*
005270     READ VENDASLOG-FILE
005280         AT END
005290             MOVE 1 TO WS-SW-FIM-LOG
005300         NOT AT END
005310             PERFORM P370-PARSEIA-E-ACUMULA THRU P370-FIM
005320     END-READ.
005330*
005340 P365-FIM.
005350*
005360 P370-PARSEIA-E-ACUMULA.
005370*
005380     MOVE SPACES TO WS-LKS-LINHA-LOG.
005390     MOVE REG-VENDA TO WS-LKS-LINHA-LOG.
005400     CALL "MKT0903" USING WS-LKS-QUEBRA-VENDA.
005410
005420     IF WS-QUEBRA-OK
005430        AND WS-LKS-RECEITA IS NUMERIC
005440         PERFORM P440-LOCALIZA-PRODUTO THRU P440-FIM
005450         IF PRODUTO-ACHADO
005460             MOVE TAB-PROD-CATEGORIA(WS-IX-LOJA, WS-IX-PRODUTO)
005470                                  TO WS-LKS-CATEGORIA-TEXTO
005480             CALL "MKT0902" USING WS-LKS-CLASSIFICA-CATEGORIA
005490             ADD 1 TO WS-AC-LOJA-QTD(WS-LKS-COD-CATEGORIA)
005500             ADD WS-LKS-RECEITA
005510                 TO WS-AC-LOJA-REV(WS-LKS-COD-CATEGORIA)
005520         END-IF
005530     END-IF.
005540*
005550*        LINHA FORA DO FORMATO, RECEITA NAO-NUMERICA OU PRODUTO
005560*        NAO MAIS ENCONTRADO NA LOJA (RENOMEADO/REMOVIDO DEPOIS
005570*        DA VENDA) - A VENDA E DESCARTADA DO RELATORIO, SEM ERRO.
005580*
005590 P370-FIM.
005600*
005610 P380-EMITE-BLOCO-LOJA.
005620*
005630     MOVE SPACES TO WS-CAMPO-GENERICO.
005640     MOVE TAB-NOME-LOJA(WS-IX-LOJA) TO WS-CAMPO-GENERICO.
005650     MOVE 40 TO WS-TAM-GENERICO.
005660     PERFORM P870-ACHA-TAMANHO-CAMPO THRU P870-FIM
005670         UNTIL WS-CAMPO-GENERICO(WS-TAM-GENERICO:1) NOT = SPACE
005680            OR WS-TAM-GENERICO = 0.
005690
005700     MOVE SPACES TO WS-LINHA-RELATORIO.
005710     MOVE 1 TO WS-PONTEIRO-SAIDA.
005720     STRING "Sales Breakdown by Category for "  DELIMITED BY SIZE
005730            WS-CAMPO-GENERICO(1:WS-TAM-GENERICO) DELIMITED BY SIZE
005740            ":"                                  DELIMITED BY SIZE
005750            INTO WS-LINHA-RELATORIO
005760         WITH POINTER WS-PONTEIRO-SAIDA.
005770     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
005780
005790     MOVE ZERO TO WS-QTDE-EDITADA WS-RECEITA-EDITADA.
005800
005810     PERFORM P385-EMITE-CATEGORIA-LOJA THRU P385-FIM
005820         VARYING WS-IX-CATEGORIA FROM 1 BY 1
005830         UNTIL WS-IX-CATEGORIA > 7.
005840
005850     PERFORM P387-EMITE-TOTAL-LOJA THRU P387-FIM.
005860*
005870 P380-FIM.
005880*
005890 P385-EMITE-CATEGORIA-LOJA.
005900*
005910     IF WS-AC-LOJA-QTD(WS-IX-CATEGORIA) > 0
005920         PERFORM P386-MONTA-LINHA-CATEGORIA THRU P386-FIM
005930         WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO
005940
005950         ADD WS-AC-LOJA-QTD(WS-IX-CATEGORIA)
005960             TO WS-AC-VEND-QTD(WS-IX-CATEGORIA)
005970         ADD WS-AC-LOJA-REV(WS-IX-CATEGORIA)
005980             TO WS-AC-VEND-REV(WS-IX-CATEGORIA)
005990     END-IF.
006000*
006010 P385-FIM.
006020*
006030*    MONTA A LINHA "  <CATEGORIA>: N sales, $X revenue" A PARTIR
006040*    DOS ACUMULADORES DA LOJA CORRENTE - USADA POR P385 (BLOCO DA
006050*    LOJA) E REAPROVEITADA (COM OS ACUMULADORES DO VENDEDOR) POR
006060*    P395, NO BLOCO "OVERALL CATEGORY PERFORMANCE".
006070*
006080 P386-MONTA-LINHA-CATEGORIA.
006090*
006100     MOVE SPACES TO WS-CAMPO-GENERICO.
006110     MOVE WS-NOME-CATEGORIA(WS-IX-CATEGORIA) TO WS-CAMPO-GENERICO.
006120     MOVE 20 TO WS-TAM-GENERICO.
006130     PERFORM P870-ACHA-TAMANHO-CAMPO THRU P870-FIM
006140         UNTIL WS-CAMPO-GENERICO(WS-TAM-GENERICO:1) NOT = SPACE
006150            OR WS-TAM-GENERICO = 0.
006160
006170     MOVE WS-AC-LOJA-QTD(WS-IX-CATEGORIA) TO WS-QTDE-EDITADA.
006180     MOVE WS-AC-LOJA-REV(WS-IX-CATEGORIA) TO WS-RECEITA-EDITADA.
006190
006200     MOVE SPACES TO WS-LINHA-RELATORIO.
006210     MOVE 1 TO WS-PONTEIRO-SAIDA.
006220     STRING "  "                                 DELIMITED BY SIZE
006230            WS-CAMPO-GENERICO(1:WS-TAM-GENERICO) DELIMITED BY SIZE
006240            ": "                                 DELIMITED BY SIZE
006250            WS-QTDE-EDITADA                       DELIMITED BY SIZE
006260            " sales, $"                           DELIMITED BY SIZE
006270            WS-RECEITA-EDITADA                    DELIMITED BY SIZE
006280            " revenue"                            DELIMITED BY SIZE
006290            INTO WS-LINHA-RELATORIO
006300         WITH POINTER WS-PONTEIRO-SAIDA.
006310*
006320 P386-FIM.
006330*
006340 P387-EMITE-TOTAL-LOJA.
006350*
006360*    SOMA SO AS CATEGORIAS COM VENDA (NAO-ZERO) DA LOJA CORRENTE
006370*    PARA A LINHA "Total:".
006380     MOVE ZERO TO WS-QTDE-EDITADA WS-RECEITA-EDITADA.
006390     MOVE ZERO TO WS-LKS-QTDE-VENDIDA.
006400     MOVE ZERO TO WS-LKS-RECEITA.
006410
006420     PERFORM P388-SOMA-CATEGORIA-LOJA THRU P388-FIM
006430         VARYING WS-IX-CATEGORIA FROM 1 BY 1
006440         UNTIL WS-IX-CATEGORIA > 7.
006450
006460     MOVE WS-LKS-QTDE-VENDIDA TO WS-QTDE-EDITADA.
006470     MOVE WS-LKS-RECEITA      TO WS-RECEITA-EDITADA.
006480
006490     MOVE SPACES TO WS-LINHA-RELATORIO.
006500     MOVE 1 TO WS-PONTEIRO-SAIDA.
006510     STRING "Total: "                            DELIMITED BY SIZE
006520            WS-QTDE-EDITADA                       DELIMITED BY SIZE
006530            " sales, $"                           DELIMITED BY SIZE
006540            WS-RECEITA-EDITADA                    DELIMITED BY SIZE
006550            " revenue"                            DELIMITED BY SIZE
006560            INTO WS-LINHA-RELATORIO
006570         WITH POINTER WS-PONTEIRO-SAIDA.
006580     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
006590*
006600 P387-FIM.
006610*
006620 P388-SOMA-CATEGORIA-LOJA.
006630*
006640     ADD WS-AC-LOJA-QTD(WS-IX-CATEGORIA) TO WS-LKS-QTDE-VENDIDA.
006650     ADD WS-AC-LOJA-REV(WS-IX-CATEGORIA) TO WS-LKS-RECEITA.
006660*
006670 P388-FIM.
006680*
006690 P390-EMITE-OVERALL.
006700*
006710     MOVE "OVERALL CATEGORY PERFORMANCE" TO WS-LINHA-RELATORIO.
006720     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
006730
006740     PERFORM P395-EMITE-CATEGORIA-VEND THRU P395-FIM
006750         VARYING WS-IX-CATEGORIA FROM 1 BY 1
006760         UNTIL WS-IX-CATEGORIA > 7.
006770
006780     PERFORM P397-EMITE-GRAND-TOTAL THRU P397-FIM.
006790*
006800 P390-FIM.
006810*
006820 P395-EMITE-CATEGORIA-VEND.
006830*
006840     IF WS-AC-VEND-QTD(WS-IX-CATEGORIA) > 0
006850         MOVE SPACES TO WS-CAMPO-GENERICO.
006860         MOVE WS-NOME-CATEGORIA(WS-IX-CATEGORIA) TO WS-CAMPO-GENERICO.
006870         MOVE 20 TO WS-TAM-GENERICO.
006880         PERFORM P870-ACHA-TAMANHO-CAMPO THRU P870-FIM
006890             UNTIL WS-CAMPO-GENERICO(WS-TAM-GENERICO:1) NOT = SPACE
006900                OR WS-TAM-GENERICO = 0
006910
006920         MOVE WS-AC-VEND-QTD(WS-IX-CATEGORIA) TO WS-QTDE-EDITADA
006930         MOVE WS-AC-VEND-REV(WS-IX-CATEGORIA) TO WS-RECEITA-EDITADA
006940
006950         MOVE SPACES TO WS-LINHA-RELATORIO
006960         MOVE 1 TO WS-PONTEIRO-SAIDA
006970         STRING "  "                              DELIMITED BY SIZE
006980                WS-CAMPO-GENERICO(1:WS-TAM-GENERICO)
006990                                                   DELIMITED BY SIZE
007000                ": "                               DELIMITED BY SIZE
007010                WS-QTDE-EDITADA                    DELIMITED BY SIZE
007020                " sales, $"                        DELIMITED BY SIZE
007030                WS-RECEITA-EDITADA                 DELIMITED BY SIZE
007040                " revenue"                         DELIMITED BY SIZE
007050                INTO WS-LINHA-RELATORIO
007060             WITH POINTER WS-PONTEIRO-SAIDA
007070         WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO
007080     END-IF.
007090*
007100 P395-FIM.
007110*
007120 P397-EMITE-GRAND-TOTAL.
007130*
007140     MOVE ZERO TO WS-LKS-QTDE-VENDIDA.
007150     MOVE ZERO TO WS-LKS-RECEITA.
007160
007170     PERFORM P398-SOMA-CATEGORIA-VEND THRU P398-FIM
007180         VARYING WS-IX-CATEGORIA FROM 1 BY 1
007190         UNTIL WS-IX-CATEGORIA > 7.
007200
007210     MOVE WS-LKS-QTDE-VENDIDA TO WS-QTDE-EDITADA.
007220     MOVE WS-LKS-RECEITA      TO WS-RECEITA-EDITADA.
007230
007240     MOVE SPACES TO WS-LINHA-RELATORIO.
007250     MOVE 1 TO WS-PONTEIRO-SAIDA.
007260     STRING "Grand Total: "                       DELIMITED BY SIZE
007270            WS-QTDE-EDITADA                        DELIMITED BY SIZE
007280            " sales, $"                            DELIMITED BY SIZE
007290            WS-RECEITA-EDITADA                     DELIMITED BY SIZE
007300            " revenue"                             DELIMITED BY SIZE
007310            INTO WS-LINHA-RELATORIO
007320         WITH POINTER WS-PONTEIRO-SAIDA.
007330     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
007340*
007350 P397-FIM.
007360*
007370 P398-SOMA-CATEGORIA-VEND.
007380*
007390     ADD WS-AC-VEND-QTD(WS-IX-CATEGORIA) TO WS-LKS-QTDE-VENDIDA.
007400     ADD WS-AC-VEND-REV(WS-IX-CATEGORIA) TO WS-LKS-RECEITA.
007410*
007420 P398-FIM.
007430*
007440 P440-LOCALIZA-PRODUTO.
007450*
007460*    PROCURA O PRODUTO PELO NOME DENTRO DA LOJA CORRENTE (WS-IX-
007470*    LOJA), SEM CASE - MESMA REGRA DE BUSCA DO MKT0210/MKT0300.
007480*    SE NAO ACHAR (PRODUTO RENOMEADO OU REMOVIDO DEPOIS DA VENDA),
007490*    A VENDA E DESCARTADA DO RELATORIO - NAO E ERRO.
007500     MOVE ZERO TO WS-SW-PRODUTO-ACHADO.
007510     MOVE ZERO TO WS-IX-PRODUTO.
007520
007530     MOVE SPACES TO WS-PRODUTO-PROCURADO-MAI.
007540     MOVE WS-LKS-NOME-PRODUTO TO WS-PRODUTO-PROCURADO-MAI.
007550     INSPECT WS-PRODUTO-PROCURADO-MAI
007560         CONVERTING
007570         "abcdefghijklmnopqrstuvwxyz"
007580         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007590
007600     PERFORM P445-COMPARA-PRODUTO THRU P445-FIM
007610         UNTIL PRODUTO-ACHADO
007620            OR WS-IX-PRODUTO = TAB-QTD-PRODUTOS(WS-IX-LOJA).
007630*
007640 P440-FIM.
007650*
007660 P445-COMPARA-PRODUTO.
007670*
007680     ADD 1 TO WS-IX-PRODUTO.
007690
007700     MOVE SPACES TO WS-PRODUTO-TABELA-MAI.
007710     MOVE TAB-PROD-NOME(WS-IX-LOJA, WS-IX-PRODUTO)
007720                                  TO WS-PRODUTO-TABELA-MAI.
007730     INSPECT WS-PRODUTO-TABELA-MAI
007740         CONVERTING
007750         "abcdefghijklmnopqrstuvwxyz"
007760         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007770
007780     IF WS-PRODUTO-TABELA-MAI = WS-PRODUTO-PROCURADO-MAI
007790         MOVE 1 TO WS-SW-PRODUTO-ACHADO
007800     END-IF.
007810*
007820 P445-FIM.
007830*
007840*    ROTINA GENERICA QUE ACHA O TAMANHO SEM BRANCO DE UM CAMPO DE
007850*    TEXTO - USADA ANTES DE MONTAR QUALQUER LINHA DE SAIDA, PARA
007860*    NAO DEIXAR O PREENCHIMENTO FIXO DO CAMPO VAZAR PARA DENTRO DA
007870*    FRASE (MESMA ROTINA DO MKT0300 - VER P870 LA).
007880*
007890 P870-ACHA-TAMANHO-CAMPO.
007900*
007910     IF WS-CAMPO-GENERICO(WS-TAM-GENERICO:1) = SPACE
007920         SUBTRACT 1 FROM WS-TAM-GENERICO
007930     END-IF.
007940*
007950 P870-FIM.
007960*
007970 P900-FIM.
007980*
007990     CLOSE SELLERS-FILE.
008000     CLOSE RELATORIO-FILE.
008010     GOBACK.
008020*
008030 END PROGRAM MKT0400.
