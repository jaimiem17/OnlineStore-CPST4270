000100******************************************************************
000110* Author: R. VASCONCELOS
000120* Installation: MARKETPLACE BATCH - NUCLEO DE CATALOGO
000130* Date-Written: 06/05/1986
000140* Date-Compiled:
000150* Security: USO INTERNO - LOTE NOTURNO DE CATALOGO
000160******************************************************************
000170* Purpose: CARGA NOTURNA DO CATALOGO (SELLERS-FILE). LE TODO O
000180*          ARQUIVO, CLASSIFICA CADA LINHA PELO NUMERO DE CAMPOS
000190*          (MKT0901), E SE ACHAR ALGUMA LINHA NO FORMATO ANTIGO
000200*          (5 CAMPOS POR PRODUTO, SEM CATEGORIA) REGRAVA O
000210*          ARQUIVO INTEIRO COM A CATEGORIA PADRAO "SHOES"
000220*          ACRESCENTADA EM CADA GRUPO ANTIGO. RODAR ESTE LOTE DE
000230*          NOVO SOBRE UM ARQUIVO JA MIGRADO NAO MUDA NADA - NAO
000240*          HA MAIS LINHA NO FORMATO ANTIGO PARA MIGRAR.
000250*          DEPOIS DA MIGRACAO (SE HOUVE), MONTA EM MEMORIA A
000260*          TABELA DE VENDEDOR/LOJA/PRODUTO, SO PARA VALIDAR QUE
000270*          O ARQUIVO FICOU CONSISTENTE - NAO GRAVA RELATORIO,
000280*          NAO PRODUZ TOTAIS DE CONTROLE.
000290******************************************************************
000300* Change-Log:
000310* 06/05/1986 RVA CHAM0042  VERSAO INICIAL.
000320* 17/11/1998 RVA CHAM0099  REVISAO FIM-DE-SECULO. ARQUIVO DE
000330*                          CATALOGO NAO TEM CAMPO DE DATA, SEM
000340*                          IMPACTO NO ANO 2000.
000350* 19/09/2009 JCS CHAM0152  INCLUIDA A MIGRACAO DO FORMATO ANTIGO
000360*                          DE 5 CAMPOS PARA O FORMATO ATUAL DE 6.
000370* 30/07/2016 RVA CHAM0203  LIMITE DE LINHAS DO CATALOGO AUMENTADO
000380*                          DE 300 PARA 500 (BASE DE VENDEDORES
000390*                          CRESCEU MUITO NO TRIMESTRE).
000400* 22/02/2018 RVA CHAM0221  P410-LOCALIZA-LOJA PASSOU A COMPARAR O
000410*                          NOME DA LOJA SEM CASE - DUAS LOJAS DO
000420*                          MESMO VENDEDOR GRAVADAS COM CASE
000430*                          DIFERENTE ESTAVAM DUPLICANDO LINHA NA
000440*                          TABELA.
000450* 14/03/2024 RVA CHAM0241  LINHA SO-DE-VENDEDOR (1 CAMPO, SEM
000460*                          LOJA) NAO CHAMA MAIS P410 - ESTAVA
000470*                          ABRINDO UMA LOJA FANTASMA DE NOME
000480*                          BRANCO NA TABELA PARA CADA VENDEDOR
000490*                          SEM LOJA AINDA CADASTRADA.
000500* 29/03/2024 RVA CHAM0245  MKT0000 JA PASSAVA WS-COM-AREA NA
000510*                          CHAMADA (CALL "MKT0100" USING WS-COM-
000520*                          AREA) MAS ESTE PROGRAMA NAO TINHA
000530*                          LINKAGE SECTION NEM PROCEDURE DIVISION
000540*                          USING PARA RECEBER A AREA. INCLUIDA
000550*                          LKS-COM-AREA, NO MESMO PADRAO JA USADO
000560*                          EM MKT0210/MKT0901/MKT0902/MKT0903.
000570******************************************************************
000580*-----------------------------------------------------------------
000590 IDENTIFICATION DIVISION.
000600*-----------------------------------------------------------------
000610 PROGRAM-ID.    MKT0100.
000620 AUTHOR.        R. VASCONCELOS.
000630 INSTALLATION.  MARKETPLACE BATCH - NUCLEO DE CATALOGO.
000640 DATE-WRITTEN.  06/05/1986.
000650 DATE-COMPILED.
000660 SECURITY.      USO INTERNO - LOTE NOTURNO DE CATALOGO.
000670*-----------------------------------------------------------------
000680 ENVIRONMENT DIVISION.
000690*-----------------------------------------------------------------
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000730*-----------------------------------------------------------------
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT SELLERS-FILE     ASSIGN TO "SELLERS"
000770          ORGANIZATION   IS LINE SEQUENTIAL
000780          ACCESS         IS SEQUENTIAL
000790          FILE STATUS    IS WS-FS-SELLERS.
000800*-----------------------------------------------------------------
000810 DATA DIVISION.
000820*-----------------------------------------------------------------
000830 FILE SECTION.
000840*
000850 FD  SELLERS-FILE.
000860     COPY "F:\MARKETPLACE-BATCH\Copybooks\CatLine.cpy".
000870*
000880 WORKING-STORAGE SECTION.
000890*-----------------------------------------------------------------
000900*
000910*    TABELA EM MEMORIA DO CATALOGO COMPLETO, MONTADA NA SEGUNDA
000920*    PASSADA (P400). VER COPYBOOK CATTAB.
000930*
000940     COPY "F:\MARKETPLACE-BATCH\Copybooks\CatTab.cpy".
000950*
000960*    AREA DE CHAMADA DO SUBPROGRAMA MKT0901 (QUEBRA DE CAMPOS E
000970*    CLASSIFICACAO DE FORMATO DE UMA LINHA DO CATALOGO).
000980*
000990 01  WS-LKS-QUEBRA-CATALOGO.
001000     05  WS-LKS-LINHA-CATALOGO        PIC X(2000).
001010     05  WS-LKS-COD-FORMATO           PIC 9(01).
001020         88  WS-FORMATO-INCOMPLETO    VALUE 1.
001030         88  WS-FORMATO-LEGADO        VALUE 2.
001040         88  WS-FORMATO-ATUAL         VALUE 3.
001050     05  WS-LKS-EMAIL-VENDEDOR        PIC X(60).
001060     05  WS-LKS-NOME-LOJA             PIC X(40).
001070     05  WS-LKS-QTD-PRODUTOS          PIC 9(04).
001080     05  WS-LKS-TABELA-PRODUTOS.
001090         10  WS-LKS-PRODUTO OCCURS 300 TIMES.
001100             15  WS-LKS-PROD-NOME     PIC X(40).
001110             15  WS-LKS-PROD-QTDE     PIC 9(07).
001120             15  WS-LKS-PROD-PRECO    PIC 9(07)V99.
001130             15  WS-LKS-PROD-DESCRICAO PIC X(80).
001140             15  WS-LKS-PROD-CATEGORIA PIC X(20).
001150     05  FILLER                       PIC X(10).
001160*
001170*    LINHAS CRUAS DO ARQUIVO, GUARDADAS PARA A SEGUNDA PASSADA E
001180*    PARA A REGRAVACAO, SE FOR PRECISO MIGRAR.
001190*
001200 01  WS-TABELA-LINHAS.
001210     05  WS-LINHA-BRUTA OCCURS 500 TIMES PIC X(2000).
001220*
001230 01  WS-TABELA-FORMATOS.
001240     05  WS-INFO-LINHA OCCURS 500 TIMES.
001250         10  WS-INFO-FORMATO          PIC 9(01) COMP.
001260     05  FILLER                       PIC X(10).
001270*
001280*    REDEFINICAO SO PARA O TRACE DE ERRO - ENXERGA A PRIMEIRA
001290*    LINHA DO CATALOGO (TIPICAMENTE O E-MAIL DO PRIMEIRO
001300*    VENDEDOR) COMO UM UNICO BLOCO DE TEXTO.
001310*
001320 01  WS-TABELA-LINHAS-TRACE REDEFINES WS-TABELA-LINHAS.
001330     05  WS-TRACE-PRIMEIRA-LINHA      PIC X(100).
001340     05  FILLER                       PIC X(999900).
001350*
001360 01  WS-CONTADORES.
001370     05  WS-QTD-LINHAS                PIC 9(04) COMP.
001380     05  WS-IND-LINHA                 PIC 9(04) COMP.
001390     05  WS-IND-LOJA                  PIC 9(04) COMP.
001400     05  WS-IND-PRODUTO               PIC 9(04) COMP.
001410     05  WS-SW-PRECISA-MIGRAR         PIC 9(01) COMP.
001420         88  PRECISA-MIGRAR           VALUE 1.
001430     05  WS-SW-FIM-ARQUIVO            PIC 9(01) COMP.
001440         88  FIM-DO-ARQUIVO           VALUE 1.
001450     05  WS-SW-LOJA-ACHADA            PIC 9(01) COMP.
001460         88  LOJA-ACHADA              VALUE 1.
001470     05  WS-TAM-LINHA                 PIC 9(04) COMP.
001480     05  FILLER                       PIC X(10).
001490*
001500*    REDEFINICAO SO PARA O TRACE DE ERRO DOS CONTADORES.
001510*
001520 01  WS-CONTADORES-TEXTO REDEFINES WS-CONTADORES.
001530     05  FILLER                       PIC X(26).
001540*
001550 01  WS-LINHA-MIGRADA                 PIC X(2000).
001560*
001570*    AREAS DE COMPARACAO MAIUSCULA PARA O DEDUP DE LOJA (E-MAIL +
001580*    NOME DA LOJA, NUNCA SO O E-MAIL - UM VENDEDOR PODE TER MAIS
001590*    DE UMA LOJA COM NOME DIFERENTE).
001600*
001610 01  WS-AREAS-DE-BUSCA-LOJA.
001620     05  WS-LOJA-PROCURADA-MAI        PIC X(40).
001630     05  WS-LOJA-TABELA-MAI           PIC X(40).
001640*
001650 01  WS-BUSCA-LOJA-TRACE REDEFINES WS-AREAS-DE-BUSCA-LOJA.
001660     05  FILLER                       PIC X(80).
001670*
001680 77  WS-FS-SELLERS                    PIC X(02).
001690     88  WS-FS-SELLERS-OK             VALUE "00".
001700     88  WS-FS-SELLERS-FIM            VALUE "10".
001710*-----------------------------------------------------------------
001720 LINKAGE SECTION.
001730*-----------------------------------------------------------------
001740 01  LKS-COM-AREA.
001750     05  LKS-MENSAGEM                 PIC X(20).
001760     05  FILLER                       PIC X(10).
001770*
001780 01  LKS-COM-AREA-TRACE REDEFINES LKS-COM-AREA.
001790     05  FILLER                       PIC X(30).
001800*-----------------------------------------------------------------
001810 PROCEDURE DIVISION USING LKS-COM-AREA.
001820*-----------------------------------------------------------------
001830 MAIN-PROCEDURE.
001840
001850     PERFORM P100-INICIALIZA          THRU P100-FIM.
001860
001870     PERFORM P200-LE-LINHAS           THRU P200-FIM
001880         UNTIL FIM-DO-ARQUIVO OR WS-QTD-LINHAS = 500.
001890
001900     IF NOT FIM-DO-ARQUIVO
001910         DISPLAY "MKT0100 - LIMITE DE 500 LINHAS DE CATALOGO "
001920                 "ULTRAPASSADO"
001930         PERFORM P900-FIM
001940     END-IF.
001950
001960     IF PRECISA-MIGRAR
001970         PERFORM P300-MIGRA-LINHAS    THRU P300-FIM
001980             VARYING WS-IND-LINHA FROM 1 BY 1
001990             UNTIL WS-IND-LINHA > WS-QTD-LINHAS
002000
002010         PERFORM P310-REGRAVA-ARQUIVO THRU P310-FIM
002020     END-IF.
002030
002040     PERFORM P400-MONTA-TABELA        THRU P400-FIM
002050         VARYING WS-IND-LINHA FROM 1 BY 1
002060         UNTIL WS-IND-LINHA > WS-QTD-LINHAS.
002070
002080     PERFORM P900-FIM.
002090
002100 P100-INICIALIZA.
002110
002120     SET WS-FS-SELLERS-OK TO TRUE.
002130     MOVE ZERO             TO WS-SW-FIM-ARQUIVO.
002140     MOVE ZERO             TO WS-SW-PRECISA-MIGRAR.
002150     MOVE ZERO             TO WS-QTD-LINHAS.
002160     MOVE ZERO             TO TAB-QTD-LOJAS.
002170     MOVE SPACES           TO TAB-CATALOGO.
002180
002190     OPEN INPUT SELLERS-FILE.
002200
002210     IF NOT WS-FS-SELLERS-OK
002220         DISPLAY "MKT0100 - ERRO NA ABERTURA DO SELLERS-FILE. "
002230                 "FS: " WS-FS-SELLERS
002240         PERFORM P900-FIM
002250     END-IF.
002260
002270 P100-FIM.
002280*
002290 P200-LE-LINHAS.
002300*
002310     READ SELLERS-FILE INTO WS-LINHA-BRUTA(WS-QTD-LINHAS + 1)
002320         AT END
002330             SET FIM-DO-ARQUIVO TO TRUE
002340         NOT AT END
002350             ADD 1 TO WS-QTD-LINHAS
002360             MOVE WS-LINHA-BRUTA(WS-QTD-LINHAS)
002370                               TO WS-LKS-LINHA-CATALOGO
002380             CALL "MKT0901" USING WS-LKS-QUEBRA-CATALOGO
002390             MOVE WS-LKS-COD-FORMATO
002400                         TO WS-INFO-FORMATO(WS-QTD-LINHAS)
002410             IF WS-FORMATO-LEGADO
002420                 MOVE 1 TO WS-SW-PRECISA-MIGRAR
002430             END-IF
002440     END-READ.
002450
002460 P200-FIM.
002470*
002480 P300-MIGRA-LINHAS.
002490*
002500*    SO AS LINHAS CLASSIFICADAS COMO FORMATO ANTIGO (EXATAMENTE
002510*    7 CAMPOS - E-MAIL, LOJA E UM PRODUTO DE 5 CAMPOS) RECEBEM O
002520*    SEXTO CAMPO "SHOES" ACRESCENTADO. AS DEMAIS PASSAM DIRETO.
002530*    O NOME OU A DESCRICAO DO PRODUTO PODEM TER ESPACO NO MEIO,
002540*    POR ISSO O FIM DA LINHA E ACHADO DE TRAS PARA FRENTE - NAO
002550*    DA PARA USAR STRING DELIMITED BY SPACE AQUI.
002560*
002570     IF WS-INFO-FORMATO(WS-IND-LINHA) = 2
002580         MOVE 2000 TO WS-TAM-LINHA
002590         PERFORM P305-ACHA-TAMANHO THRU P305-FIM
002600             UNTIL WS-LINHA-BRUTA(WS-IND-LINHA)(WS-TAM-LINHA:1)
002610                       NOT = SPACE
002620                OR WS-TAM-LINHA = 0
002630
002640         MOVE SPACES TO WS-LINHA-MIGRADA
002650         STRING WS-LINHA-BRUTA(WS-IND-LINHA)(1:WS-TAM-LINHA)
002660                    DELIMITED BY SIZE
002670                ",SHOES"
002680                    DELIMITED BY SIZE
002690                INTO WS-LINHA-MIGRADA
002700         MOVE WS-LINHA-MIGRADA TO WS-LINHA-BRUTA(WS-IND-LINHA)
002710     END-IF.
002720
002730 P300-FIM.
002740*
002750 P305-ACHA-TAMANHO.
002760*
002770     IF WS-LINHA-BRUTA(WS-IND-LINHA)(WS-TAM-LINHA:1) = SPACE
002780         SUBTRACT 1 FROM WS-TAM-LINHA
002790     END-IF.
002800
002810 P305-FIM.
002820*
002830 P310-REGRAVA-ARQUIVO.
002840*
002850     CLOSE SELLERS-FILE.
002860
002870     OPEN OUTPUT SELLERS-FILE.
002880
002890     IF NOT WS-FS-SELLERS-OK
002900         DISPLAY "MKT0100 - ERRO NA REGRAVACAO DO SELLERS-FILE. "
002910                 "FS: " WS-FS-SELLERS
002920         PERFORM P900-FIM
002930     END-IF.
002940
002950     PERFORM P315-GRAVA-UMA-LINHA THRU P315-FIM
002960         VARYING WS-IND-LINHA FROM 1 BY 1
002970         UNTIL WS-IND-LINHA > WS-QTD-LINHAS.
002980
002990     CLOSE SELLERS-FILE.
003000     OPEN INPUT SELLERS-FILE.
003010
003020 P310-FIM.
003030*
003040 P315-GRAVA-UMA-LINHA.
003050*
003060     MOVE WS-LINHA-BRUTA(WS-IND-LINHA) TO CAT-REG-CATALOGO.
003070     WRITE CAT-REG-CATALOGO.
003080
003090 P315-FIM.
003100*
003110 P400-MONTA-TABELA.
003120*
003130*    SEGUNDA PASSADA, EM ORDEM DE ARQUIVO. A LINHA JA ESTA NO
003140*    FORMATO ATUAL (MIGRADA OU NUNCA FOI ANTIGA) - QUEBRA DE
003150*    NOVO PELO MKT0901 PARA TER A TABELA DE PRODUTOS MONTADA.
003160*
003170     MOVE WS-LINHA-BRUTA(WS-IND-LINHA) TO WS-LKS-LINHA-CATALOGO.
003180     CALL "MKT0901" USING WS-LKS-QUEBRA-CATALOGO.
003190
003200     IF WS-LKS-EMAIL-VENDEDOR NOT = SPACES
003210        AND WS-LKS-NOME-LOJA NOT = SPACES
003220         PERFORM P410-LOCALIZA-LOJA   THRU P410-FIM
003230
003240         MOVE WS-LKS-NOME-LOJA
003250                           TO TAB-NOME-LOJA(WS-IND-LOJA)
003260
003270         PERFORM P420-COPIA-PRODUTOS  THRU P420-FIM
003280             VARYING WS-IND-PRODUTO FROM 1 BY 1
003290             UNTIL WS-IND-PRODUTO > WS-LKS-QTD-PRODUTOS
003300     END-IF.
003310
003320 P400-FIM.
003330*
003340 P410-LOCALIZA-LOJA.
003350*
003360*    PROCURA O PAR VENDEDOR+LOJA NA TABELA (NOME DA LOJA SEM
003370*    CASE - REGRA DE DEDUP DO CATALOGO). SE JA EXISTE, USA A
003380*    MESMA POSICAO; SE NAO, ABRE UMA NOVA LOJA NO FIM.
003390*
003400     MOVE ZERO TO WS-SW-LOJA-ACHADA.
003410     MOVE ZERO TO WS-IND-LOJA.
003420
003430     MOVE SPACES TO WS-LOJA-PROCURADA-MAI.
003440     MOVE WS-LKS-NOME-LOJA TO WS-LOJA-PROCURADA-MAI.
003450     INSPECT WS-LOJA-PROCURADA-MAI
003460         CONVERTING
003470         "abcdefghijklmnopqrstuvwxyz"
003480         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003490
003500
003510     PERFORM P415-COMPARA-LOJA THRU P415-FIM
003520         UNTIL LOJA-ACHADA OR WS-IND-LOJA = TAB-QTD-LOJAS.
003530
003540
003550     IF NOT LOJA-ACHADA
003560         IF TAB-QTD-LOJAS = 50
003570             DISPLAY "MKT0100 - LIMITE DE 50 LOJAS ULTRAPASSADO"
003580         ELSE
003590             ADD 1 TO TAB-QTD-LOJAS
003600             MOVE TAB-QTD-LOJAS TO WS-IND-LOJA
003610             MOVE WS-LKS-EMAIL-VENDEDOR
003620                             TO TAB-EMAIL-VENDEDOR(WS-IND-LOJA)
003630         END-IF
003640     END-IF.
003650
003660
003670 P410-FIM.
003680*
003690 P415-COMPARA-LOJA.
003700*
003710     ADD 1 TO WS-IND-LOJA.
003720
003730     MOVE SPACES TO WS-LOJA-TABELA-MAI.
003740     MOVE TAB-NOME-LOJA(WS-IND-LOJA) TO WS-LOJA-TABELA-MAI.
003750     INSPECT WS-LOJA-TABELA-MAI
003760         CONVERTING
003770         "abcdefghijklmnopqrstuvwxyz"
003780         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003790
003800
003810     IF TAB-EMAIL-VENDEDOR(WS-IND-LOJA) = WS-LKS-EMAIL-VENDEDOR
003820        AND WS-LOJA-TABELA-MAI = WS-LOJA-PROCURADA-MAI
003830         MOVE 1 TO WS-SW-LOJA-ACHADA
003840     END-IF.
003850
003860 P415-FIM.
003870*
003880 P420-COPIA-PRODUTOS.
003890*
003900     IF TAB-QTD-PRODUTOS(WS-IND-LOJA) < 60
003910         ADD 1 TO TAB-QTD-PRODUTOS(WS-IND-LOJA)
003920         MOVE WS-LKS-PROD-NOME(WS-IND-PRODUTO)
003930             TO TAB-PROD-NOME(WS-IND-LOJA,
003940                              TAB-QTD-PRODUTOS(WS-IND-LOJA))
003950         MOVE WS-LKS-PROD-QTDE(WS-IND-PRODUTO)
003960             TO TAB-PROD-QTDE(WS-IND-LOJA,
003970                              TAB-QTD-PRODUTOS(WS-IND-LOJA))
003980         MOVE WS-LKS-PROD-PRECO(WS-IND-PRODUTO)
003990             TO TAB-PROD-PRECO(WS-IND-LOJA,
004000                               TAB-QTD-PRODUTOS(WS-IND-LOJA))
004010         MOVE WS-LKS-PROD-DESCRICAO(WS-IND-PRODUTO)
004020             TO TAB-PROD-DESCRICAO(WS-IND-LOJA,
004030                               TAB-QTD-PRODUTOS(WS-IND-LOJA))
004040         MOVE WS-LKS-PROD-CATEGORIA(WS-IND-PRODUTO)
004050             TO TAB-PROD-CATEGORIA(WS-IND-LOJA,
004060                               TAB-QTD-PRODUTOS(WS-IND-LOJA))
004070     ELSE
004080         DISPLAY "MKT0100 - LIMITE DE 60 PRODUTOS POR LOJA "
004090                 "ULTRAPASSADO PARA " WS-LKS-NOME-LOJA
004100     END-IF.
004110
004120 P420-FIM.
004130*
004140 P900-FIM.
004150     CLOSE SELLERS-FILE.
004160     GOBACK.
004170 END PROGRAM MKT0100.
