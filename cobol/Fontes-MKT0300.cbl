000100******************************************************************
000110* Author: R. VASCONCELOS
000120* Installation: MARKETPLACE BATCH - NUCLEO DE PEDIDOS
000130* Date-Written: 25/04/1988
000140* Date-Compiled:
000150* Security: USO INTERNO - LOTE NOTURNO DE PEDIDOS
000160******************************************************************
000170* Purpose: FECHAMENTO DE PEDIDO (CHECKOUT). LE O CARTIN (ITENS DE
000180*          CARRINHO DE TODOS OS CLIENTES, PRE-ORDENADO POR E-MAIL),
000190*          QUEBRA DE CONTROLE POR CLIENTE, VALIDA A CONTA, CALCULA
000200*          O TOTAL DO CARRINHO EM CIMA DO PRECO/ESTOQUE ANTES DE
000210*          QUALQUER BAIXA, DEPOIS POSTA CADA ITEM (BAIXA ESTOQUE,
000220*          GRAVA VENDA NO LOG DA LOJA, CALCULA PONTOS), GRAVA O
000230*          HISTORICO DE COMPRA DO CLIENTE E, NO FIM, REGRAVA O
000240*          SELLERS-FILE INTEIRO COM O ESTOQUE ATUALIZADO.
000250******************************************************************
000260* Change-Log:
000270* 25/04/1988 RVA CHAM0061  VERSAO INICIAL.
000280* 20/12/1998 RVA CHAM0101  REVISAO FIM-DE-SECULO. NENHUM CAMPO DE
000290*                          DATA NESTE LOTE, SEM IMPACTO NO ANO 2000.
000300* 17/03/2011 JCS CHAM0163  PONTOS DE FIDELIDADE PASSAM A SER
000310*                          CALCULADOS POR TRUNCAMENTO (1 PONTO POR
000320*                          DOLAR CHEIO), NUNCA POR ARREDONDAMENTO.
000330* 05/05/2019 RVA CHAM0218  HISTORICO DE COMPRA PASSA A GRAVAR O
000340*                          VALOR DO CARRINHO ANTES DA BAIXA DE
000350*                          ESTOQUE (INDEPENDE DE ITEM SEM ESTOQUE).
000360* 14/03/2024 RVA CHAM0242  P200 DEIXOU DE CHAMAR P210 PARA LINHA
000370*                          SO-DE-VENDEDOR (1 CAMPO, SEM LOJA) -
000380*                          EVITAVA ABRIR LOJA FANTASMA DE NOME
000390*                          BRANCO NA TABELA.
000400* 22/03/2024 RVA CHAM0244  CHAM0242 CAUSAVA UM PROBLEMA MAIOR: O
000410*                          VENDEDOR SO-DE-EMAIL DEIXAVA DE ENTRAR
000420*                          NA TABELA E, NA REGRAVACAO DO SELLERS-
000430*                          FILE (P800/P810), SUMIA DO ARQUIVO NO
000440*                          PRIMEIRO CHECKOUT RODADO DEPOIS DELE SE
000450*                          CADASTRAR. P210 VOLTA A SER CHAMADO
000460*                          SEMPRE QUE HOUVER E-MAIL, ABRINDO UMA
000470*                          LOJA DE NOME EM BRANCO NA TABELA (QUE
000480*                          P810 JA SABIA REGRAVAR COMO LINHA DE
000490*                          1 CAMPO) - SO O NOME/PRODUTOS E QUE
000500*                          CONTINUAM CONDICIONADOS A TER LOJA.
000510* 29/03/2024 RVA CHAM0247  MKT0000 JA PASSAVA WS-COM-AREA NA
000520*                          CHAMADA (CALL "MKT0300" USING WS-COM-
000530*                          AREA) MAS ESTE PROGRAMA NAO TINHA
000540*                          LINKAGE SECTION NEM PROCEDURE DIVISION
000550*                          USING PARA RECEBER A AREA. INCLUIDA
000560*                          LKS-COM-AREA, NO MESMO PADRAO JA USADO
000570*                          EM MKT0210/MKT0901/MKT0902/MKT0903.
000580******************************************************************
000590*-----------------------------------------------------------------
000600 IDENTIFICATION DIVISION.
000610*-----------------------------------------------------------------
000620 PROGRAM-ID.    MKT0300.
000630 AUTHOR.        R. VASCONCELOS.
000640 INSTALLATION.  MARKETPLACE BATCH - NUCLEO DE PEDIDOS.
000650 DATE-WRITTEN.  25/04/1988.
000660 DATE-COMPILED.
000670 SECURITY.      USO INTERNO - LOTE NOTURNO DE PEDIDOS.
000680*-----------------------------------------------------------------
000690 ENVIRONMENT DIVISION.
000700*-----------------------------------------------------------------
000710 CONFIGURATION SECTION.
000720 SPECIAL-NAMES.
000730     CLASS CLASSE-MINUSCULAS IS "a" THRU "z".
000740*-----------------------------------------------------------------
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT SELLERS-FILE      ASSIGN TO "SELLERS"
000780          ORGANIZATION   IS LINE SEQUENTIAL
000790          ACCESS         IS SEQUENTIAL
000800          FILE STATUS    IS WS-FS-SELLERS.
000810
000820     SELECT ACCOUNTS-FILE     ASSIGN TO "ACCOUNTS"
000830          ORGANIZATION   IS LINE SEQUENTIAL
000840          ACCESS         IS SEQUENTIAL
000850          FILE STATUS    IS WS-FS-ACCOUNTS.
000860
000870     SELECT CART-FILE         ASSIGN TO "CARTIN"
000880          ORGANIZATION   IS LINE SEQUENTIAL
000890          ACCESS         IS SEQUENTIAL
000900          FILE STATUS    IS WS-FS-CART.
000910
000920     SELECT HISTORICO-FILE    ASSIGN TO WS-NOME-HISTORICO
000930          ORGANIZATION   IS LINE SEQUENTIAL
000940          ACCESS         IS SEQUENTIAL
000950          FILE STATUS    IS WS-FS-HISTORICO.
000960
000970     SELECT VENDASLOG-FILE    ASSIGN TO WS-NOME-VENDAS
000980          ORGANIZATION   IS LINE SEQUENTIAL
000990          ACCESS         IS SEQUENTIAL
001000          FILE STATUS    IS WS-FS-VENDAS.
001010
001020     SELECT RELCHECK-FILE     ASSIGN TO "RELCHECK"
001030          ORGANIZATION   IS LINE SEQUENTIAL
001040          ACCESS         IS SEQUENTIAL.
001050*-----------------------------------------------------------------
001060 DATA DIVISION.
001070*-----------------------------------------------------------------
001080 FILE SECTION.
001090*
001100 FD  SELLERS-FILE.
001110     COPY "F:\MARKETPLACE-BATCH\Copybooks\CatLine.cpy".
001120*
001130 FD  ACCOUNTS-FILE.
001140     COPY "F:\MARKETPLACE-BATCH\Copybooks\AcctRec.cpy".
001150*
001160 FD  CART-FILE.
001170     COPY "F:\MARKETPLACE-BATCH\Copybooks\CartTrn.cpy".
001180*
001190 FD  HISTORICO-FILE.
001200     COPY "F:\MARKETPLACE-BATCH\Copybooks\PurchRec.cpy".
001210*
001220 FD  VENDASLOG-FILE.
001230 01  REG-VENDA                            PIC X(200).
001240*
001250 FD  RELCHECK-FILE.
001260 01  REG-RELCHECK                         PIC X(132).
001270*
001280 WORKING-STORAGE SECTION.
001290*-----------------------------------------------------------------
001300*
001310*    TABELA EM MEMORIA DO CATALOGO COMPLETO, CARREGADA UMA VEZ NO
001320*    INICIO (P200) E REGRAVADA NO FIM (P800) COM O ESTOQUE BAIXADO.
001330*
001340     COPY "F:\MARKETPLACE-BATCH\Copybooks\CatTab.cpy".
001350*
001360*    AREA DE CHAMADA DO SUBPROGRAMA MKT0901.
001370*
001380 01  WS-LKS-QUEBRA-CATALOGO.
001390     05  WS-LKS-LINHA-CATALOGO        PIC X(2000).
001400     05  WS-LKS-COD-FORMATO           PIC 9(01).
001410         88  WS-FORMATO-INCOMPLETO    VALUE 1.
001420         88  WS-FORMATO-LEGADO        VALUE 2.
001430         88  WS-FORMATO-ATUAL         VALUE 3.
001440     05  WS-LKS-EMAIL-VENDEDOR        PIC X(60).
001450     05  WS-LKS-NOME-LOJA             PIC X(40).
001460     05  WS-LKS-QTD-PRODUTOS          PIC 9(04).
001470     05  WS-LKS-TABELA-PRODUTOS.
001480         10  WS-LKS-PRODUTO OCCURS 300 TIMES.
001490             15  WS-LKS-PROD-NOME     PIC X(40).
001500             15  WS-LKS-PROD-QTDE     PIC 9(07).
001510             15  WS-LKS-PROD-PRECO    PIC 9(07)V99.
001520             15  WS-LKS-PROD-DESCRICAO PIC X(80).
001530             15  WS-LKS-PROD-CATEGORIA PIC X(20).
001540     05  FILLER                       PIC X(10).
001550*
001560*    CONTAS DE CLIENTE/VENDEDOR, CARREGADAS UMA VEZ NO INICIO (P250)
001570*    PARA A VALIDACAO DE CADA CLIENTE DO CARRINHO.
001580*
001590 01  WS-TABELA-CONTAS.
001600     05  WS-CONTA OCCURS 200 TIMES.
001610         10  WS-CONTA-EMAIL           PIC X(60).
001620         10  WS-CONTA-SENHA           PIC X(40).
001630         10  WS-CONTA-PAPEL           PIC X(10).
001640     05  WS-QTD-CONTAS                PIC 9(04) COMP.
001650*
001660 01  WS-LINHA-CONTA                   PIC X(110).
001670*
001680*    REDEFINICAO SO PARA O TRACE DE ERRO DA LEITURA DE CONTAS.
001690*
001700 01  WS-LINHA-CONTA-TRACE REDEFINES WS-LINHA-CONTA.
001710     05  FILLER                       PIC X(110).
001720*
001730*    ITENS DE CARRINHO DO CLIENTE CORRENTE (QUEBRA DE CONTROLE POR
001740*    E-MAIL). PRECO/DESCRICAO/CATEGORIA SAO UMA FOTOGRAFIA TIRADA
001750*    ANTES DE QUALQUER BAIXA DE ESTOQUE (REGRA DO CARRINHO).
001760*
001770 01  WS-CARRINHO-ITENS.
001780     05  WS-CI-ITEM OCCURS 50 TIMES.
001790         10  WS-CI-LOJA                PIC X(40).
001800         10  WS-CI-PRODUTO              PIC X(40).
001810         10  WS-CI-QTDE-PEDIDA          PIC 9(07).
001820         10  WS-CI-PRECO-SNAPSHOT       PIC 9(07)V99.
001830         10  WS-CI-DESCRICAO-SNAPSHOT   PIC X(80).
001840         10  WS-CI-CATEGORIA-SNAPSHOT   PIC X(20).
001850         10  WS-CI-SW-OK                PIC 9(01) COMP.
001860             88  CI-ITEM-POSTADO        VALUE 1.
001870*
001880*    LEITURA ADIANTADA (LOOK-AHEAD) DO CARTIN PARA A QUEBRA DE
001890*    CONTROLE POR CLIENTE.
001900*
001910 01  WS-AREAS-LOOKAHEAD.
001920     05  WS-PROX-EMAIL                PIC X(60).
001930     05  WS-PROX-LOJA                 PIC X(40).
001940     05  WS-PROX-PRODUTO              PIC X(40).
001950     05  WS-PROX-QTDE                 PIC 9(07).
001960     05  WS-EMAIL-ATUAL               PIC X(60).
001970*
001980 01  WS-LOOKAHEAD-TRACE REDEFINES WS-AREAS-LOOKAHEAD.
001990     05  FILLER                       PIC X(207).
002000*
002010*    AREAS DE COMPARACAO MAIUSCULA PARA A LOCALIZACAO DE LOJA E
002020*    PRODUTO NA TABELA (LOCALIZACAO E SEMPRE CASE-INSENSITIVE).
002030*
002040 01  WS-AREAS-DE-BUSCA.
002050     05  WS-LOJA-PROCURADA-MAI        PIC X(40).
002060     05  WS-PRODUTO-PROCURADO-MAI     PIC X(40).
002070     05  WS-LOJA-TABELA-MAI           PIC X(40).
002080     05  WS-PRODUTO-TABELA-MAI        PIC X(40).
002090*
002100 01  WS-BUSCA-TRACE REDEFINES WS-AREAS-DE-BUSCA.
002110     05  FILLER                       PIC X(160).
002120*
002130*    AREA GENERICA DE APARAR ESPACOS (USADA PARA MONTAR LINHAS DE
002140*    SAIDA E NOMES DE ARQUIVO DINAMICOS - VER P870).
002150*
002160 01  WS-CAMPO-GENERICO                PIC X(80).
002170 01  WS-TAM-GENERICO                  PIC 9(04) COMP.
002180*
002190 01  WS-LINHA-SAIDA                   PIC X(2000).
002200 01  WS-PONTEIRO-SAIDA                PIC 9(04) COMP.
002210*
002220 01  WS-QTDE-EDITADA                  PIC 9(07).
002230 01  WS-PRECO-EDITADO                 PIC 9(07).99.
002240*
002250 01  WS-RECEITA-LINHA                 PIC 9(07)V99.
002260 01  WS-PONTOS-LINHA                  PIC 9(07).
002270 01  WS-TOTAL-CARRINHO                PIC 9(09)V99.
002280 01  WS-PONTOS-CLIENTE                PIC 9(07) COMP.
002290*
002300 01  WS-NOME-HISTORICO                PIC X(60).
002310 01  WS-NOME-VENDAS                   PIC X(120).
002320*
002330 01  WS-CONTADORES.
002340     05  WS-IX-LOJA                    PIC 9(04) COMP.
002350     05  WS-IX-PRODUTO                 PIC 9(04) COMP.
002360     05  WS-IX-LOJA-ACHADA             PIC 9(04) COMP.
002370     05  WS-IX-PRODUTO-ACHADO          PIC 9(04) COMP.
002380     05  WS-IX-ITEM                    PIC 9(04) COMP.
002390     05  WS-IX-CONTA                   PIC 9(04) COMP.
002400     05  WS-IX-LOJA-SAIDA              PIC 9(04) COMP.
002410     05  WS-IX-PRODUTO-SAIDA           PIC 9(04) COMP.
002420     05  WS-QTD-ITENS-CARRINHO         PIC 9(04) COMP.
002430     05  WS-QTD-POSTADOS               PIC 9(04) COMP.
002440     05  WS-QTD-REJEITADOS             PIC 9(04) COMP.
002450     05  WS-SW-FIM-CATALOGO            PIC 9(01) COMP.
002460         88  FIM-DO-CATALOGO           VALUE 1.
002470     05  WS-SW-FIM-CONTAS              PIC 9(01) COMP.
002480         88  FIM-DAS-CONTAS            VALUE 1.
002490     05  WS-SW-TEM-PROXIMO             PIC 9(01) COMP.
002500         88  TEM-PROXIMO-REGISTRO      VALUE 1.
002510     05  WS-SW-LOJA-ACHADA             PIC 9(01) COMP.
002520         88  LOJA-ACHADA               VALUE 1.
002530     05  WS-SW-CONTA-VALIDA            PIC 9(01) COMP.
002540         88  CONTA-VALIDA              VALUE 1.
002550     05  FILLER                        PIC X(10).
002560*
002570 01  WS-CONTADORES-TEXTO REDEFINES WS-CONTADORES.
002580     05  FILLER                        PIC X(42).
002590*
002600 77  WS-FS-SELLERS                    PIC X(02).
002610     88  WS-FS-SELLERS-OK              VALUE "00".
002620 77  WS-FS-ACCOUNTS                   PIC X(02).
002630     88  WS-FS-ACCOUNTS-OK             VALUE "00".
002640 77  WS-FS-CART                       PIC X(02).
002650     88  WS-FS-CART-OK                 VALUE "00".
002660 77  WS-FS-HISTORICO                  PIC X(02).
002670     88  WS-FS-HISTORICO-OK            VALUE "00".
002680     88  WS-FS-HISTORICO-NAO-EXISTE    VALUE "35".
002690 77  WS-FS-VENDAS                     PIC X(02).
002700     88  WS-FS-VENDAS-OK               VALUE "00".
002710     88  WS-FS-VENDAS-NAO-EXISTE       VALUE "35".
002720*-----------------------------------------------------------------
002730*    LAYOUT DO RELATORIO DE CONFERENCIA DO FECHAMENTO (RELCHECK).
002740*-----------------------------------------------------------------
002750 01  WS-LISTA-TELA.
002760     03  WS-LST-CAB-1.
002770         05  FILLER   PIC X(05) VALUE SPACES.
002780         05  FILLER   PIC X(100) VALUE ALL "=".
002790*
002800     03  WS-LST-CAB-2.
002810         05  FILLER   PIC X(05) VALUE SPACES.
002820         05  FILLER   PIC X(40) VALUE
002830                         "CONFERENCIA DO FECHAMENTO DE PEDIDOS".
002840*
002850     03  WS-LST-CAB-3.
002860         05  FILLER   PIC X(05) VALUE SPACES.
002870         05  FILLER   PIC X(100) VALUE ALL "=".
002880*
002890     03  WS-LST-DET-1.
002900         05  FILLER               PIC X(05) VALUE SPACES.
002910         05  WS-LST-EMAIL         PIC X(60) VALUE SPACES.
002920         05  WS-LST-QTD-POSTADOS  PIC ZZZ9  VALUE ZERO.
002930         05  FILLER               PIC X(01) VALUE SPACE.
002940         05  WS-LST-QTD-REJEIT    PIC ZZZ9  VALUE ZERO.
002950         05  FILLER               PIC X(01) VALUE SPACE.
002960         05  WS-LST-TOTAL         PIC ZZZZZZZ9.99 VALUE ZERO.
002970         05  FILLER               PIC X(01) VALUE SPACE.
002980         05  WS-LST-PONTOS        PIC ZZZZZ9 VALUE ZERO.
002990*
003000     03  WS-LST-ERRO-1.
003010         05  FILLER               PIC X(05) VALUE SPACES.
003020         05  WS-LST-ERRO-EMAIL    PIC X(60) VALUE SPACES.
003030         05  FILLER               PIC X(02) VALUE SPACES.
003040         05  FILLER               PIC X(35) VALUE
003050                 "CARRINHO REJEITADO - CONTA INVALIDA".
003060*-----------------------------------------------------------------
003070 LINKAGE SECTION.
003080*-----------------------------------------------------------------
003090 01  LKS-COM-AREA.
003100     05  LKS-MENSAGEM                 PIC X(20).
003110     05  FILLER                       PIC X(10).
003120*
003130 01  LKS-COM-AREA-TRACE REDEFINES LKS-COM-AREA.
003140     05  FILLER                       PIC X(30).
003150*-----------------------------------------------------------------
003160 PROCEDURE DIVISION USING LKS-COM-AREA.
003170*-----------------------------------------------------------------
003180 MAIN-PROCEDURE.
003190
003200     PERFORM P100-INICIALIZA           THRU P100-FIM.
003210
003220     PERFORM P200-CARREGA-CATALOGO     THRU P200-FIM
003230         UNTIL FIM-DO-CATALOGO.
003240
003250     PERFORM P250-CARREGA-CONTAS       THRU P250-FIM
003260         UNTIL FIM-DAS-CONTAS.
003270
003280     PERFORM P300-LE-PRIMEIRO-CARRINHO THRU P300-FIM.
003290
003300     PERFORM P400-PROCESSA-CLIENTE     THRU P400-FIM
003310         UNTIL NOT TEM-PROXIMO-REGISTRO.
003320
003330     PERFORM P800-REGRAVA-CATALOGO     THRU P800-FIM.
003340
003350     PERFORM P900-FIM.
003360
003370 P100-INICIALIZA.
003380
003390     SET WS-FS-SELLERS-OK   TO TRUE.
003400     SET WS-FS-ACCOUNTS-OK  TO TRUE.
003410     SET WS-FS-CART-OK      TO TRUE.
003420     MOVE ZERO TO WS-SW-FIM-CATALOGO.
003430     MOVE ZERO TO WS-SW-FIM-CONTAS.
003440     MOVE ZERO TO WS-SW-TEM-PROXIMO.
003450     MOVE ZERO TO TAB-QTD-LOJAS.
003460     MOVE SPACES TO TAB-CATALOGO.
003470     MOVE ZERO TO WS-QTD-CONTAS.
003480
003490     OPEN INPUT  SELLERS-FILE.
003500     IF NOT WS-FS-SELLERS-OK
003510         DISPLAY "MKT0300 - ERRO NA ABERTURA DO SELLERS-FILE. "
003520                 "FS: " WS-FS-SELLERS
003530         PERFORM P900-FIM
003540     END-IF.
003550
003560     OPEN INPUT  ACCOUNTS-FILE.
003570     IF NOT WS-FS-ACCOUNTS-OK
003580         DISPLAY "MKT0300 - ERRO NA ABERTURA DO ACCOUNTS-FILE. "
003590                 "FS: " WS-FS-ACCOUNTS
003600         PERFORM P900-FIM
003610     END-IF.
003620
003630     OPEN INPUT  CART-FILE.
003640     IF NOT WS-FS-CART-OK
003650         DISPLAY "MKT0300 - ERRO NA ABERTURA DO CART-FILE. "
003660                 "FS: " WS-FS-CART
003670         PERFORM P900-FIM
003680     END-IF.
003690
003700     OPEN OUTPUT RELCHECK-FILE.
003710     WRITE REG-RELCHECK    FROM WS-LST-CAB-1.
003720     WRITE REG-RELCHECK    FROM WS-LST-CAB-2.
003730     WRITE REG-RELCHECK    FROM WS-LST-CAB-3.
003740
003750 P100-FIM.
003760*
003770 P200-CARREGA-CATALOGO.
003780*
003790     READ SELLERS-FILE INTO WS-LKS-LINHA-CATALOGO
003800         AT END
003810             SET FIM-DO-CATALOGO TO TRUE
003820         NOT AT END
003830             CALL "MKT0901" USING WS-LKS-QUEBRA-CATALOGO
003840
003850             IF WS-LKS-EMAIL-VENDEDOR NOT = SPACES
003860                 PERFORM P210-LOCALIZA-LOJA THRU P210-FIM
003870
003880                 IF WS-LKS-NOME-LOJA NOT = SPACES
003890                     MOVE WS-LKS-NOME-LOJA
003900                                  TO TAB-NOME-LOJA(WS-IX-LOJA)
003910
003920                     PERFORM P220-COPIA-PRODUTOS THRU P220-FIM
003930                         VARYING WS-IX-PRODUTO FROM 1 BY 1
003940                         UNTIL WS-IX-PRODUTO > WS-LKS-QTD-PRODUTOS
003950                 END-IF
003960             END-IF
003970     END-READ.
003980
003990 P200-FIM.
004000*
004010 P210-LOCALIZA-LOJA.
004020*
004030*    PROCURA O PAR VENDEDOR+LOJA NA TABELA (NOME DA LOJA SEM
004040*    CASE - MESMA REGRA DE DEDUP DO MKT0100). SE JA EXISTE, USA
004050*    A MESMA POSICAO; SE NAO, ABRE UMA NOVA LOJA NO FIM.
004060     MOVE ZERO TO WS-SW-LOJA-ACHADA.
004070     MOVE ZERO TO WS-IX-LOJA.
004080
004090     MOVE SPACES TO WS-LOJA-PROCURADA-MAI.
004100     MOVE WS-LKS-NOME-LOJA TO WS-LOJA-PROCURADA-MAI.
004110     INSPECT WS-LOJA-PROCURADA-MAI
004120         CONVERTING
004130         "abcdefghijklmnopqrstuvwxyz"
004140         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004150
004160     PERFORM P215-COMPARA-LOJA THRU P215-FIM
004170         UNTIL LOJA-ACHADA OR WS-IX-LOJA = TAB-QTD-LOJAS.
004180
004190     IF NOT LOJA-ACHADA
004200         IF TAB-QTD-LOJAS = 50
004210             DISPLAY "MKT0300 - LIMITE DE 50 LOJAS ULTRAPASSADO"
004220         ELSE
004230             ADD 1 TO TAB-QTD-LOJAS
004240             MOVE TAB-QTD-LOJAS TO WS-IX-LOJA
004250             MOVE WS-LKS-EMAIL-VENDEDOR
004260                              TO TAB-EMAIL-VENDEDOR(WS-IX-LOJA)
004270         END-IF
004280     END-IF.
004290
004300 P210-FIM.
004310*
004320 P215-COMPARA-LOJA.
004330*
004340     ADD 1 TO WS-IX-LOJA.
004350
004360     MOVE SPACES TO WS-LOJA-TABELA-MAI.
004370     MOVE TAB-NOME-LOJA(WS-IX-LOJA) TO WS-LOJA-TABELA-MAI.
004380     INSPECT WS-LOJA-TABELA-MAI
004390         CONVERTING
004400         "abcdefghijklmnopqrstuvwxyz"
004410         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004420
004430     IF TAB-EMAIL-VENDEDOR(WS-IX-LOJA) = WS-LKS-EMAIL-VENDEDOR
004440        AND WS-LOJA-TABELA-MAI = WS-LOJA-PROCURADA-MAI
004450         MOVE 1 TO WS-SW-LOJA-ACHADA
004460     END-IF.
004470
004480 P215-FIM.
004490*
004500 P220-COPIA-PRODUTOS.
004510*
004520     IF TAB-QTD-PRODUTOS(WS-IX-LOJA) < 60
004530         ADD 1 TO TAB-QTD-PRODUTOS(WS-IX-LOJA)
004540         MOVE WS-LKS-PROD-NOME(WS-IX-PRODUTO)
004550             TO TAB-PROD-NOME(WS-IX-LOJA,
004560                              TAB-QTD-PRODUTOS(WS-IX-LOJA))
004570         MOVE WS-LKS-PROD-QTDE(WS-IX-PRODUTO)
004580             TO TAB-PROD-QTDE(WS-IX-LOJA,
004590                              TAB-QTD-PRODUTOS(WS-IX-LOJA))
004600         MOVE WS-LKS-PROD-PRECO(WS-IX-PRODUTO)
004610             TO TAB-PROD-PRECO(WS-IX-LOJA,
004620                               TAB-QTD-PRODUTOS(WS-IX-LOJA))
004630         MOVE WS-LKS-PROD-DESCRICAO(WS-IX-PRODUTO)
004640             TO TAB-PROD-DESCRICAO(WS-IX-LOJA,
004650                               TAB-QTD-PRODUTOS(WS-IX-LOJA))
004660         MOVE WS-LKS-PROD-CATEGORIA(WS-IX-PRODUTO)
004670             TO TAB-PROD-CATEGORIA(WS-IX-LOJA,
004680                               TAB-QTD-PRODUTOS(WS-IX-LOJA))
004690     ELSE
004700         DISPLAY "MKT0300 - LIMITE DE 60 PRODUTOS POR LOJA "
004710                 "ULTRAPASSADO PARA " WS-LKS-NOME-LOJA
004720     END-IF.
004730
004740 P220-FIM.
004750*
004760 P250-CARREGA-CONTAS.
004770*
004780     READ ACCOUNTS-FILE INTO WS-LINHA-CONTA
004790         AT END
004800             SET FIM-DAS-CONTAS TO TRUE
004810         NOT AT END
004820             IF WS-QTD-CONTAS = 200
004830                 DISPLAY "MKT0300 - LIMITE DE 200 CONTAS "
004840                         "ULTRAPASSADO"
004850             ELSE
004860                 ADD 1 TO WS-QTD-CONTAS
004870                 UNSTRING WS-LINHA-CONTA DELIMITED BY ","
004880                     INTO WS-CONTA-EMAIL(WS-QTD-CONTAS)
004890                          WS-CONTA-SENHA(WS-QTD-CONTAS)
004900                          WS-CONTA-PAPEL(WS-QTD-CONTAS)
004910                 END-UNSTRING
004920             END-IF
004930     END-READ.
004940
004950 P250-FIM.
004960*
004970 P300-LE-PRIMEIRO-CARRINHO.
004980*
004990     MOVE ZERO TO WS-SW-TEM-PROXIMO.
005000
005010     READ CART-FILE
005020         AT END
005030             CONTINUE
005040         NOT AT END
005050             MOVE 1 TO WS-SW-TEM-PROXIMO
005060             MOVE CTR-EMAIL-CLIENTE  TO WS-PROX-EMAIL
005070             MOVE CTR-NOME-LOJA      TO WS-PROX-LOJA
005080             MOVE CTR-NOME-PRODUTO   TO WS-PROX-PRODUTO
005090             MOVE CTR-QTDE-PEDIDA    TO WS-PROX-QTDE
005100     END-READ.
005110
005120 P300-FIM.
005130*
005140 P400-PROCESSA-CLIENTE.
005150*
005160     MOVE WS-PROX-EMAIL TO WS-EMAIL-ATUAL.
005170     MOVE ZERO          TO WS-QTD-ITENS-CARRINHO.
005180
005190     PERFORM P410-CARREGA-ITEM THRU P410-FIM
005200         UNTIL NOT TEM-PROXIMO-REGISTRO
005210            OR WS-PROX-EMAIL NOT = WS-EMAIL-ATUAL.
005220
005230     PERFORM P420-VALIDA-CONTA THRU P420-FIM.
005240
005250     IF CONTA-VALIDA
005260         MOVE ZERO TO WS-TOTAL-CARRINHO
005270         MOVE ZERO TO WS-PONTOS-CLIENTE
005280         MOVE ZERO TO WS-QTD-POSTADOS
005290         MOVE ZERO TO WS-QTD-REJEITADOS
005300
005310         PERFORM P430-CALCULA-TOTAL THRU P430-FIM
005320             VARYING WS-IX-ITEM FROM 1 BY 1
005330             UNTIL WS-IX-ITEM > WS-QTD-ITENS-CARRINHO
005340
005350         PERFORM P500-PROCESSA-ITEM THRU P500-FIM
005360             VARYING WS-IX-ITEM FROM 1 BY 1
005370             UNTIL WS-IX-ITEM > WS-QTD-ITENS-CARRINHO
005380
005390         PERFORM P700-GRAVA-HISTORICO THRU P700-FIM
005400         PERFORM P750-GRAVA-RELCHECK  THRU P750-FIM
005410     ELSE
005420         PERFORM P760-GRAVA-RELCHECK-ERRO THRU P760-FIM
005430     END-IF.
005440
005450 P400-FIM.
005460*
005470 P410-CARREGA-ITEM.
005480*
005490     IF WS-QTD-ITENS-CARRINHO = 50
005500         DISPLAY "MKT0300 - LIMITE DE 50 ITENS DE CARRINHO "
005510                 "ULTRAPASSADO PARA " WS-EMAIL-ATUAL
005520     ELSE
005530         ADD 1 TO WS-QTD-ITENS-CARRINHO
005540         MOVE WS-PROX-LOJA    TO WS-CI-LOJA(WS-QTD-ITENS-CARRINHO)
005550         MOVE WS-PROX-PRODUTO TO
005560                           WS-CI-PRODUTO(WS-QTD-ITENS-CARRINHO)
005570         MOVE WS-PROX-QTDE    TO
005580                           WS-CI-QTDE-PEDIDA(WS-QTD-ITENS-CARRINHO)
005590     END-IF.
005600
005610     PERFORM P415-LE-PROXIMO-CARRINHO THRU P415-FIM.
005620
005630 P410-FIM.
005640*
005650 P415-LE-PROXIMO-CARRINHO.
005660*
005670     READ CART-FILE
005680         AT END
005690             MOVE ZERO TO WS-SW-TEM-PROXIMO
005700         NOT AT END
005710             MOVE CTR-EMAIL-CLIENTE  TO WS-PROX-EMAIL
005720             MOVE CTR-NOME-LOJA      TO WS-PROX-LOJA
005730             MOVE CTR-NOME-PRODUTO   TO WS-PROX-PRODUTO
005740             MOVE CTR-QTDE-PEDIDA    TO WS-PROX-QTDE
005750     END-READ.
005760
005770 P415-FIM.
005780*
005790 P420-VALIDA-CONTA.
005800*
005810     MOVE ZERO TO WS-SW-CONTA-VALIDA.
005820     MOVE ZERO TO WS-IX-CONTA.
005830
005840     PERFORM P425-COMPARA-CONTA THRU P425-FIM
005850         UNTIL CONTA-VALIDA OR WS-IX-CONTA = WS-QTD-CONTAS.
005860
005870 P420-FIM.
005880*
005890 P425-COMPARA-CONTA.
005900*
005910     ADD 1 TO WS-IX-CONTA.
005920
005930     IF WS-CONTA-EMAIL(WS-IX-CONTA) = WS-EMAIL-ATUAL
005940        AND WS-CONTA-PAPEL(WS-IX-CONTA) = "CUSTOMER"
005950         MOVE 1 TO WS-SW-CONTA-VALIDA
005960     END-IF.
005970
005980 P425-FIM.
005990*
006000 P430-CALCULA-TOTAL.
006010*
006020*    FOTOGRAFIA DO PRECO ANTES DA BAIXA DE ESTOQUE - O TOTAL DO
006030*    CARRINHO NUNCA MUDA POR CAUSA DA POSTAGEM DOS ITENS.
006040*
006050     PERFORM P440-LOCALIZA-LOJA-PRODUTO THRU P440-FIM.
006060
006070     IF WS-IX-LOJA-ACHADA NOT = ZERO AND WS-IX-PRODUTO-ACHADO
006080                                                        NOT = ZERO
006090         MOVE TAB-PROD-PRECO(WS-IX-LOJA-ACHADA,
006100                             WS-IX-PRODUTO-ACHADO)
006110             TO WS-CI-PRECO-SNAPSHOT(WS-IX-ITEM)
006120         MOVE TAB-PROD-DESCRICAO(WS-IX-LOJA-ACHADA,
006130                                 WS-IX-PRODUTO-ACHADO)
006140             TO WS-CI-DESCRICAO-SNAPSHOT(WS-IX-ITEM)
006150         MOVE TAB-PROD-CATEGORIA(WS-IX-LOJA-ACHADA,
006160                                 WS-IX-PRODUTO-ACHADO)
006170             TO WS-CI-CATEGORIA-SNAPSHOT(WS-IX-ITEM)
006180         COMPUTE WS-TOTAL-CARRINHO = WS-TOTAL-CARRINHO +
006190             (WS-CI-PRECO-SNAPSHOT(WS-IX-ITEM) *
006200              WS-CI-QTDE-PEDIDA(WS-IX-ITEM))
006210     ELSE
006220         MOVE ZERO   TO WS-CI-PRECO-SNAPSHOT(WS-IX-ITEM)
006230         MOVE SPACES TO WS-CI-DESCRICAO-SNAPSHOT(WS-IX-ITEM)
006240         MOVE SPACES TO WS-CI-CATEGORIA-SNAPSHOT(WS-IX-ITEM)
006250     END-IF.
006260
006270 P430-FIM.
006280*
006290 P440-LOCALIZA-LOJA-PRODUTO.
006300*
006310*    LOCALIZACAO DA LOJA E DO PRODUTO E SEMPRE CASE-INSENSITIVE -
006320*    USADA TANTO PELA FOTOGRAFIA DO TOTAL (P430) QUANTO PELA
006330*    POSTAGEM DO ITEM (P500).
006340*
006350     MOVE ZERO TO WS-IX-LOJA-ACHADA.
006360     MOVE ZERO TO WS-IX-PRODUTO-ACHADO.
006370
006380     MOVE SPACES TO WS-LOJA-PROCURADA-MAI.
006390     MOVE WS-CI-LOJA(WS-IX-ITEM) TO WS-LOJA-PROCURADA-MAI.
006400     INSPECT WS-LOJA-PROCURADA-MAI
006410         CONVERTING
006420         "abcdefghijklmnopqrstuvwxyz"
006430         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006440
006450     MOVE SPACES TO WS-PRODUTO-PROCURADO-MAI.
006460     MOVE WS-CI-PRODUTO(WS-IX-ITEM) TO WS-PRODUTO-PROCURADO-MAI.
006470     INSPECT WS-PRODUTO-PROCURADO-MAI
006480         CONVERTING
006490         "abcdefghijklmnopqrstuvwxyz"
006500         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006510
006520     MOVE ZERO TO WS-IX-LOJA.
006530
006540     PERFORM P445-COMPARA-LOJA-TABELA THRU P445-FIM
006550         UNTIL WS-IX-LOJA-ACHADA NOT = ZERO
006560            OR WS-IX-LOJA = TAB-QTD-LOJAS.
006570
006580 P440-FIM.
006590*
006600 P445-COMPARA-LOJA-TABELA.
006610*
006620     ADD 1 TO WS-IX-LOJA.
006630
006640     MOVE SPACES TO WS-LOJA-TABELA-MAI.
006650     MOVE TAB-NOME-LOJA(WS-IX-LOJA) TO WS-LOJA-TABELA-MAI.
006660     INSPECT WS-LOJA-TABELA-MAI
006670         CONVERTING
006680         "abcdefghijklmnopqrstuvwxyz"
006690         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006700
006710     IF WS-LOJA-TABELA-MAI = WS-LOJA-PROCURADA-MAI
006720         MOVE WS-IX-LOJA TO WS-IX-LOJA-ACHADA
006730         MOVE ZERO TO WS-IX-PRODUTO
006740         PERFORM P450-COMPARA-PRODUTO-TABELA THRU P450-FIM
006750             UNTIL WS-IX-PRODUTO-ACHADO NOT = ZERO
006760                OR WS-IX-PRODUTO = TAB-QTD-PRODUTOS(
006770                                               WS-IX-LOJA-ACHADA)
006780     END-IF.
006790
006800 P445-FIM.
006810*
006820 P450-COMPARA-PRODUTO-TABELA.
006830*
006840     ADD 1 TO WS-IX-PRODUTO.
006850
006860     MOVE SPACES TO WS-PRODUTO-TABELA-MAI.
006870     MOVE TAB-PROD-NOME(WS-IX-LOJA-ACHADA, WS-IX-PRODUTO)
006880                               TO WS-PRODUTO-TABELA-MAI.
006890     INSPECT WS-PRODUTO-TABELA-MAI
006900         CONVERTING
006910         "abcdefghijklmnopqrstuvwxyz"
006920         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006930
006940     IF WS-PRODUTO-TABELA-MAI = WS-PRODUTO-PROCURADO-MAI
006950         MOVE WS-IX-PRODUTO TO WS-IX-PRODUTO-ACHADO
006960     END-IF.
006970
006980 P450-FIM.
006990*
007000 P500-PROCESSA-ITEM.
007010*
007020     MOVE ZERO TO WS-CI-SW-OK(WS-IX-ITEM).
007030
007040     PERFORM P440-LOCALIZA-LOJA-PRODUTO THRU P440-FIM.
007050
007060     IF WS-IX-LOJA-ACHADA = ZERO OR WS-IX-PRODUTO-ACHADO = ZERO
007070         ADD 1 TO WS-QTD-REJEITADOS
007080     ELSE
007090         IF WS-CI-QTDE-PEDIDA(WS-IX-ITEM) >
007100                TAB-PROD-QTDE(WS-IX-LOJA-ACHADA,
007110                              WS-IX-PRODUTO-ACHADO)
007120             ADD 1 TO WS-QTD-REJEITADOS
007130         ELSE
007140             SUBTRACT WS-CI-QTDE-PEDIDA(WS-IX-ITEM) FROM
007150                 TAB-PROD-QTDE(WS-IX-LOJA-ACHADA,
007160                               WS-IX-PRODUTO-ACHADO)
007170
007180             COMPUTE WS-RECEITA-LINHA =
007190                 WS-CI-PRECO-SNAPSHOT(WS-IX-ITEM) *
007200                 WS-CI-QTDE-PEDIDA(WS-IX-ITEM)
007210
007220             PERFORM P600-GRAVA-VENDA THRU P600-FIM
007230
007240             COMPUTE WS-PONTOS-LINHA = WS-RECEITA-LINHA
007250             ADD WS-PONTOS-LINHA TO WS-PONTOS-CLIENTE
007260
007270             MOVE 1 TO WS-CI-SW-OK(WS-IX-ITEM)
007280             ADD 1 TO WS-QTD-POSTADOS
007290         END-IF
007300     END-IF.
007310
007320 P500-FIM.
007330*
007340 P600-GRAVA-VENDA.
007350*
007360*    LINHA DE TEXTO LIVRE DO LOG DE VENDAS DA LOJA (VER SALELOGR).
007370*    UM ARQUIVO POR LOJA, NOME MONTADO DE EMAIL_LOJA.LOG.
007380*
007390     MOVE SPACES TO WS-CAMPO-GENERICO.
007400     MOVE TAB-EMAIL-VENDEDOR(WS-IX-LOJA-ACHADA)
007410                              TO WS-CAMPO-GENERICO.
007420     MOVE 60 TO WS-TAM-GENERICO.
007430     PERFORM P870-ACHA-TAMANHO-CAMPO THRU P870-FIM
007440         UNTIL WS-CAMPO-GENERICO(WS-TAM-GENERICO:1) NOT = SPACE
007450            OR WS-TAM-GENERICO = 0.
007460     MOVE SPACES TO WS-NOME-VENDAS.
007470     STRING WS-CAMPO-GENERICO(1:WS-TAM-GENERICO) DELIMITED BY SIZE
007480            "_"                                  DELIMITED BY SIZE
007490            INTO WS-NOME-VENDAS
007500         WITH POINTER WS-PONTEIRO-SAIDA.
007510
007520     MOVE SPACES TO WS-CAMPO-GENERICO.
007530     MOVE TAB-NOME-LOJA(WS-IX-LOJA-ACHADA) TO WS-CAMPO-GENERICO.
007540     MOVE 40 TO WS-TAM-GENERICO.
007550     PERFORM P870-ACHA-TAMANHO-CAMPO THRU P870-FIM
007560         UNTIL WS-CAMPO-GENERICO(WS-TAM-GENERICO:1) NOT = SPACE
007570            OR WS-TAM-GENERICO = 0.
007580     STRING WS-CAMPO-GENERICO(1:WS-TAM-GENERICO) DELIMITED BY SIZE
007590            ".LOG"                               DELIMITED BY SIZE
007600            INTO WS-NOME-VENDAS
007610         WITH POINTER WS-PONTEIRO-SAIDA.
007620
007630     MOVE WS-CI-QTDE-PEDIDA(WS-IX-ITEM) TO WS-QTDE-EDITADA.
007640     MOVE WS-RECEITA-LINHA              TO WS-PRECO-EDITADO.
007650
007660*    "<EMAIL> bought <QTDE> <PRODUTO> .Revenue generated: <VALOR>"
007670*    - MESMO LAYOUT LIVRE DO SALELOGR, PARA O MKT0903 LER DE VOLTA.
007680     MOVE SPACES TO REG-VENDA.
007690     MOVE 1      TO WS-PONTEIRO-SAIDA.
007700
007710     MOVE SPACES TO WS-CAMPO-GENERICO.
007720     MOVE WS-EMAIL-ATUAL TO WS-CAMPO-GENERICO.
007730     MOVE 60 TO WS-TAM-GENERICO.
007740     PERFORM P870-ACHA-TAMANHO-CAMPO THRU P870-FIM
007750         UNTIL WS-CAMPO-GENERICO(WS-TAM-GENERICO:1) NOT = SPACE
007760            OR WS-TAM-GENERICO = 0.
007770     STRING WS-CAMPO-GENERICO(1:WS-TAM-GENERICO) DELIMITED BY SIZE
007780            " bought "                           DELIMITED BY SIZE
007790            WS-QTDE-EDITADA                      DELIMITED BY SIZE
007800            " "                                   DELIMITED BY SIZE
007810            INTO REG-VENDA
007820         WITH POINTER WS-PONTEIRO-SAIDA.
007830
007840     MOVE SPACES TO WS-CAMPO-GENERICO.
007850     MOVE WS-CI-PRODUTO(WS-IX-ITEM) TO WS-CAMPO-GENERICO.
007860     MOVE 40 TO WS-TAM-GENERICO.
007870     PERFORM P870-ACHA-TAMANHO-CAMPO THRU P870-FIM
007880         UNTIL WS-CAMPO-GENERICO(WS-TAM-GENERICO:1) NOT = SPACE
007890            OR WS-TAM-GENERICO = 0.
007900     STRING WS-CAMPO-GENERICO(1:WS-TAM-GENERICO) DELIMITED BY SIZE
007910            " .Revenue generated: "              DELIMITED BY SIZE
007920            WS-PRECO-EDITADO                     DELIMITED BY SIZE
007930            INTO REG-VENDA
007940         WITH POINTER WS-PONTEIRO-SAIDA.
007950
007960     SET WS-FS-VENDAS-OK TO TRUE.
007970     OPEN EXTEND VENDASLOG-FILE.
007980     IF WS-FS-VENDAS-NAO-EXISTE
007990         OPEN OUTPUT VENDASLOG-FILE
008000     END-IF.
008010
008020     WRITE REG-VENDA.
008030
008040     CLOSE VENDASLOG-FILE.
008050
008060 P600-FIM.
008070*
008080 P700-GRAVA-HISTORICO.
008090*
008100     MOVE SPACES TO WS-CAMPO-GENERICO.
008110     MOVE WS-EMAIL-ATUAL TO WS-CAMPO-GENERICO.
008120     MOVE 60 TO WS-TAM-GENERICO.
008130     PERFORM P870-ACHA-TAMANHO-CAMPO THRU P870-FIM
008140         UNTIL WS-CAMPO-GENERICO(WS-TAM-GENERICO:1) NOT = SPACE
008150            OR WS-TAM-GENERICO = 0.
008160     MOVE SPACES TO WS-NOME-HISTORICO.
008170     MOVE WS-CAMPO-GENERICO(1:WS-TAM-GENERICO)
008180                                    TO WS-NOME-HISTORICO.
008190
008200     SET WS-FS-HISTORICO-OK TO TRUE.
008210     OPEN EXTEND HISTORICO-FILE.
008220     IF WS-FS-HISTORICO-NAO-EXISTE
008230         OPEN OUTPUT HISTORICO-FILE
008240     END-IF.
008250
008260     MOVE ALL "-"             TO PHR-LINHA-TEXTO.
008270     WRITE PHR-REG-HISTORICO.
008280
008290     MOVE SPACES              TO PHR-LINHA-TEXTO.
008300     MOVE "Purchase History:" TO PHR-LINHA-TEXTO.
008310     WRITE PHR-REG-HISTORICO.
008320
008330     PERFORM P710-GRAVA-ITEM-HISTORICO THRU P710-FIM
008340         VARYING WS-IX-ITEM FROM 1 BY 1
008350         UNTIL WS-IX-ITEM > WS-QTD-ITENS-CARRINHO.
008360
008370     CLOSE HISTORICO-FILE.
008380
008390 P700-FIM.
008400*
008410 P710-GRAVA-ITEM-HISTORICO.
008420*
008430     MOVE WS-CI-QTDE-PEDIDA(WS-IX-ITEM)    TO WS-QTDE-EDITADA.
008440     MOVE WS-CI-PRECO-SNAPSHOT(WS-IX-ITEM) TO WS-PRECO-EDITADO.
008450
008460     MOVE SPACES TO PHR-LINHA-TEXTO.
008470     MOVE 1      TO WS-PONTEIRO-SAIDA.
008480     STRING WS-CI-PRODUTO(WS-IX-ITEM)           DELIMITED BY SIZE
008490            ","                                  DELIMITED BY SIZE
008500            WS-QTDE-EDITADA                      DELIMITED BY SIZE
008510            ","                                  DELIMITED BY SIZE
008520            WS-PRECO-EDITADO                     DELIMITED BY SIZE
008530            ","                                  DELIMITED BY SIZE
008540            WS-CI-DESCRICAO-SNAPSHOT(WS-IX-ITEM) DELIMITED BY SIZE
008550            ","                                  DELIMITED BY SIZE
008560            WS-CI-LOJA(WS-IX-ITEM)               DELIMITED BY SIZE
008570            ","                                  DELIMITED BY SIZE
008580            WS-CI-CATEGORIA-SNAPSHOT(WS-IX-ITEM) DELIMITED BY SIZE
008590            INTO PHR-LINHA-TEXTO
008600         WITH POINTER WS-PONTEIRO-SAIDA.
008610
008620     WRITE PHR-REG-HISTORICO.
008630
008640 P710-FIM.
008650*
008660 P750-GRAVA-RELCHECK.
008670*
008680     MOVE SPACES              TO WS-LST-DET-1.
008690     MOVE WS-EMAIL-ATUAL      TO WS-LST-EMAIL.
008700     MOVE WS-QTD-POSTADOS     TO WS-LST-QTD-POSTADOS.
008710     MOVE WS-QTD-REJEITADOS   TO WS-LST-QTD-REJEIT.
008720     MOVE WS-TOTAL-CARRINHO   TO WS-LST-TOTAL.
008730     MOVE WS-PONTOS-CLIENTE   TO WS-LST-PONTOS.
008740
008750     WRITE REG-RELCHECK       FROM WS-LST-DET-1.
008760
008770 P750-FIM.
008780*
008790 P760-GRAVA-RELCHECK-ERRO.
008800*
008810     MOVE SPACES           TO WS-LST-ERRO-1.
008820     MOVE WS-EMAIL-ATUAL   TO WS-LST-ERRO-EMAIL.
008830
008840     WRITE REG-RELCHECK    FROM WS-LST-ERRO-1.
008850
008860 P760-FIM.
008870*
008880 P800-REGRAVA-CATALOGO.
008890*
008900     CLOSE SELLERS-FILE.
008910     OPEN OUTPUT SELLERS-FILE.
008920
008930     IF NOT WS-FS-SELLERS-OK
008940         DISPLAY "MKT0300 - ERRO NA REGRAVACAO DO SELLERS-FILE. "
008950                 "FS: " WS-FS-SELLERS
008960         PERFORM P900-FIM
008970     END-IF.
008980
008990     PERFORM P810-GRAVA-LOJA THRU P810-FIM
009000         VARYING WS-IX-LOJA-SAIDA FROM 1 BY 1
009010         UNTIL WS-IX-LOJA-SAIDA > TAB-QTD-LOJAS.
009020
009030 P800-FIM.
009040*
009050 P810-GRAVA-LOJA.
009060*
009070     MOVE SPACES TO WS-LINHA-SAIDA.
009080     MOVE 1      TO WS-PONTEIRO-SAIDA.
009090
009100     MOVE SPACES TO WS-CAMPO-GENERICO.
009110     MOVE TAB-EMAIL-VENDEDOR(WS-IX-LOJA-SAIDA)
009120                              TO WS-CAMPO-GENERICO.
009130     MOVE 60 TO WS-TAM-GENERICO.
009140     PERFORM P870-ACHA-TAMANHO-CAMPO THRU P870-FIM
009150         UNTIL WS-CAMPO-GENERICO(WS-TAM-GENERICO:1) NOT = SPACE
009160            OR WS-TAM-GENERICO = 0.
009170     STRING WS-CAMPO-GENERICO(1:WS-TAM-GENERICO) DELIMITED BY SIZE
009180            INTO WS-LINHA-SAIDA
009190         WITH POINTER WS-PONTEIRO-SAIDA.
009200
009210     IF TAB-NOME-LOJA(WS-IX-LOJA-SAIDA) NOT = SPACES
009220         MOVE SPACES TO WS-CAMPO-GENERICO
009230         MOVE TAB-NOME-LOJA(WS-IX-LOJA-SAIDA) TO WS-CAMPO-GENERICO
009240         MOVE 40 TO WS-TAM-GENERICO
009250         PERFORM P870-ACHA-TAMANHO-CAMPO THRU P870-FIM
009260             UNTIL WS-CAMPO-GENERICO(WS-TAM-GENERICO:1) NOT = SPACE
009270                OR WS-TAM-GENERICO = 0
009280         STRING ","                            DELIMITED BY SIZE
009290                WS-CAMPO-GENERICO(1:WS-TAM-GENERICO)
009300                                                 DELIMITED BY SIZE
009310                INTO WS-LINHA-SAIDA
009320             WITH POINTER WS-PONTEIRO-SAIDA
009330
009340         PERFORM P820-GRAVA-PRODUTO THRU P820-FIM
009350             VARYING WS-IX-PRODUTO-SAIDA FROM 1 BY 1
009360             UNTIL WS-IX-PRODUTO-SAIDA >
009370                       TAB-QTD-PRODUTOS(WS-IX-LOJA-SAIDA)
009380     END-IF.
009390
009400     MOVE WS-LINHA-SAIDA TO CAT-REG-CATALOGO.
009410     WRITE CAT-REG-CATALOGO.
009420
009430 P810-FIM.
009440*
009450 P820-GRAVA-PRODUTO.
009460*
009470     MOVE SPACES TO WS-CAMPO-GENERICO.
009480     MOVE TAB-PROD-NOME(WS-IX-LOJA-SAIDA, WS-IX-PRODUTO-SAIDA)
009490                              TO WS-CAMPO-GENERICO.
009500     MOVE 40 TO WS-TAM-GENERICO.
009510     PERFORM P870-ACHA-TAMANHO-CAMPO THRU P870-FIM
009520         UNTIL WS-CAMPO-GENERICO(WS-TAM-GENERICO:1) NOT = SPACE
009530            OR WS-TAM-GENERICO = 0.
009540     STRING ","                                   DELIMITED BY SIZE
009550            WS-CAMPO-GENERICO(1:WS-TAM-GENERICO)   DELIMITED BY SIZE
009560            INTO WS-LINHA-SAIDA
009570         WITH POINTER WS-PONTEIRO-SAIDA.
009580
009590     MOVE TAB-PROD-QTDE(WS-IX-LOJA-SAIDA, WS-IX-PRODUTO-SAIDA)
009600                              TO WS-QTDE-EDITADA.
009610     STRING ","              DELIMITED BY SIZE
009620            WS-QTDE-EDITADA  DELIMITED BY SIZE
009630            INTO WS-LINHA-SAIDA
009640         WITH POINTER WS-PONTEIRO-SAIDA.
009650
009660     MOVE TAB-PROD-PRECO(WS-IX-LOJA-SAIDA, WS-IX-PRODUTO-SAIDA)
009670                              TO WS-PRECO-EDITADO.
009680     STRING ","              DELIMITED BY SIZE
009690            WS-PRECO-EDITADO DELIMITED BY SIZE
009700            INTO WS-LINHA-SAIDA
009710         WITH POINTER WS-PONTEIRO-SAIDA.
009720
009730     MOVE SPACES TO WS-CAMPO-GENERICO.
009740     MOVE TAB-PROD-DESCRICAO(WS-IX-LOJA-SAIDA, WS-IX-PRODUTO-SAIDA)
009750                              TO WS-CAMPO-GENERICO.
009760     MOVE 80 TO WS-TAM-GENERICO.
009770     PERFORM P870-ACHA-TAMANHO-CAMPO THRU P870-FIM
009780         UNTIL WS-CAMPO-GENERICO(WS-TAM-GENERICO:1) NOT = SPACE
009790            OR WS-TAM-GENERICO = 0.
009800     STRING ","                                   DELIMITED BY SIZE
009810            WS-CAMPO-GENERICO(1:WS-TAM-GENERICO)   DELIMITED BY SIZE
009820            INTO WS-LINHA-SAIDA
009830         WITH POINTER WS-PONTEIRO-SAIDA.
009840
009850     MOVE SPACES TO WS-CAMPO-GENERICO.
009860     MOVE TAB-NOME-LOJA(WS-IX-LOJA-SAIDA) TO WS-CAMPO-GENERICO.
009870     MOVE 40 TO WS-TAM-GENERICO.
009880     PERFORM P870-ACHA-TAMANHO-CAMPO THRU P870-FIM
009890         UNTIL WS-CAMPO-GENERICO(WS-TAM-GENERICO:1) NOT = SPACE
009900            OR WS-TAM-GENERICO = 0.
009910     STRING ","                                   DELIMITED BY SIZE
009920            WS-CAMPO-GENERICO(1:WS-TAM-GENERICO)   DELIMITED BY SIZE
009930            INTO WS-LINHA-SAIDA
009940         WITH POINTER WS-PONTEIRO-SAIDA.
009950
009960     MOVE SPACES TO WS-CAMPO-GENERICO.
009970     MOVE TAB-PROD-CATEGORIA(WS-IX-LOJA-SAIDA, WS-IX-PRODUTO-SAIDA)
009980                              TO WS-CAMPO-GENERICO.
009990     MOVE 20 TO WS-TAM-GENERICO.
010000     PERFORM P870-ACHA-TAMANHO-CAMPO THRU P870-FIM
010010         UNTIL WS-CAMPO-GENERICO(WS-TAM-GENERICO:1) NOT = SPACE
010020            OR WS-TAM-GENERICO = 0.
010030     STRING ","                                   DELIMITED BY SIZE
010040            WS-CAMPO-GENERICO(1:WS-TAM-GENERICO)   DELIMITED BY SIZE
010050            INTO WS-LINHA-SAIDA
010060         WITH POINTER WS-PONTEIRO-SAIDA.
010070
010080 P820-FIM.
010090*
010100 P870-ACHA-TAMANHO-CAMPO.
010110*
010120     IF WS-CAMPO-GENERICO(WS-TAM-GENERICO:1) = SPACE
010130         SUBTRACT 1 FROM WS-TAM-GENERICO
010140     END-IF.
010150
010160 P870-FIM.
010170*
010180 P900-FIM.
010190     CLOSE SELLERS-FILE
010200           ACCOUNTS-FILE
010210           CART-FILE
010220           RELCHECK-FILE.
010230     GOBACK.
010240 END PROGRAM MKT0300.
