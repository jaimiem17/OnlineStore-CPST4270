000100******************************************************************
000110* Author: J.C. SOARES
000120* Installation: MARKETPLACE BATCH - NUCLEO DE VENDAS
000130* Date-Written: 18/09/1985
000140* Date-Compiled:
000150* Security: USO INTERNO - MENU PRINCIPAL DO LOTE MARKETPLACE
000160******************************************************************
000170* Purpose: MENU PRINCIPAL DO SISTEMA MARKETPLACE. CADA OPCAO
000180*          DISPARA UM DOS LOTES (CARGA/MIGRACAO, BUSCA NO
000190*          CATALOGO, FECHAMENTO DE PEDIDO OU RELATORIO DE
000200*          CATEGORIA). O MENU NAO FAZ NENHUM PROCESSAMENTO DE
000210*          NEGOCIO - SO DISPARA O LOTE E VOLTA PARA A TELA.
000220******************************************************************
000230* Change-Log:
000240* 18/09/1985 JCS CHAM0031  VERSAO INICIAL.
000250* 19/09/1999 JCS CHAM0050  REVISAO FIM-DE-SECULO. NENHUM CAMPO DE
000260*                          DATA NESTE MENU, SEM IMPACTO.
000270* 17/04/2015 RVA CHAM0065  INCLUSAO DA OPCAO 4 - RELATORIO DE
000280*                          DESEMPENHO POR CATEGORIA (MKT0400).
000290* 08/11/2017 RVA CHAM0213  TROCA DO PERFORM INLINE POR PARAGRAFO
000300*                          PROPRIO DE LACO, PARA PADRONIZAR COM
000310*                          O RESTO DO LOTE MARKETPLACE.
000320******************************************************************
000330*-----------------------------------------------------------------
000340 IDENTIFICATION DIVISION.
000350*-----------------------------------------------------------------
000360 PROGRAM-ID.    MKT0000.
000370 AUTHOR.        J.C. SOARES.
000380 INSTALLATION.  MARKETPLACE BATCH - NUCLEO DE VENDAS.
000390 DATE-WRITTEN.  18/09/1985.
000400 DATE-COMPILED.
000410 SECURITY.      USO INTERNO - MENU PRINCIPAL DO LOTE MARKETPLACE.
000420*-----------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440*-----------------------------------------------------------------
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480*-----------------------------------------------------------------
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510*-----------------------------------------------------------------
000520 DATA DIVISION.
000530*-----------------------------------------------------------------
000540 FILE SECTION.
000550 WORKING-STORAGE SECTION.
000560*
000570 01  WS-COM-AREA.
000580     05  WS-MENSAGEM                  PIC X(20).
000590     05  FILLER                       PIC X(10).
000600*
000610 01  WS-COM-AREA-R REDEFINES WS-COM-AREA.
000620     05  FILLER                       PIC X(30).
000630*
000640 01  WS-CONTADORES.
000650     05  WS-QTD-CHAMADAS              PIC 9(05) COMP.
000660     05  FILLER                       PIC X(10).
000670*
000680 01  WS-CONTADORES-TRACE REDEFINES WS-CONTADORES.
000690     05  FILLER                       PIC X(07).
000700*
000710 01  WS-AREA-OPCAO.
000720     05  WS-OPCAO-MENU                PIC X(01).
000730     05  WS-PROMPT                    PIC X(01).
000740     05  WS-EXIT                      PIC X(01).
000750         88  EXIT-OK                  VALUE "S" FALSE "N".
000760     05  FILLER                       PIC X(07).
000770*
000780 01  WS-AREA-OPCAO-R REDEFINES WS-AREA-OPCAO.
000790     05  FILLER                       PIC X(10).
000800*
000810 SCREEN SECTION.
000820 01  SS-CLEAR-SCREEN.
000830     05  BLANK SCREEN.
000840*
000850 01  SS-MAIN-MENU-SCREEN.
000860     05  LINE 02 COL 05 VALUE "MARKETPLACE - LOTE NOTURNO".
000870     05  LINE 03 COL 05 VALUE "MKT0000 - Menu Principal".
000880     05  LINE 04 COL 05 VALUE
000890     "------------------------------------------------------------
000900-    "--------------".
000910     05  LINE 06 COL 05 VALUE
000920                       "<1> - CARGA E MIGRACAO DO CATALOGO".
000930     05  LINE 07 COL 05 VALUE
000940                       "<2> - BUSCA NO CATALOGO".
000950     05  LINE 08 COL 05 VALUE
000960                       "<3> - FECHAMENTO DE PEDIDO (CHECKOUT)".
000970     05  LINE 09 COL 05 VALUE
000980                       "<4> - RELATORIO DE DESEMPENHO POR CATEGORIA".
000990     05  LINE 10 COL 05 VALUE
001000                       "<Q> - FINALIZAR".
001010     05  LINE 12 COL 05 VALUE
001020     "------------------------------------------------------------
001030-    "--------------".
001040     05  LINE 13 COL 05 VALUE
001050                     "DIGITE A OPCAO DESEJADA: ".
001060     05  SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)
001070                     USING WS-OPCAO-MENU.
001080     05  LINE 14 COL 05 VALUE
001090     "------------------------------------------------------------
001100-    "--------------".
001110*-----------------------------------------------------------------
001120 PROCEDURE DIVISION.
001130*-----------------------------------------------------------------
001140 MAIN-PROCEDURE.
001150
001160     PERFORM P100-INICIALIZA        THRU P100-FIM.
001170
001180     PERFORM P200-PROCESSA-OPCAO    THRU P200-FIM
001190         UNTIL EXIT-OK.
001200
001210     PERFORM P900-FIM.
001220*
001230 P100-INICIALIZA.
001240*
001250     SET EXIT-OK TO FALSE.
001260     MOVE ZERO TO WS-QTD-CHAMADAS.
001270*
001280 P100-FIM.
001290*
001300 P200-PROCESSA-OPCAO.
001310*
001320     MOVE SPACES TO WS-OPCAO-MENU.
001330
001340     DISPLAY SS-CLEAR-SCREEN.
001350     DISPLAY SS-MAIN-MENU-SCREEN.
001360     ACCEPT  SS-MAIN-MENU-SCREEN.
001370
001380     EVALUATE WS-OPCAO-MENU
001390         WHEN "1"
001400             ADD 1 TO WS-QTD-CHAMADAS
001410             CALL "MKT0100" USING WS-COM-AREA
001420         WHEN "2"
001430             ADD 1 TO WS-QTD-CHAMADAS
001440             CALL "MKT0200" USING WS-COM-AREA
001450         WHEN "3"
001460             ADD 1 TO WS-QTD-CHAMADAS
001470             CALL "MKT0300" USING WS-COM-AREA
001480         WHEN "4"
001490             ADD 1 TO WS-QTD-CHAMADAS
001500             CALL "MKT0400" USING WS-COM-AREA
001510         WHEN "Q"
001520             SET EXIT-OK TO TRUE
001530         WHEN "q"
001540             SET EXIT-OK TO TRUE
001550         WHEN OTHER
001560             SET EXIT-OK TO FALSE
001570             DISPLAY "OPCAO INVALIDA" AT 1505
001580             ACCEPT WS-PROMPT AT 1527
001590     END-EVALUATE.
001600*
001610 P200-FIM.
001620*
001630 P900-FIM.
001640*
001650     GOBACK.
001660*
001670 END PROGRAM MKT0000.
