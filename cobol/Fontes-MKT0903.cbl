000100******************************************************************
000110* Author: R. VASCONCELOS
000120* Installation: MARKETPLACE BATCH - NUCLEO DE VENDAS
000130* Date-Written: 06/05/1986
000140* Date-Compiled:
000150* Security: USO INTERNO - RELATORIO DE DESEMPENHO POR CATEGORIA
000160******************************************************************
000170* Purpose: QUEBRA UMA LINHA DO SALES-LOG (TEXTO LIVRE, NAO E CSV)
000180*          NOS SEUS QUATRO CAMPOS - E-MAIL DO CLIENTE, QUANTIDADE
000190*          VENDIDA, NOME DO PRODUTO E RECEITA DA VENDA. CHAMADO
000200*          PELO RELATORIO DE DESEMPENHO POR CATEGORIA (MKT0400)
000210*          PARA CADA LINHA LIDA DO LOG DE UMA LOJA.
000220* O FORMATO DA LINHA E FIXO, GRAVADO PELO FECHAMENTO DE PEDIDO
000230* (MKT0300, PARAGRAFO P600-GRAVA-VENDA):
000240*     <EMAIL> bought <QTDE> <PRODUTO> .Revenue generated: <VALOR>
000250******************************************************************
000260* Change-Log:
000270* 06/05/1986 RVA CHAM0042  VERSAO INICIAL.
000280* 17/11/1998 RVA CHAM0099  REVISAO FIM-DE-SECULO. LINHA DO LOG
000290*                          NAO GUARDA DATA, SEM IMPACTO NO ANO 2000.
000300* 09/03/2017 RVA CHAM0210  CAMPO DE RECEITA AUMENTADO DE 9(05)V99
000310*                          PARA 9(07)V99 (PEDIDOS DE ALTO VALOR).
000320******************************************************************
000330*-----------------------------------------------------------------
000340 IDENTIFICATION DIVISION.
000350*-----------------------------------------------------------------
000360 PROGRAM-ID.    MKT0903.
000370 AUTHOR.        R. VASCONCELOS.
000380 INSTALLATION.  MARKETPLACE BATCH - NUCLEO DE VENDAS.
000390 DATE-WRITTEN.  06/05/1986.
000400 DATE-COMPILED.
000410 SECURITY.      USO INTERNO - RELATORIO DE DESEMPENHO POR CATEGORIA.
000420*-----------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440*-----------------------------------------------------------------
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000480*-----------------------------------------------------------------
000490 DATA DIVISION.
000500*-----------------------------------------------------------------
000510 WORKING-STORAGE SECTION.
000520*-----------------------------------------------------------------
000530 01  WS-AREAS-DE-TRABALHO.
000540     05  WS-LINHA-LOG                 PIC X(200).
000550     05  WS-RESTO-1                   PIC X(180).
000560     05  WS-RESTO-2                   PIC X(160).
000570     05  WS-QTDE-TEXTO                PIC X(07).
000580     05  WS-PRODUTO-TEXTO              PIC X(40).
000590     05  WS-RECEITA-TEXTO              PIC X(10).
000600     05  WS-REC-INTEIRO-TEXTO          PIC X(07).
000610     05  WS-REC-CENTAVOS-TEXTO         PIC X(02).
000620     05  FILLER                       PIC X(10).
000630*
000640*    GRUPO COM O MESMO TAMANHO E O MESMO LAYOUT DE BYTES DE UM
000650*    PIC 9(07)V99 - PERMITE MONTAR O VALOR DA RECEITA A PARTIR
000660*    DA PARTE INTEIRA E DA PARTE CENTAVOS DO TEXTO DO LOG (QUE
000670*    TRAZ O PONTO DECIMAL) SEM PRECISAR DE ARITMETICA.
000680*
000690 01  WS-RECEITA-NUM.
000700     05  WS-REC-INTEIRO                PIC 9(07).
000710     05  WS-REC-CENTAVOS               PIC 9(02).
000720*
000730*    REDEFINICAO SO PARA O TRACE DE ERRO - ENXERGA O INICIO DA
000740*    LINHA DO LOG (NORMALMENTE O E-MAIL) COMO UM UNICO BLOCO.
000750*
000760 01  WS-AREAS-TRACE REDEFINES WS-AREAS-DE-TRABALHO.
000770     05  WS-TRACE-INICIO              PIC X(80).
000780     05  FILLER                       PIC X(527).
000790*
000800 01  WS-CONTADORES.
000810     05  WS-PONTEIRO-1                PIC 9(04) COMP.
000820     05  WS-PONTEIRO-2                PIC 9(04) COMP.
000830     05  WS-SW-ERRO-QUEBRA             PIC 9(01) COMP.
000840         88  ERRO-NA-QUEBRA           VALUE 1.
000850     05  FILLER                       PIC X(10).
000860*
000870*    REDEFINICAO SO PARA O TRACE DE ERRO DOS CONTADORES.
000880*
000890 01  WS-CONTADORES-TEXTO REDEFINES WS-CONTADORES.
000900     05  FILLER                       PIC X(15).
000910*-----------------------------------------------------------------
000920 LINKAGE SECTION.
000930*-----------------------------------------------------------------
000940 01  LKS-PARAMETRO.
000950     05  LKS-LINHA-LOG                PIC X(200).
000960     05  LKS-EMAIL-CLIENTE            PIC X(60).
000970     05  LKS-QTDE-VENDIDA             PIC 9(07).
000980     05  LKS-NOME-PRODUTO             PIC X(40).
000990     05  LKS-RECEITA                  PIC 9(07)V99.
001000     05  LKS-COD-RETORNO              PIC 9(01).
001010         88  QUEBRA-OK                VALUE 0.
001020         88  QUEBRA-COM-ERRO          VALUE 1.
001030     05  FILLER                       PIC X(10).
001040*
001050*    REDEFINICAO SO PARA O DISPLAY DE TRACE NA CHAMADA - ENXERGA
001060*    O PARAMETRO DE SAIDA TODO COMO UM UNICO BLOCO DE TEXTO.
001070*
001080 01  LKS-PARAMETRO-TEXTO REDEFINES LKS-PARAMETRO.
001090     05  FILLER                       PIC X(119).
001100*-----------------------------------------------------------------
001110* LKS-LINHA-LOG     = LINHA CRUA DO SALES-LOG DA LOJA
001120* LKS-COD-RETORNO   = 0 QUEBRA OK   1 LINHA FORA DO FORMATO
001130*                     ESPERADO (SEM "bought" OU SEM "Revenue")
001140*-----------------------------------------------------------------
001150*-----------------------------------------------------------------
001160 PROCEDURE DIVISION USING LKS-PARAMETRO.
001170*-----------------------------------------------------------------
001180 MAIN-PROCEDURE.
001190
001200     PERFORM P100-INICIALIZA      THRU P100-FIM.
001210
001220     PERFORM P200-QUEBRA-EMAIL    THRU P200-FIM.
001230
001240     IF NOT ERRO-NA-QUEBRA
001250         PERFORM P300-QUEBRA-QTDE THRU P300-FIM
001260     END-IF.
001270
001280     IF NOT ERRO-NA-QUEBRA
001290         PERFORM P400-QUEBRA-PRODUTO THRU P400-FIM
001300     END-IF.
001310
001320     PERFORM P500-MONTA-RETORNO   THRU P500-FIM.
001330
001340     GOBACK.
001350
001360 P100-INICIALIZA.
001370
001380     MOVE SPACES           TO WS-LINHA-LOG.
001390     MOVE LKS-LINHA-LOG    TO WS-LINHA-LOG.
001400     MOVE SPACES           TO WS-RESTO-1 WS-RESTO-2.
001410     MOVE SPACES           TO WS-QTDE-TEXTO WS-PRODUTO-TEXTO
001420                               WS-RECEITA-TEXTO.
001430     MOVE ZERO             TO WS-SW-ERRO-QUEBRA.
001440     MOVE SPACES           TO LKS-EMAIL-CLIENTE LKS-NOME-PRODUTO.
001450     MOVE ZERO             TO LKS-QTDE-VENDIDA LKS-RECEITA.
001460
001470 P100-FIM.
001480*
001490 P200-QUEBRA-EMAIL.
001500*
001510*    O PRIMEIRO CAMPO DA LINHA, ANTES DE " bought ", E O E-MAIL
001520*    DO CLIENTE. SE O DELIMITADOR NAO APARECER, A LINHA NAO E
001530*    UMA LINHA DE VENDA VALIDA.
001540*
001550     MOVE 1 TO WS-PONTEIRO-1.
001560
001570     UNSTRING WS-LINHA-LOG DELIMITED BY " bought "
001580         INTO LKS-EMAIL-CLIENTE
001590              WS-RESTO-1
001600         TALLYING IN WS-PONTEIRO-2
001610     END-UNSTRING.
001620
001630     IF WS-PONTEIRO-2 < 2
001640         MOVE 1 TO WS-SW-ERRO-QUEBRA
001650     END-IF.
001660
001670 P200-FIM.
001680*
001690 P300-QUEBRA-QTDE.
001700*
001710*    O RESTO DA LINHA COMECA COM A QUANTIDADE, SEPARADA DO NOME
001720*    DO PRODUTO POR UM UNICO ESPACO.
001730*
001740     UNSTRING WS-RESTO-1 DELIMITED BY SPACE
001750         INTO WS-QTDE-TEXTO
001760              WS-RESTO-2
001770     END-UNSTRING.
001780
001790     IF WS-QTDE-TEXTO IS NUMERIC
001800         MOVE WS-QTDE-TEXTO TO LKS-QTDE-VENDIDA
001810     ELSE
001820         MOVE 1 TO WS-SW-ERRO-QUEBRA
001830     END-IF.
001840
001850 P300-FIM.
001860*
001870 P400-QUEBRA-PRODUTO.
001880*
001890*    O NOME DO PRODUTO VAI ATE O LITERAL FIXO GRAVADO PELO
001900*    FECHAMENTO DE PEDIDO (" .Revenue generated: "), O RESTO E A
001910*    RECEITA DA VENDA.
001920*
001930     UNSTRING WS-RESTO-2 DELIMITED BY " .Revenue generated: "
001940         INTO WS-PRODUTO-TEXTO
001950              WS-RECEITA-TEXTO
001960     END-UNSTRING.
001970
001980     MOVE WS-PRODUTO-TEXTO TO LKS-NOME-PRODUTO.
001990
002000     MOVE SPACES TO WS-REC-INTEIRO-TEXTO WS-REC-CENTAVOS-TEXTO.
002010     MOVE ZERO   TO WS-RECEITA-NUM.
002020
002030     UNSTRING WS-RECEITA-TEXTO DELIMITED BY "."
002040         INTO WS-REC-INTEIRO-TEXTO
002050              WS-REC-CENTAVOS-TEXTO
002060     END-UNSTRING.
002070
002080     IF WS-REC-INTEIRO-TEXTO IS NUMERIC
002090            AND WS-REC-CENTAVOS-TEXTO IS NUMERIC
002100         MOVE WS-REC-INTEIRO-TEXTO  TO WS-REC-INTEIRO
002110         MOVE WS-REC-CENTAVOS-TEXTO TO WS-REC-CENTAVOS
002120*
002130*            WS-RECEITA-NUM TEM O MESMO LAYOUT DE BYTES DE UM
002140*            PIC 9(07)V99 - O MOVE ABAIXO E UM MOVE DE GRUPO
002150*            (TRATADO COMO ALFANUMERICO), COPIA OS DIGITOS NA
002160*            MESMA POSICAO, SEM PRECISAR DE COMPUTE.
002170*
002180         MOVE WS-RECEITA-NUM TO LKS-RECEITA
002190     ELSE
002200         MOVE 1 TO WS-SW-ERRO-QUEBRA
002210     END-IF.
002220
002230 P400-FIM.
002240*
002250 P500-MONTA-RETORNO.
002260*
002270     IF ERRO-NA-QUEBRA
002280         SET QUEBRA-COM-ERRO TO TRUE
002290     ELSE
002300         SET QUEBRA-OK       TO TRUE
002310     END-IF.
002320
002330 P500-FIM.
002340
002350 END PROGRAM MKT0903.
