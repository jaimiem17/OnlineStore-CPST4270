000100******************************************************************
000110* Author: J.C. SOARES
000120* Installation: MARKETPLACE BATCH - NUCLEO DE CATALOGO
000130* Date-Written: 14/03/1983
000140* Date-Compiled:
000150* Security: USO INTERNO - LOTE NOTURNO DE CATALOGO
000160******************************************************************
000170* Purpose: TRADUZ O TEXTO DE CATEGORIA GRAVADO NO CATALOGO (6o
000180*          CAMPO DO GRUPO DE PRODUTO) PARA O CODIGO NUMERICO
000190*          INTERNO DA TABELA DE CATEGORIAS. TEXTO DESCONHECIDO,
000200*          EM BRANCO OU AUSENTE (LINHA DO FORMATO ANTIGO) CAI NO
000210*          CODIGO PADRAO DE CALCADOS (SHOES).
000220******************************************************************
000230* Change-Log:
000240* 14/03/1983 JCS CHAM0006  VERSAO INICIAL - 4 CATEGORIAS.
000250* 14/08/1998 JCS CHAM0098  REVISAO FIM-DE-SECULO. SEM CAMPO DE
000260*                          DATA NESTE PROGRAMA, SEM IMPACTO.
000270* 19/09/2009 JCS CHAM0152  INCLUIDAS AS CATEGORIAS ELECTRONICS,
000280*                          HOME_GARDEN, SPORTS_OUTDOORS E
000290*                          BOOKS_MEDIA (TOTAL PASSA A 7).
000300* 11/02/2013 RVA CHAM0180  PASSA A ACEITAR O TEXTO EM QUALQUER
000310*                          COMBINACAO DE MAIUSCULA/MINUSCULA.
000320******************************************************************
000330*-----------------------------------------------------------------
000340 IDENTIFICATION DIVISION.
000350*-----------------------------------------------------------------
000360 PROGRAM-ID.    MKT0902.
000370 AUTHOR.        J.C. SOARES.
000380 INSTALLATION.  MARKETPLACE BATCH - NUCLEO DE CATALOGO.
000390 DATE-WRITTEN.  14/03/1983.
000400 DATE-COMPILED.
000410 SECURITY.      USO INTERNO - LOTE NOTURNO DE CATALOGO.
000420*-----------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440*-----------------------------------------------------------------
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     CLASS CLASSE-MINUSCULAS IS "a" THRU "z".
000480*-----------------------------------------------------------------
000490 DATA DIVISION.
000500*-----------------------------------------------------------------
000510 WORKING-STORAGE SECTION.
000520*-----------------------------------------------------------------
000530*
000540*    TABELA DE CATEGORIAS DO CATALOGO. A ORDEM DESTA TABELA E A
000550*    ORDEM DO CODIGO INTERNO (WS-IND-CATEGORIA = 1 => SHOES, QUE
000560*    E TAMBEM A CATEGORIA PADRAO QUANDO NADA CASA NA BUSCA).
000570*
000580 01  WS-TABELA-CATEGORIAS.
000590     05  WS-CATEGORIA OCCURS 7 TIMES  PIC X(20).
000600     05  FILLER                       PIC X(10).
000610*
000620*    REDEFINICAO USADA SO NA INICIALIZACAO, PARA CARREGAR AS 7
000630*    CATEGORIAS EM UM UNICO VALUE - EVITA 7 MOVES SEPARADOS NO
000640*    P100. A FAIXA DE FILLER DE 10 POSICOES NO FIM NAO E TOCADA.
000650*
000660 01  WS-TABELA-CATEGORIAS-R REDEFINES WS-TABELA-CATEGORIAS.
000670     05  WS-CARGA-CATEGORIAS          PIC X(140) VALUE
000680         "SHOES               CLOTHING            ACCESSORIES         E
000690-        "LECTRONICS         HOME_GARDEN         SPORTS_OUTDOORS     B
000700-        "OOKS_MEDIA         ".
000710     05  FILLER                       PIC X(10).
000720*
000730 01  WS-AREAS-DE-TRABALHO.
000740     05  WS-CATEGORIA-MAIUSCULA       PIC X(20).
000750     05  WS-IND-CATEGORIA             PIC 9(02) COMP.
000760     05  WS-IND-POSICAO               PIC 9(02) COMP.
000770     05  WS-SW-ACHOU                  PIC 9(01) COMP.
000780         88  CATEGORIA-ACHADA         VALUE 1.
000790     05  FILLER                       PIC X(10).
000800*
000810*    REDEFINICAO SO PARA O TRACE DE ERRO DA BUSCA.
000820*
000830 01  WS-AREAS-TRACE REDEFINES WS-AREAS-DE-TRABALHO.
000840     05  FILLER                       PIC X(27).
000850*-----------------------------------------------------------------
000860 LINKAGE SECTION.
000870*-----------------------------------------------------------------
000880 01  LKS-PARAMETRO.
000890     05  LKS-CATEGORIA-TEXTO          PIC X(20).
000900     05  LKS-COD-CATEGORIA            PIC 9(02).
000910     05  FILLER                       PIC X(08).
000920*
000930*    REDEFINICAO SO PARA O DISPLAY DE TRACE NA CHAMADA (VER
000940*    P200) - ENXERGA O PARAMETRO TODO COMO UM UNICO BLOCO.
000950*
000960 01  LKS-PARAMETRO-TEXTO REDEFINES LKS-PARAMETRO.
000970     05  FILLER                       PIC X(30).
000980*-----------------------------------------------------------------
000990* LKS-CATEGORIA-TEXTO = TEXTO LIDO NO 6o CAMPO DO PRODUTO (OU
001000*                       BRANCO, SE A LINHA FOR DO FORMATO ANTIGO)
001010* LKS-COD-CATEGORIA   = 1 SHOES       2 CLOTHING   3 ACCESSORIES
001020*                       4 ELECTRONICS 5 HOME_GARDEN
001030*                       6 SPORTS_OUTDOORS  7 BOOKS_MEDIA
001040*-----------------------------------------------------------------
001050*-----------------------------------------------------------------
001060 PROCEDURE DIVISION USING LKS-PARAMETRO.
001070*-----------------------------------------------------------------
001080 MAIN-PROCEDURE.
001090
001100     PERFORM P100-INICIALIZA       THRU P100-FIM.
001110
001120     PERFORM P200-PROCURA-CATEGORIA THRU P200-FIM
001130         UNTIL CATEGORIA-ACHADA OR WS-IND-CATEGORIA > 7.
001140
001150     PERFORM P300-MONTA-RETORNO    THRU P300-FIM.
001160
001170     GOBACK.
001180
001190 P100-INICIALIZA.
001200
001210*        TABELA DE CATEGORIAS JA VEM CARREGADA PELO VALUE DE
001220*        WS-CARGA-CATEGORIAS (VER REDEFINES ACIMA) - NADA A
001230*        MOVER AQUI, SO AS AREAS DE TRABALHO DESTA CHAMADA.
001240
001250     MOVE SPACES                  TO WS-CATEGORIA-MAIUSCULA.
001260     MOVE LKS-CATEGORIA-TEXTO     TO WS-CATEGORIA-MAIUSCULA.
001270     INSPECT WS-CATEGORIA-MAIUSCULA
001280         CONVERTING
001290         "abcdefghijklmnopqrstuvwxyz"
001300         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001310
001320     MOVE 1                       TO WS-IND-CATEGORIA.
001330     MOVE ZERO                    TO WS-SW-ACHOU.
001340
001350 P100-FIM.
001360*
001370 P200-PROCURA-CATEGORIA.
001380*
001390     IF WS-CATEGORIA-MAIUSCULA = WS-CATEGORIA(WS-IND-CATEGORIA)
001400         MOVE 1 TO WS-SW-ACHOU
001410     ELSE
001420         ADD 1 TO WS-IND-CATEGORIA
001430     END-IF.
001440
001450 P200-FIM.
001460*
001470 P300-MONTA-RETORNO.
001480*
001490*    SE NAO ACHOU (TEXTO DESCONHECIDO, EM BRANCO OU LINHA DO
001500*    FORMATO ANTIGO SEM SEXTO CAMPO), CAI NO PADRAO - CODIGO 1,
001510*    SHOES - REGRA DE NEGOCIO DA CARGA E DA BUSCA DE CATALOGO.
001520*
001530     IF CATEGORIA-ACHADA
001540         MOVE WS-IND-CATEGORIA    TO LKS-COD-CATEGORIA
001550     ELSE
001560         MOVE 1                   TO LKS-COD-CATEGORIA
001570     END-IF.
001580
001590 P300-FIM.
001600
001610 END PROGRAM MKT0902.
