000100******************************************************************
000110* Author: M. PRAECKER
000120* Installation: MARKETPLACE BATCH - NUCLEO DE CATALOGO
000130* Date-Written: 02/11/1987
000140* Date-Compiled:
000150* Security: USO INTERNO - CONSULTA DE CATALOGO
000160******************************************************************
000170* Purpose: MOTOR DE BUSCA DO CATALOGO. LE O SELLERS-FILE DO INICIO
000180*          AO FIM (SEM INDICE, SEM TABELA EM MEMORIA DE OUTRA
000190*          CHAMADA) E FILTRA OS PRODUTOS DE ACORDO COM O TIPO DE
000200*          BUSCA RECEBIDO NA LINKAGE (NOME, PRECO, LOJA, DESCRICAO,
000210*          CATEGORIA, EM ESTOQUE OU TODOS). O RESULTADO E GRAVADO
000220*          NO RELATORIO RESBUSCA. CHAMADO PELO SUBMENU MKT0200.
000230******************************************************************
000240* Change-Log:
000250* 02/11/1987 MPR CHAM0055  VERSAO INICIAL - BUSCA POR NOME.
000260* 09/12/1998 MPR CHAM0100  REVISAO FIM-DE-SECULO. RELATORIO NAO
000270*                          TEM CAMPO DE DATA, SEM IMPACTO.
000280* 03/02/2010 JCS CHAM0157  INCLUIDAS AS BUSCAS POR PRECO, LOJA,
000290*                          DESCRICAO, CATEGORIA E EM ESTOQUE.
000300* 22/08/2018 RVA CHAM0211  CAMPOS NUMERICOS DO PRODUTO PASSAM A SER
000310*                          VALIDADOS ANTES DO FILTRO - LINHA COM
000320*                          QTDE OU PRECO FORA DE FORMATO NAO DERRUBA
000330*                          MAIS O RELATORIO, SO PULA O PRODUTO.
000340******************************************************************
000350*-----------------------------------------------------------------
000360 IDENTIFICATION DIVISION.
000370*-----------------------------------------------------------------
000380 PROGRAM-ID.    MKT0210.
000390 AUTHOR.        M. PRAECKER.
000400 INSTALLATION.  MARKETPLACE BATCH - NUCLEO DE CATALOGO.
000410 DATE-WRITTEN.  02/11/1987.
000420 DATE-COMPILED.
000430 SECURITY.      USO INTERNO - CONSULTA DE CATALOGO.
000440*-----------------------------------------------------------------
000450 ENVIRONMENT DIVISION.
000460*-----------------------------------------------------------------
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     CLASS CLASSE-MINUSCULAS IS "a" THRU "z".
000500*-----------------------------------------------------------------
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT SELLERS-FILE     ASSIGN TO "SELLERS"
000540          ORGANIZATION   IS LINE SEQUENTIAL
000550          ACCESS         IS SEQUENTIAL
000560          FILE STATUS    IS WS-FS-SELLERS.
000570
000580     SELECT RESBUSCA-FILE    ASSIGN TO "RESBUSCA"
000590          ORGANIZATION   IS LINE SEQUENTIAL
000600          ACCESS         IS SEQUENTIAL.
000610*-----------------------------------------------------------------
000620 DATA DIVISION.
000630*-----------------------------------------------------------------
000640 FILE SECTION.
000650*
000660 FD  SELLERS-FILE.
000670     COPY "F:\MARKETPLACE-BATCH\Copybooks\CatLine.cpy".
000680*
000690 FD  RESBUSCA-FILE.
000700 01  REG-RESULTADO                        PIC X(132).
000710*
000720 WORKING-STORAGE SECTION.
000730*-----------------------------------------------------------------
000740*
000750*    AREA DE CHAMADA DO SUBPROGRAMA MKT0901 (QUEBRA DE CAMPOS E
000760*    CLASSIFICACAO DE FORMATO DE UMA LINHA DO CATALOGO).
000770*
000780 01  WS-LKS-QUEBRA-CATALOGO.
000790     05  WS-LKS-LINHA-CATALOGO        PIC X(2000).
000800     05  WS-LKS-COD-FORMATO           PIC 9(01).
000810         88  WS-FORMATO-INCOMPLETO    VALUE 1.
000820         88  WS-FORMATO-LEGADO        VALUE 2.
000830         88  WS-FORMATO-ATUAL         VALUE 3.
000840     05  WS-LKS-EMAIL-VENDEDOR        PIC X(60).
000850     05  WS-LKS-NOME-LOJA             PIC X(40).
000860     05  WS-LKS-QTD-PRODUTOS          PIC 9(04).
000870     05  WS-LKS-TABELA-PRODUTOS.
000880         10  WS-LKS-PRODUTO OCCURS 300 TIMES.
000890             15  WS-LKS-PROD-NOME     PIC X(40).
000900             15  WS-LKS-PROD-QTDE     PIC 9(07).
000910             15  WS-LKS-PROD-PRECO    PIC 9(07)V99.
000920             15  WS-LKS-PROD-DESCRICAO PIC X(80).
000930             15  WS-LKS-PROD-CATEGORIA PIC X(20).
000940     05  FILLER                       PIC X(10).
000950*
000960*    VALORES DE COMPARACAO, JA EM MAIUSCULO, PARA AS BUSCAS DE
000970*    NOME/LOJA/DESCRICAO/CATEGORIA. REDEFINICAO MOSTRA OS QUATRO
000980*    CAMPOS DE COMPARACAO COMO UM UNICO BLOCO NO TRACE DE ERRO.
000990*
001000 01  WS-AREAS-DE-COMPARACAO.
001010     05  WS-NOME-PROD-MAIUSCULO       PIC X(40).
001020     05  WS-LOJA-MAIUSCULA            PIC X(40).
001030     05  WS-DESCRICAO-MAIUSCULA       PIC X(80).
001040     05  WS-CATEGORIA-MAIUSCULA       PIC X(20).
001050     05  WS-VALOR-BUSCA-MAIUSCULO     PIC X(80).
001060*
001070 01  WS-TRACE-COMPARACAO REDEFINES WS-AREAS-DE-COMPARACAO.
001080     05  FILLER                       PIC X(260).
001090*
001100 01  WS-DIFERENCA-PRECO                PIC S9(07)V99.
001110*
001120 01  WS-CONTADORES.
001130     05  WS-IND-PRODUTO                PIC 9(04) COMP.
001140     05  WS-QTD-ACHADOS                 PIC 9(07) COMP.
001150     05  WS-SW-FIM-ARQUIVO              PIC 9(01) COMP.
001160         88  FIM-DO-ARQUIVO             VALUE 1.
001170     05  WS-SW-PRODUTO-VALE             PIC 9(01) COMP.
001180         88  PRODUTO-PASSA-NO-FILTRO    VALUE 1.
001190     05  FILLER                         PIC X(10).
001200*
001210 01  WS-CONTADORES-TEXTO REDEFINES WS-CONTADORES.
001220     05  FILLER                         PIC X(18).
001230*
001240 77  WS-FS-SELLERS                       PIC X(02).
001250     88  WS-FS-SELLERS-OK                VALUE "00".
001260*-----------------------------------------------------------------
001270*    LAYOUT DO RELATORIO DE RESULTADO DA BUSCA (RESBUSCA).
001280*-----------------------------------------------------------------
001290 01  WS-LISTA-TELA.
001300     03  WS-LST-CAB-1.
001310         05  FILLER   PIC X(05) VALUE SPACES.
001320         05  FILLER   PIC X(122) VALUE ALL "=".
001330*
001340     03  WS-LST-CAB-2.
001350         05  FILLER   PIC X(05) VALUE SPACES.
001360         05  FILLER   PIC X(40) VALUE
001370                         "RESULTADO DA BUSCA NO CATALOGO".
001380*
001390     03  WS-LST-CAB-3.
001400         05  FILLER   PIC X(05) VALUE SPACES.
001410         05  FILLER   PIC X(122) VALUE ALL "=".
001420*
001430     03  WS-LST-CAB-4.
001440         05  FILLER   PIC X(05) VALUE SPACES.
001450         05  FILLER   PIC X(40) VALUE "LOJA".
001460         05  FILLER   PIC X(25) VALUE "PRODUTO".
001470         05  FILLER   PIC X(08) VALUE "QTDE".
001480         05  FILLER   PIC X(12) VALUE "PRECO".
001490         05  FILLER   PIC X(20) VALUE "CATEGORIA".
001500*
001510     03  WS-LST-CAB-5.
001520         05  FILLER   PIC X(05) VALUE SPACES.
001530         05  FILLER   PIC X(117) VALUE ALL "-".
001540*
001550     03  WS-LST-DET-1.
001560         05  FILLER               PIC X(05) VALUE SPACES.
001570         05  WS-LST-LOJA          PIC X(40) VALUE SPACES.
001580         05  WS-LST-PRODUTO       PIC X(25) VALUE SPACES.
001590         05  WS-LST-QTDE          PIC ZZZZZZ9 VALUE ZERO.
001600         05  FILLER               PIC X(01) VALUE SPACE.
001610         05  WS-LST-PRECO         PIC ZZZZZZ9.99 VALUE ZERO.
001620         05  FILLER               PIC X(02) VALUE SPACES.
001630         05  WS-LST-CATEGORIA     PIC X(20) VALUE SPACES.
001640*
001650     03  WS-LST-FINAL-0.
001660         05  FILLER               PIC X(05) VALUE SPACES.
001670         05  FILLER               PIC X(40) VALUE
001680                         "NENHUM PRODUTO ACHADO PARA ESTA BUSCA".
001690*
001700     03  WS-LST-FINAL-1.
001710         05  FILLER               PIC X(05) VALUE SPACES.
001720         05  FILLER               PIC X(22) VALUE
001730                         "PRODUTOS ENCONTRADOS: ".
001740         05  WS-LST-QTD-ACHADOS   PIC ZZZZZZ9 VALUE ZERO.
001750*-----------------------------------------------------------------
001760 LINKAGE SECTION.
001770*-----------------------------------------------------------------
001780 01  LKS-PARAMETRO-BUSCA.
001790     05  LKS-TIPO-BUSCA               PIC 9(01).
001800         88  BUSCA-POR-NOME           VALUE 1.
001810         88  BUSCA-POR-PRECO          VALUE 2.
001820         88  BUSCA-POR-LOJA           VALUE 3.
001830         88  BUSCA-POR-DESCRICAO      VALUE 4.
001840         88  BUSCA-POR-CATEGORIA      VALUE 5.
001850         88  BUSCA-EM-ESTOQUE         VALUE 6.
001860         88  BUSCA-TODOS              VALUE 7.
001870     05  LKS-VALOR-BUSCA-TEXTO        PIC X(80).
001880     05  LKS-VALOR-BUSCA-PRECO        PIC 9(07)V99.
001890     05  LKS-FILTRO-CATEGORIA         PIC X(20).
001900     05  FILLER                       PIC X(10).
001910*
001920*    REDEFINICAO SO PARA O DISPLAY DE TRACE NA CHAMADA.
001930*
001940 01  LKS-PARAMETRO-BUSCA-TEXTO REDEFINES LKS-PARAMETRO-BUSCA.
001950     05  FILLER                       PIC X(120).
001960*-----------------------------------------------------------------
001970* LKS-TIPO-BUSCA         = 1 NOME  2 PRECO  3 LOJA  4 DESCRICAO
001980*                          5 CATEGORIA  6 EM ESTOQUE  7 TODOS
001990* LKS-VALOR-BUSCA-TEXTO  = VALOR PROCURADO (NOME/LOJA/DESCRICAO/
002000*                          CATEGORIA, CONFORME O TIPO)
002010* LKS-VALOR-BUSCA-PRECO  = VALOR PROCURADO QUANDO TIPO = 2
002020* LKS-FILTRO-CATEGORIA   = CATEGORIA OPCIONAL PARA COMBINAR COM A
002030*                          BUSCA POR NOME (BRANCO = SEM FILTRO)
002040*-----------------------------------------------------------------
002050*-----------------------------------------------------------------
002060 PROCEDURE DIVISION USING LKS-PARAMETRO-BUSCA.
002070*-----------------------------------------------------------------
002080 MAIN-PROCEDURE.
002090
002100     PERFORM P100-INICIALIZA        THRU P100-FIM.
002110
002120     PERFORM P200-LE-LINHA          THRU P200-FIM
002130         UNTIL FIM-DO-ARQUIVO.
002140
002150     PERFORM P800-ESCREVE-RODAPE    THRU P800-FIM.
002160
002170     PERFORM P900-FIM.
002180
002190 P100-INICIALIZA.
002200
002210     SET WS-FS-SELLERS-OK     TO TRUE.
002220     MOVE ZERO                TO WS-SW-FIM-ARQUIVO.
002230     MOVE ZERO                TO WS-QTD-ACHADOS.
002240
002250     MOVE SPACES               TO WS-VALOR-BUSCA-MAIUSCULO.
002260     MOVE LKS-VALOR-BUSCA-TEXTO
002270                               TO WS-VALOR-BUSCA-MAIUSCULO.
002280     INSPECT WS-VALOR-BUSCA-MAIUSCULO
002290         CONVERTING
002300         "abcdefghijklmnopqrstuvwxyz"
002310         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002320
002330     OPEN INPUT SELLERS-FILE.
002340
002350     IF NOT WS-FS-SELLERS-OK
002360         DISPLAY "MKT0210 - ERRO NA ABERTURA DO SELLERS-FILE. "
002370                 "FS: " WS-FS-SELLERS
002380         PERFORM P900-FIM
002390     END-IF.
002400
002410     OPEN OUTPUT RESBUSCA-FILE.
002420
002430     WRITE REG-RESULTADO    FROM WS-LST-CAB-1.
002440     WRITE REG-RESULTADO    FROM WS-LST-CAB-2.
002450     WRITE REG-RESULTADO    FROM WS-LST-CAB-3.
002460     WRITE REG-RESULTADO    FROM WS-LST-CAB-4.
002470     WRITE REG-RESULTADO    FROM WS-LST-CAB-5.
002480
002490 P100-FIM.
002500*
002510 P200-LE-LINHA.
002520*
002530     READ SELLERS-FILE INTO WS-LKS-LINHA-CATALOGO
002540         AT END
002550             SET FIM-DO-ARQUIVO TO TRUE
002560         NOT AT END
002570             CALL "MKT0901" USING WS-LKS-QUEBRA-CATALOGO
002580
002590             IF NOT WS-FORMATO-INCOMPLETO
002600                 MOVE SPACES TO WS-LOJA-MAIUSCULA
002610                 MOVE WS-LKS-NOME-LOJA TO WS-LOJA-MAIUSCULA
002620                 INSPECT WS-LOJA-MAIUSCULA
002630                     CONVERTING
002640                     "abcdefghijklmnopqrstuvwxyz"
002650                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002660
002670                 PERFORM P300-AVALIA-UM-PRODUTO THRU P300-FIM
002680                     VARYING WS-IND-PRODUTO FROM 1 BY 1
002690                     UNTIL WS-IND-PRODUTO > WS-LKS-QTD-PRODUTOS
002700             END-IF
002710     END-READ.
002720
002730 P200-FIM.
002740*
002750 P300-AVALIA-UM-PRODUTO.
002760*
002770     MOVE ZERO TO WS-SW-PRODUTO-VALE.
002780
002790     IF WS-LKS-PROD-QTDE(WS-IND-PRODUTO) IS NUMERIC
002800        AND WS-LKS-PROD-PRECO(WS-IND-PRODUTO) IS NUMERIC
002810         PERFORM P310-CLASSIFICA-FILTRO THRU P310-FIM
002820     END-IF.
002830
002840     IF PRODUTO-PASSA-NO-FILTRO
002850         PERFORM P350-GRAVA-ACHADO THRU P350-FIM
002860     END-IF.
002870
002880 P300-FIM.
002890*
002900 P310-CLASSIFICA-FILTRO.
002910*
002920     EVALUATE TRUE
002930         WHEN BUSCA-POR-NOME
002940             MOVE SPACES TO WS-NOME-PROD-MAIUSCULO
002950             MOVE WS-LKS-PROD-NOME(WS-IND-PRODUTO)
002960                                 TO WS-NOME-PROD-MAIUSCULO
002970             INSPECT WS-NOME-PROD-MAIUSCULO
002980                 CONVERTING
002990                 "abcdefghijklmnopqrstuvwxyz"
003000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003010             IF WS-NOME-PROD-MAIUSCULO = WS-VALOR-BUSCA-MAIUSCULO
003020                AND (LKS-FILTRO-CATEGORIA = SPACES OR
003030                     WS-LKS-PROD-CATEGORIA(WS-IND-PRODUTO) =
003040                         LKS-FILTRO-CATEGORIA)
003050                 MOVE 1 TO WS-SW-PRODUTO-VALE
003060             END-IF
003070
003080         WHEN BUSCA-POR-PRECO
003090             COMPUTE WS-DIFERENCA-PRECO =
003100                 WS-LKS-PROD-PRECO(WS-IND-PRODUTO) -
003110                 LKS-VALOR-BUSCA-PRECO
003120             IF WS-DIFERENCA-PRECO < 0
003130                 COMPUTE WS-DIFERENCA-PRECO =
003140                     WS-DIFERENCA-PRECO * -1
003150             END-IF
003160             IF WS-DIFERENCA-PRECO <= 0.01
003170                 MOVE 1 TO WS-SW-PRODUTO-VALE
003180             END-IF
003190
003200         WHEN BUSCA-POR-LOJA
003210             IF WS-LOJA-MAIUSCULA = WS-VALOR-BUSCA-MAIUSCULO
003220                 MOVE 1 TO WS-SW-PRODUTO-VALE
003230             END-IF
003240
003250         WHEN BUSCA-POR-DESCRICAO
003260             MOVE SPACES TO WS-DESCRICAO-MAIUSCULA
003270             MOVE WS-LKS-PROD-DESCRICAO(WS-IND-PRODUTO)
003280                                 TO WS-DESCRICAO-MAIUSCULA
003290             INSPECT WS-DESCRICAO-MAIUSCULA
003300                 CONVERTING
003310                 "abcdefghijklmnopqrstuvwxyz"
003320                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003330             IF WS-DESCRICAO-MAIUSCULA = WS-VALOR-BUSCA-MAIUSCULO
003340                 MOVE 1 TO WS-SW-PRODUTO-VALE
003350             END-IF
003360
003370         WHEN BUSCA-POR-CATEGORIA
003380             MOVE SPACES TO WS-CATEGORIA-MAIUSCULA
003390             MOVE WS-LKS-PROD-CATEGORIA(WS-IND-PRODUTO)
003400                                 TO WS-CATEGORIA-MAIUSCULA
003410             INSPECT WS-CATEGORIA-MAIUSCULA
003420                 CONVERTING
003430                 "abcdefghijklmnopqrstuvwxyz"
003440                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003450             IF WS-CATEGORIA-MAIUSCULA = WS-VALOR-BUSCA-MAIUSCULO
003460                 MOVE 1 TO WS-SW-PRODUTO-VALE
003470             END-IF
003480
003490         WHEN BUSCA-EM-ESTOQUE
003500             IF WS-LKS-PROD-QTDE(WS-IND-PRODUTO) > 0
003510                 MOVE 1 TO WS-SW-PRODUTO-VALE
003520             END-IF
003530
003540         WHEN BUSCA-TODOS
003550             MOVE 1 TO WS-SW-PRODUTO-VALE
003560     END-EVALUATE.
003570
003580 P310-FIM.
003590*
003600 P350-GRAVA-ACHADO.
003610*
003620     ADD 1 TO WS-QTD-ACHADOS.
003630
003640     MOVE SPACES                       TO WS-LST-DET-1.
003650     MOVE WS-LKS-NOME-LOJA             TO WS-LST-LOJA.
003660     MOVE WS-LKS-PROD-NOME(WS-IND-PRODUTO) TO WS-LST-PRODUTO.
003670     MOVE WS-LKS-PROD-QTDE(WS-IND-PRODUTO) TO WS-LST-QTDE.
003680     MOVE WS-LKS-PROD-PRECO(WS-IND-PRODUTO) TO WS-LST-PRECO.
003690     MOVE WS-LKS-PROD-CATEGORIA(WS-IND-PRODUTO)
003700                                        TO WS-LST-CATEGORIA.
003710
003720     WRITE REG-RESULTADO                  FROM WS-LST-DET-1.
003730
003740 P350-FIM.
003750*
003760 P800-ESCREVE-RODAPE.
003770*
003780     IF WS-QTD-ACHADOS = ZERO
003790         WRITE REG-RESULTADO   FROM WS-LST-FINAL-0
003800     ELSE
003810         MOVE WS-QTD-ACHADOS   TO WS-LST-QTD-ACHADOS
003820         WRITE REG-RESULTADO   FROM WS-LST-FINAL-1
003830     END-IF.
003840
003850 P800-FIM.
003860*
003870 P900-FIM.
003880     CLOSE SELLERS-FILE
003890           RESBUSCA-FILE.
003900     GOBACK.
003910 END PROGRAM MKT0210.
