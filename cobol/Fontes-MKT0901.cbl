000100******************************************************************
000110* Author: R. VASCONCELOS
000120* Installation: MARKETPLACE BATCH - NUCLEO DE CATALOGO
000130* Date-Written: 06/05/1986
000140* Date-Compiled:
000150* Security: USO INTERNO - LOTE NOTURNO DE CATALOGO
000160******************************************************************
000170* Purpose: QUEBRA UMA LINHA DO ARQUIVO SELLERS (CATALOGO) NOS
000180*          SEUS CAMPOS SEPARADOS POR VIRGULA E CLASSIFICA O
000190*          FORMATO DA LINHA (INCOMPLETA, FORMATO ANTIGO DE 5
000200*          CAMPOS POR PRODUTO, OU FORMATO ATUAL DE 6 CAMPOS).
000210*          CHAMADO PELA CARGA (MKT0100) E PELO FECHAMENTO DE
000220*          PEDIDO (MKT0300) - NAO ABRE ARQUIVO NENHUM, SO TRATA
000230*          O BUFFER DE TEXTO QUE RECEBE NA LINKAGE.
000240******************************************************************
000250* Change-Log:
000260* 06/05/1986 RVA CHAM0042  VERSAO INICIAL.
000270* 17/11/1998 RVA CHAM0099  REVISAO FIM-DE-SECULO. CAMPO LKS-LINHA
000280*                          NAO GUARDA DATA, SEM IMPACTO NO ANO 2000.
000290* 04/02/2009 JCS CHAM0151  TAMANHO DA TABELA DE CAMPOS AUMENTADO
000300*                          DE 200 PARA 400 (LOJAS COM CATALOGO
000310*                          MUITO GRANDE ESTAVAM TRUNCANDO).
000320* 19/09/2009 JCS CHAM0152  AJUSTE PARA O SEXTO CAMPO (CATEGORIA)
000330*                          NOS GRUPOS DE PRODUTO DO FORMATO ATUAL.
000340* 30/07/2016 RVA CHAM0203  LIMITE DE PRODUTOS POR LINHA AUMENTADO
000350*                          DE 200 PARA 300.
000360******************************************************************
000370*-----------------------------------------------------------------
000380 IDENTIFICATION DIVISION.
000390*-----------------------------------------------------------------
000400 PROGRAM-ID.    MKT0901.
000410 AUTHOR.        R. VASCONCELOS.
000420 INSTALLATION.  MARKETPLACE BATCH - NUCLEO DE CATALOGO.
000430 DATE-WRITTEN.  06/05/1986.
000440 DATE-COMPILED.
000450 SECURITY.      USO INTERNO - LOTE NOTURNO DE CATALOGO.
000460*-----------------------------------------------------------------
000470 ENVIRONMENT DIVISION.
000480*-----------------------------------------------------------------
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000520*-----------------------------------------------------------------
000530 DATA DIVISION.
000540*-----------------------------------------------------------------
000550 WORKING-STORAGE SECTION.
000560*-----------------------------------------------------------------
000570 01  WS-AREAS-DE-TRABALHO.
000580     05  WS-LINHA                     PIC X(2000).
000590     05  WS-TAM-LINHA                 PIC 9(04) COMP.
000600     05  WS-PONTEIRO                  PIC 9(04) COMP.
000610     05  WS-QTD-CAMPOS                PIC 9(04) COMP.
000620     05  FILLER                       PIC X(10).
000630*
000640*    REDEFINICAO SO PARA O TRACE DE ERRO - ENXERGA O INICIO DA
000650*    LINHA (NORMALMENTE O E-MAIL DO VENDEDOR) COMO UM UNICO BLOCO
000660*    DE TEXTO NA MENSAGEM DE ERRO DE QUEBRA DE CAMPO.
000670*
000680 01  WS-LINHA-TRACE REDEFINES WS-AREAS-DE-TRABALHO.
000690     05  WS-TRACE-INICIO              PIC X(100).
000700     05  FILLER                       PIC X(1910).
000710*
000720 01  WS-TABELA-CAMPOS.
000730     05  WS-CAMPO OCCURS 400 TIMES    PIC X(80).
000740     05  FILLER                       PIC X(20).
000750*
000760*    REDEFINICAO SO PARA O TRACE DE ERRO - ENXERGA A TABELA DE
000770*    CAMPOS COMO UM UNICO BLOCO DE TEXTO.
000780*
000790 01  WS-TABELA-CAMPOS-TEXTO REDEFINES WS-TABELA-CAMPOS.
000800     05  WS-BLOCO-CAMPOS-TEXTO        PIC X(32020).
000810*
000820 01  WS-CONTADORES.
000830     05  WS-IND-CAMPO                 PIC 9(04) COMP.
000840     05  WS-IND-PRODUTO                PIC 9(04) COMP.
000850     05  WS-TAM-GRUPO                 PIC 9(02) COMP.
000860         88  GRUPO-LEGADO             VALUE 5.
000870         88  GRUPO-ATUAL              VALUE 6.
000880     05  WS-SW-FIM-ACHADO             PIC 9(01) COMP.
000890         88  TAMANHO-ENCONTRADO       VALUE 1.
000900     05  FILLER                       PIC X(10).
000910*
000920*    REDEFINICAO SO PARA O TRACE DE ERRO - ENXERGA OS CONTADORES
000930*    COMO UM UNICO BLOCO DE TEXTO NA MENSAGEM DE ERRO.
000940*
000950 01  WS-CONTADORES-TEXTO REDEFINES WS-CONTADORES.
000960     05  FILLER                       PIC X(20).
000970*-----------------------------------------------------------------
000980 LINKAGE SECTION.
000990*-----------------------------------------------------------------
001000 01  LKS-PARAMETRO.
001010     05  LKS-LINHA-CATALOGO           PIC X(2000).
001020     05  LKS-COD-FORMATO              PIC 9(01).
001030         88  FORMATO-INCOMPLETO       VALUE 1.
001040         88  FORMATO-LEGADO           VALUE 2.
001050         88  FORMATO-ATUAL            VALUE 3.
001060     05  LKS-EMAIL-VENDEDOR           PIC X(60).
001070     05  LKS-NOME-LOJA                PIC X(40).
001080     05  LKS-QTD-PRODUTOS             PIC 9(04).
001090     05  LKS-TABELA-PRODUTOS.
001100         10  LKS-PRODUTO OCCURS 300 TIMES.
001110             15  LKS-PROD-NOME        PIC X(40).
001120             15  LKS-PROD-QTDE        PIC 9(07).
001130             15  LKS-PROD-PRECO       PIC 9(07)V99.
001140             15  LKS-PROD-DESCRICAO   PIC X(80).
001150             15  LKS-PROD-CATEGORIA   PIC X(20).
001160     05  FILLER                       PIC X(10).
001170*-----------------------------------------------------------------
001180* LKS-LINHA-CATALOGO = LINHA CRUA DO SELLERS-FILE (CSV)
001190* LKS-COD-FORMATO    = 1 INCOMPLETA/ANTIGA (MENOS DE 7 CAMPOS)
001200*                      2 FORMATO ANTIGO, 1 PRODUTO DE 5 CAMPOS
001210*                      3 FORMATO ATUAL, PRODUTOS DE 6 CAMPOS
001220*-----------------------------------------------------------------
001230*-----------------------------------------------------------------
001240 PROCEDURE DIVISION USING LKS-PARAMETRO.
001250*-----------------------------------------------------------------
001260 MAIN-PROCEDURE.
001270
001280     PERFORM P100-INICIALIZA        THRU P100-FIM.
001290
001300     PERFORM P200-ACHA-TAMANHO      THRU P200-FIM
001310         UNTIL TAMANHO-ENCONTRADO OR WS-TAM-LINHA = 0.
001320
001330     PERFORM P300-QUEBRA-CAMPOS     THRU P300-FIM
001340         UNTIL WS-PONTEIRO > WS-TAM-LINHA.
001350
001360     PERFORM P400-CLASSIFICA-FORMATO THRU P400-FIM.
001370
001380     PERFORM P500-MONTA-RETORNO     THRU P500-FIM.
001390
001400     GOBACK.
001410
001420 P100-INICIALIZA.
001430
001440     MOVE SPACES              TO WS-LINHA.
001450     MOVE LKS-LINHA-CATALOGO  TO WS-LINHA.
001460     MOVE 2000                TO WS-TAM-LINHA.
001470     MOVE 1                   TO WS-PONTEIRO.
001480     MOVE ZERO                TO WS-QTD-CAMPOS.
001490     MOVE ZERO                TO WS-IND-CAMPO.
001500     MOVE ZERO                TO WS-SW-FIM-ACHADO.
001510     MOVE SPACES              TO WS-TABELA-CAMPOS.
001520     MOVE SPACES              TO LKS-EMAIL-VENDEDOR.
001530     MOVE SPACES              TO LKS-NOME-LOJA.
001540     MOVE ZERO                TO LKS-QTD-PRODUTOS.
001550
001560 P100-FIM.
001570*
001580 P200-ACHA-TAMANHO.
001590*
001600*    ANDA DE TRAS PARA FRENTE PROCURANDO O ULTIMO CARACTER
001610*    NAO-BRANCO DA LINHA - NAO PODE PARAR NO PRIMEIRO ESPACO,
001620*    POIS NOME DE PRODUTO E DESCRICAO PODEM TER ESPACO NO MEIO.
001630*
001640     IF WS-LINHA(WS-TAM-LINHA:1) NOT = SPACE
001650         MOVE 1 TO WS-SW-FIM-ACHADO
001660     ELSE
001670         SUBTRACT 1 FROM WS-TAM-LINHA
001680     END-IF.
001690
001700 P200-FIM.
001710*
001720 P300-QUEBRA-CAMPOS.
001730*
001740     ADD 1 TO WS-IND-CAMPO.
001750
001760     IF WS-IND-CAMPO > 400
001770         DISPLAY "MKT0901 - LINHA COM MAIS DE 400 CAMPOS: "
001780                  WS-TRACE-INICIO
001790         MOVE WS-TAM-LINHA TO WS-PONTEIRO
001800     ELSE
001810         UNSTRING WS-LINHA DELIMITED BY ","
001820             INTO WS-CAMPO(WS-IND-CAMPO)
001830             WITH POINTER WS-PONTEIRO
001840         END-UNSTRING
001850         ADD 1 TO WS-QTD-CAMPOS
001860     END-IF.
001870
001880 P300-FIM.
001890*
001900 P400-CLASSIFICA-FORMATO.
001910*
001920     EVALUATE TRUE
001930         WHEN WS-QTD-CAMPOS < 7
001940             SET FORMATO-INCOMPLETO TO TRUE
001950         WHEN WS-QTD-CAMPOS = 7
001960             SET FORMATO-LEGADO     TO TRUE
001970         WHEN OTHER
001980             SET FORMATO-ATUAL      TO TRUE
001990     END-EVALUATE.
002000
002010 P400-FIM.
002020*
002030 P500-MONTA-RETORNO.
002040*
002050     IF WS-QTD-CAMPOS > 0
002060         MOVE WS-CAMPO(1) TO LKS-EMAIL-VENDEDOR
002070     END-IF.
002080
002090     IF WS-QTD-CAMPOS > 1
002100         MOVE WS-CAMPO(2) TO LKS-NOME-LOJA
002110     END-IF.
002120
002130     MOVE ZERO TO WS-IND-PRODUTO.
002140
002150     IF FORMATO-LEGADO
002160         MOVE 5 TO WS-TAM-GRUPO
002170     ELSE
002180         MOVE 6 TO WS-TAM-GRUPO
002190     END-IF.
002200
002210     MOVE 3 TO WS-IND-CAMPO.
002220
002230     IF NOT FORMATO-INCOMPLETO
002240         PERFORM P510-MONTA-UM-PRODUTO THRU P510-FIM
002250             UNTIL WS-IND-CAMPO + WS-TAM-GRUPO > WS-QTD-CAMPOS + 1
002260                OR WS-IND-PRODUTO = 300
002270     END-IF.
002280
002290     MOVE WS-IND-PRODUTO TO LKS-QTD-PRODUTOS.
002300
002310 P500-FIM.
002320*
002330 P510-MONTA-UM-PRODUTO.
002340*
002350     ADD 1 TO WS-IND-PRODUTO.
002360
002370     MOVE WS-CAMPO(WS-IND-CAMPO)
002380                              TO LKS-PROD-NOME(WS-IND-PRODUTO).
002390     MOVE WS-CAMPO(WS-IND-CAMPO + 1)
002400                              TO LKS-PROD-QTDE(WS-IND-PRODUTO).
002410     MOVE WS-CAMPO(WS-IND-CAMPO + 2)
002420                              TO LKS-PROD-PRECO(WS-IND-PRODUTO).
002430     MOVE WS-CAMPO(WS-IND-CAMPO + 3)
002440                              TO LKS-PROD-DESCRICAO(WS-IND-PRODUTO).
002450*
002460*        O QUINTO CAMPO DO GRUPO (LOJA EMBUTIDA NO PRODUTO) E
002470*        DESCARTADO DE PROPOSITO - A LOJA DO PRODUTO E SEMPRE A
002480*        DA COLUNA LKS-NOME-LOJA DA LINHA, NUNCA A EMBUTIDA.
002490*
002500     IF GRUPO-ATUAL
002510         MOVE WS-CAMPO(WS-IND-CAMPO + 5)
002520                          TO LKS-PROD-CATEGORIA(WS-IND-PRODUTO)
002530         ADD 6 TO WS-IND-CAMPO
002540     ELSE
002550         MOVE "SHOES"     TO LKS-PROD-CATEGORIA(WS-IND-PRODUTO)
002560         ADD 5 TO WS-IND-CAMPO
002570     END-IF.
002580
002590 P510-FIM.
002600
002610 END PROGRAM MKT0901.
