000100******************************************************************
000110* Author: R. VASCONCELOS
000120* Date: 03/05/2015
000130* Purpose: LAYOUT DO REGISTRO DE ENTRADA DO LOTE DE FECHAMENTO DE
000140*          PEDIDO (MKT0300). UM REGISTRO = UM ITEM DE CARRINHO DE
000150*          UM CLIENTE. O ARQUIVO CHEGA PRE-ORDENADO POR E-MAIL DO
000160*          CLIENTE (QUEBRA DE CONTROLE EM MKT0300 FECHA O CARRINHO
000170*          QUANDO O E-MAIL MUDA).
000180* Alteracoes: 14/06/2018 - RVA - INCLUIDO CTR-NOME-LOJA (PRECISAVA
000190*             SABER A LOJA PARA LOCALIZAR O PRODUTO NA TABELA).
000200******************************************************************
000210*
000220 01  CTR-REG-CARRINHO.
000230     05  CTR-EMAIL-CLIENTE            PIC X(60).
000240     05  CTR-NOME-LOJA                PIC X(40).
000250     05  CTR-NOME-PRODUTO             PIC X(40).
000260     05  CTR-QTDE-PEDIDA              PIC 9(07).
000270     05  FILLER                       PIC X(10).
