000100******************************************************************
000110* Author: J.C. SOARES
000120* Date: 12/11/2004
000130* Purpose: LAYOUT DAS LINHAS GRAVADAS NO ARQUIVO DE HISTORICO DE
000140*          COMPRAS DE UM CLIENTE (UM ARQUIVO POR CLIENTE, NOME
000150*          MONTADO A PARTIR DO E-MAIL). GRAVADO PELO FECHAMENTO
000160*          DE PEDIDO - MKT0300 - SEMPRE EM MODO EXTEND.
000170* Alteracoes: 22/11/2004 - JCS - VERSAO INICIAL, PRIMEIRA CARGA
000180*             DE CLIENTES JA MIGRADOS DO FORMATO ANTIGO.
000190******************************************************************
000200*
000210*    ESTE REGISTRO E UM BUFFER DE UMA LINHA DO HISTORICO - O
000220*    CHAMADOR (MKT0300, P700-GRAVA-HISTORICO) MONTA A LINHA
000230*    SEPARADORA, A LINHA DE CABECALHO OU UMA LINHA DE DETALHE DE
000240*    COMPRA NA AREA DE TRABALHO E GRAVA AQUI UMA LINHA POR VEZ.
000250*
000260 01  PHR-REG-HISTORICO.
000270     05  PHR-LINHA-TEXTO              PIC X(160).
000280     05  FILLER                       PIC X(40).
