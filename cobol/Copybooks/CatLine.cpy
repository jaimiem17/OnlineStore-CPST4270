000100******************************************************************
000110* Author: M. PRAECKER
000120* Date: 06/02/2012
000130* Purpose: LAYOUT DO REGISTRO DO ARQUIVO SELLERS (CATALOGO)
000140*          UMA LINHA = UM VENDEDOR, COM SUA LOJA E PRODUTOS,
000150*          EM FORMATO TEXTO DELIMITADO POR VIRGULA (CSV).
000160* Alteracoes: 14/08/1998 - MPR - AJUSTE PARA ANO 2000. NAO HAVIA
000170*             CAMPO DE DATA NESTE LAYOUT, NENHUMA MUDANCA DE PIC.
000180*             22/11/2004 - JCS - AUMENTO DO TAMANHO DA LINHA DE
000190*             1200 PARA 2000 POSICOES (LOJAS COM MAIS PRODUTOS).
000200******************************************************************
000210*
000220*    ESTE REGISTRO E UM "BUFFER" DE TEXTO. O CONTEUDO REAL -
000230*    EMAIL DO VENDEDOR, NOME DA LOJA E OS GRUPOS DE 6 CAMPOS DE
000240*    PRODUTO - E EXTRAIDO CAMPO A CAMPO PELO SUBPROGRAMA
000250*    MKT0901 (UNSTRING POR VIRGULA). VER COPYBOOK PRODREC PARA O
000260*    LAYOUT DE CADA GRUPO DE PRODUTO.
000270*
000280 01  CAT-REG-CATALOGO.
000290     05  CAT-LINHA-TEXTO              PIC X(1960).
000300     05  FILLER                       PIC X(0040).
