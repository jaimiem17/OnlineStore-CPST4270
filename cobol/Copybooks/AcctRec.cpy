000100******************************************************************
000110* Author: M. PRAECKER
000120* Date: 06/02/2012
000130* Purpose: LAYOUT DO REGISTRO DO ARQUIVO ACCOUNTS (CONTAS DE
000140*          CLIENTE E DE VENDEDOR). UMA LINHA = UMA CONTA, EM
000150*          FORMATO TEXTO DELIMITADO POR VIRGULA (CSV) - E-MAIL,
000160*          SENHA E PAPEL DA CONTA.
000170* Alteracoes: 25/01/1999 - MPR - REVISAO DE FIM DE SECULO, CAMPO
000180*             ACCT-PAPEL NAO TEM DATA, SEM IMPACTO.
000190*             03/02/2010 - JCS - REGISTRO PASSA DE TRES CAMPOS
000200*             FIXOS PARA UM UNICO BUFFER DE TEXTO, QUEBRADO POR
000210*             VIRGULA NO PROGRAMA CHAMADOR (MESMO JEITO DO
000220*             SELLERS-FILE) - CONTAS COM SENHA DE TAMANHO
000230*             VARIAVEL ESTAVAM TRUNCANDO NO LAYOUT ANTIGO.
000240******************************************************************
000250*
000260*    O CONTEUDO REAL - E-MAIL, SENHA E PAPEL DA CONTA ("CUSTOMER"
000270*    OU "SELLER") - E EXTRAIDO CAMPO A CAMPO PELO PROGRAMA
000280*    CHAMADOR VIA UNSTRING POR VIRGULA. O FECHAMENTO DE PEDIDO
000290*    (MKT0300) SO ACEITA CONTAS COM PAPEL = "CUSTOMER" COMO
000300*    COMPRADOR.
000310*
000320 01  ACCT-REG-CONTA.
000330     05  ACCT-LINHA-TEXTO             PIC X(110).
000340     05  FILLER                       PIC X(10).
