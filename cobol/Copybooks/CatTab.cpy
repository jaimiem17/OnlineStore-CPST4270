000100******************************************************************
000110* Author: R. VASCONCELOS
000120* Date: 03/05/2015
000130* Purpose: TABELA EM MEMORIA DO CATALOGO COMPLETO (VENDEDOR/LOJA/
000140*          PRODUTOS), MONTADA POR LEITURA INTEGRAL DO SELLERS-FILE.
000150*          USADA PELA CARGA (MKT0100) E PELO FECHAMENTO DE PEDIDO
000160*          (MKT0300) PARA ATUALIZAR ESTOQUE E REGRAVAR O ARQUIVO.
000170* Alteracoes: 11/02/1999 - RVA - TABELA AMPLIADA PARA O ANO 2000,
000180*             NENHUM CAMPO DE DATA AQUI, SO REVISAO DE TAMANHO.
000190*             30/07/2016 - RVA - AUMENTO DE TAB-QTD-PRODUTOS DE
000200*             40 PARA 60 (LOJAS GRANDES ESTAVAM TRUNCANDO).
000210******************************************************************
000220*
000230 01  TAB-CATALOGO.
000240     05  TAB-QTD-LOJAS                PIC 9(04) COMP.
000250     05  TAB-LOJA OCCURS 50 TIMES
000260                  INDEXED BY IX-LOJA.
000270         10  TAB-EMAIL-VENDEDOR       PIC X(60).
000280         10  TAB-NOME-LOJA            PIC X(40).
000290         10  TAB-QTD-PRODUTOS         PIC 9(04) COMP.
000300         10  TAB-PRODUTO OCCURS 60 TIMES
000310                       INDEXED BY IX-PRODUTO.
000320             15  TAB-PROD-NOME        PIC X(40).
000330             15  TAB-PROD-QTDE        PIC 9(07).
000340             15  TAB-PROD-PRECO       PIC 9(07)V99.
000350             15  TAB-PROD-DESCRICAO   PIC X(80).
000360             15  TAB-PROD-CATEGORIA   PIC X(20).
000370         10  FILLER                   PIC X(04).
000380     05  FILLER                       PIC X(20).
000390*
000400*    88-LEVELS DE CONTROLE DE LIMITE DA TABELA. QUANDO A LOJA OU
000410*    O PRODUTO NUMERO 999 NAO EXISTIR NA TABELA, A BUSCA POR
000420*    INDICE PAROU NO FIM SEM ACHAR - TRATADO COMO "TABELA CHEIA"
000430*    NA CARGA (P410/P420 DE MKT0100).
000440*
000450 01  WS-SW-LIMITE-TABELA              PIC 9(01) COMP.
000460     88  TABELA-LOJAS-CHEIA           VALUE 1.
000470     88  TABELA-PRODUTOS-CHEIA        VALUE 2.
000480     88  TABELA-DENTRO-DO-LIMITE      VALUE 0.
000490*
000500*    REDEFINICAO USADA SO NA ROTINA DE DEPURACAO DO FECHAMENTO
000510*    DE PEDIDO (MKT0300), PARA ENXERGAR A PRIMEIRA LOJA DA
000520*    TABELA COMO UM BLOCO UNICO DE TEXTO NO DUMP DE ERRO.
000530*
000540 01  TAB-PRIMEIRA-LOJA-TEXTO REDEFINES TAB-CATALOGO.
000550     05  FILLER                       PIC X(04).
000560     05  TAB-BLOCO-LOJA-UM            PIC X(9466).
000570     05  FILLER                       PIC X(463852).
